000100****************************************************************  00000100
000200* BKNGREC   -- BOOKING MASTER RECORD                              00000200
000300*                                                                 00000300
000400* ONE ENTRY PER RESERVATION HOLD AGAINST A UNIT.  CARRIED BY      00000400
000500* THE BOOKING FILE (RELATIVE ORGANIZATION -- SEE BKNGTBL).        00000500
000600* REFERENCED BY BOOKCRE, BOOKSWP AND PAYMSVC.                     00000600
000700*                                                                 00000700
000800* CHANGE LOG                                                      00000800
000900*    2004-04-02 RWC  INITIAL LAYOUT -- REQ CR-1190                00000900
001000*    2004-04-22 RWC  ADDED BK-PAYMENT-DEADLINE FOR SWEEP JOB      00001000
001100*    2009-07-09 LMH  ADDED BK-STATUS 88-LEVELS                    00001100
001200****************************************************************  00001200
001300 01  BK-BOOKING-RECORD.                                           00001300
001400     05  BK-BOOKING-ID               PIC X(36).                   00001400
001500     05  BK-UNIT-ID                  PIC X(36).                   00001500
001600     05  BK-USER-ID                  PIC X(36).                   00001600
001700     05  BK-CHECK-IN-DATE            PIC X(26).                   00001700
001800     05  BK-CHECK-OUT-DATE           PIC X(26).                   00001800
001900     05  BK-TOTAL-PRICE              PIC S9(9)V99 COMP-3.         00001900
002000     05  BK-STATUS                   PIC X(15).                   00002000
002100         88  BK-PENDING-PAYMENT          VALUE 'PENDING_PAYMENT'. 00002100
002200         88  BK-CONFIRMED                VALUE 'CONFIRMED'.       00002200
002300         88  BK-CANCELLED                VALUE 'CANCELLED'.       00002300
002400     05  BK-CREATED-AT               PIC X(26).                   00002400
002500     05  BK-UPDATED-AT               PIC X(26).                   00002500
002600     05  BK-PAYMENT-DEADLINE         PIC X(26).                   00002600
002700     05  BK-PAYMENT-DEADLINE-R REDEFINES BK-PAYMENT-DEADLINE.     00002700
002800         10  BK-DEADLINE-CCYY        PIC X(04).                   00002800
002900         10  FILLER                  PIC X(01).                   00002900
003000         10  BK-DEADLINE-MM          PIC X(02).                   00003000
003100         10  FILLER                  PIC X(01).                   00003100
003200         10  BK-DEADLINE-DD          PIC X(02).                   00003200
003300         10  FILLER                  PIC X(01).                   00003300
003400         10  BK-DEADLINE-HH          PIC X(02).                   00003400
003500         10  FILLER                  PIC X(01).                   00003500
003600         10  BK-DEADLINE-MI          PIC X(02).                   00003600
003700         10  FILLER                  PIC X(01).                   00003700
003800         10  BK-DEADLINE-SS          PIC X(02).                   00003800
003900         10  FILLER                  PIC X(06).                   00003900
004000     05  FILLER                      PIC X(40).                   00004000
004100                                                                  00004100
