000100****************************************************************  00000100
000200* TBLSORT   -- GENERIC ASCENDING-KEY TABLE SORT, COPY-REPLACING   00000200
000300*                                                                 00000300
000400* INSERTION SORT LIFTED FROM THE OLD ADSORT1 SUBROUTINE AND       00000400
000500* RECAST AS A COPY-REPLACING PARAGRAPH SO IT CAN BE DROPPED INTO  00000500
000600* ANY PROGRAM THAT HAS TO PUT ITS KEY/RRN LOOKUP TABLE INTO       00000600
000700* ASCENDING ORDER BEFORE SEARCH ALL WILL WORK.  EVERY CALLING     00000700
000800* PROGRAM MUST DECLARE, IN ITS OWN WORKING-STORAGE, A SMALL WORK  00000800
000900* GROUP NAMED :TAG:-SRT-WORK WITH THESE FOUR FIELDS --            00000900
001000*                                                                 00001000
001100*     05  :TAG:-SRT-I          PIC 9(05)     COMP.                00001100
001200*     05  :TAG:-SRT-J          PIC 9(05)     COMP.                00001200
001300*     05  :TAG:-SRT-HOLD-ID    PIC X(36).                         00001300
001400*     05  :TAG:-SRT-HOLD-RRN   PIC 9(09)     COMP.                00001400
001500*                                                                 00001500
001600* AND COPY THIS MEMBER INTO THE PROCEDURE DIVISION, SUPPLYING     00001600
001700*     :TAG: - A SHORT PREFIX UNIQUE TO THIS TABLE (E.G. UT, BT)   00001700
001800*     :CNT: - THE TABLE'S OCCURS-DEPENDING-ON COUNT FIELD         00001800
001900*     :ENT: - THE TABLE'S OCCURS ENTRY GROUP NAME                 00001900
002000*     :KEY: - THE KEY FIELD WITHIN THE ENTRY GROUP                00002000
002100*     :RRN: - THE RRN FIELD WITHIN THE ENTRY GROUP                00002100
002200*                                                                 00002200
002300* CHANGE LOG                                                      00002300
002400*    2011-01-18 LMH  ADAPTED FROM ADSORT1 FOR THE RRN TABLES      00002400
002500*    2011-03-04 LMH  CONVERTED TO SORT-BY-SWAP ON GROUP ITEMS --  00002500
002600*                  ADSORT1 ONLY EVER SORTED A FLAT NUMBER ARRAY   00002600
002700*    2013-09-17 JFT  SPLIT THE VARYING/UNTIL BODIES OUT INTO THEIR00002700
002800*                  OWN :TAG:-SORT-ONE/:TAG:-SORT-SHIFT PARAGRAPHS 00002800
002900*                  SO EACH LOOP IS AN OUT-OF-LINE PERFORM, NOT AN 00002900
003000*                  IN-LINE PERFORM/END-PERFORM BLOCK              00003000
003100****************************************************************  00003100
003200  :TAG:-SORT-TABLE.                                               00003200
003300      IF :CNT: > 1                                                00003300
003400          PERFORM :TAG:-SORT-ONE VARYING :TAG:-SRT-I FROM 2 BY 1  00003400
003500                  UNTIL :TAG:-SRT-I > :CNT:                       00003500
003600      END-IF.                                                     00003600
003700  :TAG:-SORT-ONE.                                                 00003700
003800      MOVE :KEY:(:TAG:-SRT-I) TO :TAG:-SRT-HOLD-ID.               00003800
003900      MOVE :RRN:(:TAG:-SRT-I) TO :TAG:-SRT-HOLD-RRN.              00003900
004000      MOVE :TAG:-SRT-I        TO :TAG:-SRT-J.                     00004000
004100      PERFORM :TAG:-SORT-SHIFT UNTIL :TAG:-SRT-J <= 1             00004100
004200          OR :KEY:(:TAG:-SRT-J - 1) <= :TAG:-SRT-HOLD-ID.         00004200
004300      MOVE :TAG:-SRT-HOLD-ID  TO :KEY:(:TAG:-SRT-J).              00004300
004400      MOVE :TAG:-SRT-HOLD-RRN TO :RRN:(:TAG:-SRT-J).              00004400
004500  :TAG:-SORT-SHIFT.                                               00004500
004600      MOVE :KEY:(:TAG:-SRT-J - 1) TO :KEY:(:TAG:-SRT-J).          00004600
004700      MOVE :RRN:(:TAG:-SRT-J - 1) TO :RRN:(:TAG:-SRT-J).          00004700
004800      SUBTRACT 1 FROM :TAG:-SRT-J.                                00004800
004900                                                                  00004900
