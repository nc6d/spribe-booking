000100****************************************************************  00000100
000200* USERTBL   -- USER-ID TO RELATIVE-RECORD-NUMBER LOOKUP TABLE     00000200
000300*                                                                 00000300
000400* SAME SUBSTITUTION PATTERN AS UNITTBL.  USERMNT ALSO SCANS THIS  00000400
000500* TABLE'S PARALLEL EMAIL ARRAY FOR THE UNIQUE-EMAIL RULE (SEE     00000500
000600* USERMNT 250-CHECK-EMAIL-UNIQUE).                                00000600
000700*                                                                 00000700
000800* CHANGE LOG                                                      00000800
000900*    2004-06-01 RWC  INITIAL TABLE -- REQ CR-1219                 00000900
001000*    2009-08-20 LMH  ADDED UX-USER-EMAIL PARALLEL ARRAY           00001000
001100****************************************************************  00001100
001200 01  UX-USER-TABLE.                                               00001200
001300     05  UX-USER-COUNT               PIC 9(05)     COMP.          00001300
001400     05  FILLER                      PIC X(08).                   00001400
001500     05  UX-USER-ENTRY                                            00001500
001600             OCCURS 0 TO 1000 TIMES                               00001600
001700             DEPENDING ON UX-USER-COUNT                           00001700
001800             ASCENDING KEY IS UX-USER-ID                          00001800
001900             INDEXED BY UX-USER-IDX.                              00001900
002000         10  UX-USER-ID              PIC X(36).                   00002000
002100         10  UX-USER-RRN             PIC 9(09)     COMP.          00002100
002200         10  UX-USER-EMAIL           PIC X(255).                  00002200
002300                                                                  00002300
