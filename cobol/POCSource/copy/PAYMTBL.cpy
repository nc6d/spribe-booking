000100****************************************************************  00000100
000200* PAYMTBL   -- PAYMENT-ID TO RELATIVE-RECORD-NUMBER LOOKUP TABLE  00000200
000300*                                                                 00000300
000400* SAME SUBSTITUTION PATTERN AS UNITTBL.  PAYMSVC ALSO WALKS THIS  00000400
000500* TABLE BY A SECONDARY SCAN ON BOOKING-ID FOR THE BULK-CANCEL     00000500
000600* FLOW (SEE PAYMSVC 600-BULK-CANCEL / 601-CANCEL-ONE-PAYMENT).    00000600
000700*                                                                 00000700
000800* CHANGE LOG                                                      00000800
000900*    2004-05-14 RWC  INITIAL TABLE -- REQ CR-1204                 00000900
001000*    2014-04-23 JFT  FIXED PARAGRAPH CROSS-REFERENCE ABOVE -- THE 00001000
001100*                     BULK-CANCEL SCAN WAS NEVER BROKEN OUT INTO  00001100
001200*                     ITS OWN FIND PARAGRAPH                      00001200
001300****************************************************************  00001300
001400 01  PT-PAYMENT-TABLE.                                            00001400
001500     05  PT-PAYMENT-COUNT            PIC 9(05)     COMP.          00001500
001600     05  FILLER                      PIC X(08).                   00001600
001700     05  PT-PAYMENT-ENTRY                                         00001700
001800             OCCURS 0 TO 2000 TIMES                               00001800
001900             DEPENDING ON PT-PAYMENT-COUNT                        00001900
002000             ASCENDING KEY IS PT-PAYMENT-ID                       00002000
002100             INDEXED BY PT-PAYMENT-IDX.                           00002100
002200         10  PT-PAYMENT-ID           PIC X(36).                   00002200
002300         10  PT-PAYMENT-RRN          PIC 9(09)     COMP.          00002300
002400                                                                  00002400
