000100****************************************************************  00000100
000200* PAYMREC   -- PAYMENT MASTER RECORD                              00000200
000300*                                                                 00000300
000400* ONE ENTRY PER PAYMENT ATTEMPT AGAINST A BOOKING.  CARRIED BY    00000400
000500* THE PAYMENT FILE (RELATIVE ORGANIZATION -- SEE PAYMTBL).        00000500
000600* REFERENCED BY PAYMSVC.                                          00000600
000700*                                                                 00000700
000800* CHANGE LOG                                                      00000800
000900*    2004-05-14 RWC  INITIAL LAYOUT -- REQ CR-1204                00000900
001000*    2009-08-03 LMH  ADDED PM-STATUS 88-LEVELS                    00001000
001100****************************************************************  00001100
001200 01  PM-PAYMENT-RECORD.                                           00001200
001300     05  PM-PAYMENT-ID               PIC X(36).                   00001300
001400     05  PM-BOOKING-ID               PIC X(36).                   00001400
001500     05  PM-AMOUNT                   PIC S9(9)V99 COMP-3.         00001500
001600     05  PM-STATUS                   PIC X(10).                   00001600
001700         88  PM-PENDING                  VALUE 'PENDING'.         00001700
001800         88  PM-COMPLETED                VALUE 'COMPLETED'.       00001800
001900         88  PM-REFUNDED                 VALUE 'REFUNDED'.        00001900
002000         88  PM-CANCELLED                VALUE 'CANCELLED'.       00002000
002100     05  PM-PAYMENT-METHOD           PIC X(15).                   00002100
002200         88  PM-METHOD-CREDIT-CARD       VALUE 'CREDIT_CARD'.     00002200
002300         88  PM-METHOD-DEBIT-CARD        VALUE 'DEBIT_CARD'.      00002300
002400         88  PM-METHOD-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.   00002400
002500         88  PM-METHOD-PAYPAL            VALUE 'PAYPAL'.          00002500
002600         88  PM-METHOD-CRYPTO            VALUE 'CRYPTO'.          00002600
002700     05  PM-TRANSACTION-ID           PIC X(36).                   00002700
002800     05  PM-CREATED-AT               PIC X(26).                   00002800
002900     05  PM-UPDATED-AT               PIC X(26).                   00002900
003000     05  PM-AMOUNT-R REDEFINES PM-AMOUNT.                         00003000
003100         10  PM-AMOUNT-WHOLE         PIC S9(9).                   00003100
003200         10  PM-AMOUNT-CENTS         PIC 99.                      00003200
003300     05  FILLER                      PIC X(40).                   00003300
003400                                                                  00003400
