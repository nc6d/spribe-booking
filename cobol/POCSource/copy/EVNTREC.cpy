000100****************************************************************  00000100
000200* EVNTREC   -- AUDIT EVENT RECORD                                 00000200
000300*                                                                 00000300
000400* ONE ENTRY PER CREATE/UPDATE/DELETE/STATE-TRANSITION ACROSS THE  00000400
000500* WHOLE SYSTEM.  CARRIED BY THE EVENT FILE -- SEQUENTIAL, APPEND  00000500
000600* ONLY, NEVER RE-READ BY KEY.  WRITTEN BY EVTLOG, CALLED FROM     00000600
000700* EVERY OTHER PROGRAM IN THE SYSTEM.                              00000700
000800*                                                                 00000800
000900* CHANGE LOG                                                      00000900
001000*    2004-07-19 RWC  INITIAL LAYOUT -- REQ CR-1231                00001000
001100*    2009-09-02 LMH  EV-EVENT-TYPE 88-LEVELS ADDED FOR THE FULL   00001100
001200*                     SET OF EVENT TYPES CURRENTLY LOGGED         00001200
001300****************************************************************  00001300
001400 01  EV-EVENT-RECORD.                                             00001400
001500     05  EV-EVENT-ID                 PIC X(36).                   00001500
001600     05  EV-USER-ID                  PIC X(36).                   00001600
001700     05  EV-EVENT-TYPE               PIC X(25).                   00001700
001800         88  EV-BOOKING-CREATED     VALUE 'BOOKING_CREATED'.      00001800
001900         88  EV-BOOKING-CONFIRMED   VALUE 'BOOKING_CONFIRMED'.    00001900
002000         88  EV-BOOKING-CANCELLED   VALUE 'BOOKING_CANCELLED'.    00002000
002100         88  EV-BOOKING-EXPIRED     VALUE 'BOOKING_EXPIRED'.      00002100
002200         88  EV-PAYMENT-CREATED     VALUE 'PAYMENT_CREATED'.      00002200
002300         88  EV-PAYMENT-COMPLETED   VALUE 'PAYMENT_COMPLETED'.    00002300
002400         88  EV-PAYMENT-REFUNDED    VALUE 'PAYMENT_REFUNDED'.     00002400
002500         88  EV-PAYMENT-CANCELLED   VALUE 'PAYMENT_CANCELLED'.    00002500
002600         88  EV-PAYMENT-STATUS-UPD VALUE 'PAYMENT_STATUS_UPDATED'.00002600
002700         88  EV-UNIT-CREATED        VALUE 'UNIT_CREATED'.         00002700
002800         88  EV-UNIT-UPDATED        VALUE 'UNIT_UPDATED'.         00002800
002900         88  EV-UNIT-DELETED        VALUE 'UNIT_DELETED'.         00002900
003000         88  EV-USER-CREATED        VALUE 'USER_CREATED'.         00003000
003100         88  EV-USER-UPDATED        VALUE 'USER_UPDATED'.         00003100
003200         88  EV-USER-DELETED        VALUE 'USER_DELETED'.         00003200
003300     05  EV-ENTITY-ID                PIC X(36).                   00003300
003400     05  EV-DESCRIPTION              PIC X(500).                  00003400
003500     05  EV-CREATED-AT               PIC X(26).                   00003500
003600     05  FILLER                      PIC X(30).                   00003600
003700                                                                  00003700
