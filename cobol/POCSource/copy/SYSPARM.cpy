000100****************************************************************  00000100
000200* SYSPARM   -- SYSTEM CONFIGURATION PARAMETER AREA                00000200
000300*                                                                 00000300
000400* VALUES HELD HERE ARE THE SHOP-STANDARD DEFAULTS FOR THIS        00000400
000500* APPLICATION.  A SHOP THAT WANTS DIFFERENT DEFAULTS CHANGES THE  00000500
000600* VALUE CLAUSES BELOW AND RECOMPILES -- THERE IS NO PARAMETER     00000600
000700* CARD READ AT THIS TIME.                                         00000700
000800*                                                                 00000800
000900* CHANGE LOG                                                      00000900
001000*    2004-08-09 RWC  INITIAL PARAMETER SET -- REQ CR-1244         00001000
001100*    2011-02-02 LMH  ADDED SEED-BATCH PARAMETERS FOR UNITSED      00001100
001200*    2014-04-16 JFT  REWORDED HEADER BANNER -- REQ CR-2021        00001200
001300****************************************************************  00001300
001400 01  SY-SYSTEM-PARMS.                                             00001400
001500     05  SY-MARKUP-PCT      PIC S9(3)V99 COMP-3 VALUE +15.00.     00001500
001600     05  SY-PAYMENT-TIMEOUT-MINS  PIC S9(5) COMP   VALUE +15.     00001600
001700     05  SY-NUMBER-OF-UNITS-PARM  PIC S9(5) COMP   VALUE +90.     00001700
001800     05  SY-DATA-INIT-ENABLED     PIC X(01)        VALUE 'Y'.     00001800
001900         88  SY-DATA-INIT-IS-ON       VALUE 'Y'.                  00001900
002000         88  SY-DATA-INIT-IS-OFF      VALUE 'N'.                  00002000
002100     05  SY-DATA-INIT-CLEANUP     PIC X(01)        VALUE 'N'.     00002100
002200         88  SY-CLEANUP-IS-ON         VALUE 'Y'.                  00002200
002300         88  SY-CLEANUP-IS-OFF        VALUE 'N'.                  00002300
002400     05  SY-MIN-SEED-PRICE  PIC S9(9)V99 COMP-3 VALUE +50.00.     00002400
002500     05  SY-MAX-SEED-PRICE  PIC S9(9)V99 COMP-3 VALUE +500.00.    00002500
002600     05  FILLER                   PIC X(20).                      00002600
002700                                                                  00002700
