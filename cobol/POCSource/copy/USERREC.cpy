000100****************************************************************  00000100
000200* USERREC   -- USER MASTER RECORD                                 00000200
000300*                                                                 00000300
000400* ONE ENTRY PER REGISTERED GUEST.  CARRIED BY THE USER FILE       00000400
000500* (RELATIVE ORGANIZATION -- SEE USERTBL).  REFERENCED BY          00000500
000600* USERMNT, BOOKCRE AND BOOKSWP (EVENT ACTOR LOOKUP).              00000600
000700*                                                                 00000700
000800* CHANGE LOG                                                      00000800
000900*    2004-06-01 RWC  INITIAL LAYOUT -- REQ CR-1219                00000900
001000*    2009-08-20 LMH  ADDED US-ROLE 88-LEVELS                      00001000
001100****************************************************************  00001100
001200 01  US-USER-RECORD.                                              00001200
001300     05  US-USER-ID                  PIC X(36).                   00001300
001400     05  US-EMAIL                    PIC X(255).                  00001400
001500     05  US-FIRST-NAME               PIC X(100).                  00001500
001600     05  US-LAST-NAME                PIC X(100).                  00001600
001700     05  US-ROLE                     PIC X(10).                   00001700
001800         88  US-ROLE-USER                VALUE 'USER'.            00001800
001900         88  US-ROLE-ADMIN               VALUE 'ADMIN'.           00001900
002000     05  US-CREATED-AT               PIC X(26).                   00002000
002100     05  US-UPDATED-AT               PIC X(26).                   00002100
002200     05  US-UPDATED-AT-R REDEFINES US-UPDATED-AT.                 00002200
002300         10  US-UPDATED-CCYY         PIC X(04).                   00002300
002400         10  FILLER                  PIC X(01).                   00002400
002500         10  US-UPDATED-MM           PIC X(02).                   00002500
002600         10  FILLER                  PIC X(01).                   00002600
002700         10  US-UPDATED-DD           PIC X(02).                   00002700
002800         10  FILLER                  PIC X(16).                   00002800
002900     05  FILLER                      PIC X(30).                   00002900
003000                                                                  00003000
