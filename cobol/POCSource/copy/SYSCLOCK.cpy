000100****************************************************************  00000100
000200* SYSCLOCK  -- CURRENT-TIMESTAMP WORK AREA                        00000200
000300*                                                                 00000300
000400* "NOW" IS CAPTURED ONCE AT PROGRAM ENTRY AND STORED BOTH AS A    00000400
000500* BROKEN-OUT NUMERIC DATE/TIME (SC-NOW-DATE / SC-NOW-TIME) AND AS 00000500
000600* AN ISO-8601 STRING (SC-NOW-ISO) -- THE ISO STRING IS WHAT EVERY 00000600
000700* "STRICTLY BEFORE / AFTER" TEST COMPARES AGAINST THE X(26)       00000700
000800* TIMESTAMP FIELDS ON EVERY RECORD, SINCE A ZERO-PADDED           00000800
000900* CCYY-MM-DDTHH:MI:SS STRING COMPARES CORRECTLY LEFT TO RIGHT.    00000900
001000*                                                                 00001000
001100* CHANGE LOG                                                      00001100
001200*    2004-08-09 RWC  INITIAL CLOCK AREA -- REQ CR-1244            00001200
001300*    2011-02-02 LMH  ADDED SC-NOW-ISO BREAKOUT -- REQ CR-1690     00001300
001400*    2014-04-23 JFT  DROPPED THE UNUSED SC-NOW-NUMERIC-KEY FIELD  00001400
001500*                     -- NOTHING EVER COMPUTED IT, AND EVERY DATE 00001500
001600*                     TEST IN THE SHOP ALREADY USES THE ISO STRING00001600
001700****************************************************************  00001700
001800 01  SC-SYSTEM-CLOCK.                                             00001800
001900     05  SC-NOW-DATE.                                             00001900
002000         10  SC-NOW-CCYY             PIC 9(04).                   00002000
002100         10  SC-NOW-MM               PIC 9(02).                   00002100
002200         10  SC-NOW-DD               PIC 9(02).                   00002200
002300     05  SC-NOW-TIME.                                             00002300
002400         10  SC-NOW-HH               PIC 9(02).                   00002400
002500         10  SC-NOW-MI               PIC 9(02).                   00002500
002600         10  SC-NOW-SS               PIC 9(02).                   00002600
002700         10  SC-NOW-HS               PIC 9(02).                   00002700
002800     05  SC-NOW-ISO.                                              00002800
002900         10  SC-ISO-CCYY             PIC X(04).                   00002900
003000         10  SC-ISO-DASH-1           PIC X(01)  VALUE '-'.        00003000
003100         10  SC-ISO-MM               PIC X(02).                   00003100
003200         10  SC-ISO-DASH-2           PIC X(01)  VALUE '-'.        00003200
003300         10  SC-ISO-DD               PIC X(02).                   00003300
003400         10  SC-ISO-T                PIC X(01)  VALUE 'T'.        00003400
003500         10  SC-ISO-HH               PIC X(02).                   00003500
003600         10  SC-ISO-COLON-1          PIC X(01)  VALUE ':'.        00003600
003700         10  SC-ISO-MI               PIC X(02).                   00003700
003800         10  SC-ISO-COLON-2          PIC X(01)  VALUE ':'.        00003800
003900         10  SC-ISO-SS               PIC X(02).                   00003900
004000         10  FILLER                  PIC X(07)  VALUE '.000000'.  00004000
004100     05  FILLER                      PIC X(10).                   00004100
004200                                                                  00004200
