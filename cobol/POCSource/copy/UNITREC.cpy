000100****************************************************************  00000100
000200* UNITREC   -- ACCOMMODATION UNIT MASTER RECORD                   00000200
000300*                                                                 00000300
000400* ONE ENTRY PER BOOKABLE UNIT (ROOM / APARTMENT).  CARRIED BY     00000400
000500* THE UNIT FILE (RELATIVE ORGANIZATION -- SEE UNITTBL FOR THE     00000500
000600* UNIT-ID TO RRN LOOKUP TABLE THAT SUBSTITUTES FOR INDEXED        00000600
000700* ACCESS).  REFERENCED BY BOOKCRE, BOOKSWP, UNITMNT, CACHRCN      00000700
000800* AND UNITSED.                                                    00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100*    2004-03-11 RWC  INITIAL LAYOUT -- REQ CR-1188                00001100
001200*    2004-03-29 RWC  ADDED TOTAL-PRICE FOR SEARCH FILTERING       00001200
001300*    2009-07-02 LMH  WIDENED UN-DESCRIPTION TO 1000 BYTES         00001300
001400*    2011-01-18 LMH  ADDED DATE-COMPONENT REDEFINES               00001400
001500****************************************************************  00001500
001600 01  UN-UNIT-RECORD.                                              00001600
001700     05  UN-UNIT-ID                  PIC X(36).                   00001700
001800     05  UN-NUMBER-OF-ROOMS          PIC 9(03).                   00001800
001900     05  UN-UNIT-TYPE                PIC X(12).                   00001900
002000     05  UN-FLOOR                    PIC 9(03).                   00002000
002100     05  UN-BASE-PRICE               PIC S9(9)V99 COMP-3.         00002100
002200     05  UN-TOTAL-PRICE              PIC S9(9)V99 COMP-3.         00002200
002300     05  UN-DESCRIPTION              PIC X(1000).                 00002300
002400     05  UN-AVAILABLE-FLAG           PIC X(01).                   00002400
002500         88  UN-IS-AVAILABLE             VALUE 'Y'.               00002500
002600         88  UN-IS-NOT-AVAILABLE         VALUE 'N'.               00002600
002700     05  UN-CREATED-AT               PIC X(26).                   00002700
002800     05  UN-CREATED-AT-R REDEFINES UN-CREATED-AT.                 00002800
002900         10  UN-CREATED-CCYY         PIC X(04).                   00002900
003000         10  FILLER                  PIC X(01).                   00003000
003100         10  UN-CREATED-MM           PIC X(02).                   00003100
003200         10  FILLER                  PIC X(01).                   00003200
003300         10  UN-CREATED-DD           PIC X(02).                   00003300
003400         10  FILLER                  PIC X(16).                   00003400
003500     05  UN-UPDATED-AT               PIC X(26).                   00003500
003600     05  FILLER                      PIC X(50).                   00003600
003700                                                                  00003700
