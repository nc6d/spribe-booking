000100****************************************************************  00000100
000200* UNITTBL   -- UNIT-ID TO RELATIVE-RECORD-NUMBER LOOKUP TABLE     00000200
000300*                                                                 00000300
000400* THE UNIT FILE HAS NO INDEXED (ISAM) ACCESS ON THIS SHOP'S       00000400
000500* COMPILER, SO EVERY PROGRAM THAT RANDOM-ACCESSES A UNIT LOADS    00000500
000600* THE WHOLE FILE INTO THIS TABLE AT STARTUP, SORTS IT ASCENDING   00000600
000700* ON UT-UNIT-ID (SEE TBLSORT COPYBOOK), AND LOOKS KEYS UP WITH    00000700
000800* SEARCH ALL.  THE RRN FOUND IS THEN USED ON THE RELATIVE READ/   00000800
000900* REWRITE AGAINST THE UNIT FILE ITSELF.                           00000900
001000*                                                                 00001000
001100* CHANGE LOG                                                      00001100
001200*    2004-03-11 RWC  INITIAL TABLE -- REQ CR-1188                 00001200
001300*    2011-01-18 LMH  RAISED TABLE SIZE TO 500 FOR SEED BATCH      00001300
001400****************************************************************  00001400
001500 01  UT-UNIT-TABLE.                                               00001500
001600     05  UT-UNIT-COUNT               PIC 9(05)     COMP.          00001600
001700     05  FILLER                      PIC X(08).                   00001700
001800     05  UT-UNIT-ENTRY                                            00001800
001900                 OCCURS 0 TO 500 TIMES DEPENDING ON UT-UNIT-COUNT 00001900
002000                 ASCENDING KEY IS UT-UNIT-ID                      00002000
002100                 INDEXED BY UT-UNIT-IDX.                          00002100
002200         10  UT-UNIT-ID              PIC X(36).                   00002200
002300         10  UT-UNIT-RRN             PIC 9(09)     COMP.          00002300
002400                                                                  00002400
