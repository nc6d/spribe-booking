000100****************************************************************  00000100
000200* BKNGTBL   -- BOOKING-ID TO RELATIVE-RECORD-NUMBER LOOKUP TABLE  00000200
000300*                                                                 00000300
000400* SAME SUBSTITUTION PATTERN AS UNITTBL -- LOADED AND SORTED AT    00000400
000500* PROGRAM START, SEARCHED WITH SEARCH ALL.                        00000500
000600*                                                                 00000600
000700* CHANGE LOG                                                      00000700
000800*    2004-04-02 RWC  INITIAL TABLE -- REQ CR-1190                 00000800
000900*    2011-01-18 LMH  RAISED TABLE SIZE TO 2000                    00000900
001000****************************************************************  00001000
001100 01  BT-BOOKING-TABLE.                                            00001100
001200     05  BT-BOOKING-COUNT            PIC 9(05)     COMP.          00001200
001300     05  FILLER                      PIC X(08).                   00001300
001400     05  BT-BOOKING-ENTRY                                         00001400
001500             OCCURS 0 TO 2000 TIMES                               00001500
001600             DEPENDING ON BT-BOOKING-COUNT                        00001600
001700             ASCENDING KEY IS BT-BOOKING-ID                       00001700
001800             INDEXED BY BT-BOOKING-IDX.                           00001800
001900         10  BT-BOOKING-ID           PIC X(36).                   00001900
002000         10  BT-BOOKING-RRN          PIC 9(09)     COMP.          00002000
002100                                                                  00002100
