000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EVTLOG                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  L. M. Harwell                                         00000700
000800*                                                                 00000800
000900* SHARED AUDIT-EVENT LOGGING SUBROUTINE.  CALLED FROM BOOKCRE,    00000900
001000* BOOKSWP, PAYMSVC, UNITMNT AND USERMNT EVERY TIME ONE OF THEM    00001000
001100* CREATES, UPDATES, DELETES OR TRANSITIONS THE STATE OF A         00001100
001200* BOOKING, PAYMENT, UNIT OR USER RECORD.  APPENDS ONE RECORD TO   00001200
001300* THE EVENT FILE.  THE EVENT FILE STAYS OPEN FOR THE LIFE OF THE  00001300
001400* CALLING RUN UNIT -- OPENED ON THE FIRST CALL, CLOSED WHEN THE   00001400
001500* CALLER PASSES LK-EVENT-TYPE OF 'CLOSE-LOG   '.  CACHRCN DOES    00001500
001600* NOT CALL THIS ROUTINE -- THE RECONCILIATION BATCH HAS NO EVENT  00001600
001700* TYPE OF ITS OWN.  UNITSED CALLS IT ONCE PER SEEDED UNIT.        00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*    2011-01-18 LMH  INITIAL VERSION -- REQ CR-1800               00002000
002100*    2011-02-09 LMH  ADDED EXPLICIT CLOSE-LOG REQUEST SO BATCH    00002100
002200*                     DRIVERS CAN FLUSH THE EVENT FILE BEFORE     00002200
002300*                     PRINTING THEIR CONTROL-TOTAL REPORT         00002300
002400*    1998-11-30 RWC  Y2K REVIEW -- EV-CREATED-AT IS ALREADY A     00002400
002500*                     4-DIGIT-YEAR ISO STRING, NO CHANGE REQUIRED 00002500
002600*    2013-06-04 JFT  ADDED WS-EVENT-SEQ TO EV-EVENT-ID SINCE THIS 00002600
002700*                     COMPILER HAS NO UUID OR RANDOM INTRINSIC    00002700
002800*    2014-04-09 JFT  REBUILT EV-EVENT-ID/EV-CREATED-AT IN NAMED   00002800
002900*                     WS-EVENT-ID-BUILD/WS-CREATED-AT-BUILD WORK  00002900
003000*                     AREAS INSTEAD OF BARE REFERENCE-MODIFIED    00003000
003100*                     OFFSETS INTO THE FD FIELDS -- SAME LAYOUT,  00003100
003200*                     EASIER FOR THE NEXT PERSON TO FOLLOW        00003200
003300****************************************************************  00003300
003400  IDENTIFICATION DIVISION.                                        00003400
003500  PROGRAM-ID.    EVTLOG.                                          00003500
003600  AUTHOR.        L. M. HARWELL.                                   00003600
003700  INSTALLATION.  DATA PROCESSING CENTER.                          00003700
003800  DATE-WRITTEN.  01/18/2011.                                      00003800
003900  DATE-COMPILED.                                                  00003900
004000  SECURITY.      NON-CONFIDENTIAL.                                00004000
004100  ENVIRONMENT DIVISION.                                           00004100
004200  CONFIGURATION SECTION.                                          00004200
004300  SPECIAL-NAMES.                                                  00004300
004400      C01 IS TOP-OF-FORM.                                         00004400
004500  INPUT-OUTPUT SECTION.                                           00004500
004600  FILE-CONTROL.                                                   00004600
004700      SELECT EVENT-FILE ASSIGN TO EVENTOUT                        00004700
004800          ORGANIZATION IS SEQUENTIAL                              00004800
004900          FILE STATUS IS WS-EVENT-STATUS.                         00004900
005000  DATA DIVISION.                                                  00005000
005100  FILE SECTION.                                                   00005100
005200  FD  EVENT-FILE                                                  00005200
005300      RECORDING MODE IS F.                                        00005300
005400  COPY EVNTREC.                                                   00005400
005500  WORKING-STORAGE SECTION.                                        00005500
005600  01  WS-SWITCHES.                                                00005600
005700      05  WS-FIRST-CALL          PIC X(01) VALUE 'Y'.             00005700
005800          88  WS-IS-FIRST-CALL       VALUE 'Y'.                   00005800
005900      05  WS-EVENT-STATUS        PIC X(02) VALUE SPACES.          00005900
006000          88  WS-EVENT-STATUS-OK     VALUE '00'.                  00006000
006100      05  FILLER                 PIC X(07) VALUE SPACES.          00006100
006200  01  WS-COUNTERS.                                                00006200
006300      05  WS-EVENT-SEQ           PIC 9(06) COMP VALUE 0.          00006300
006400      05  FILLER                 PIC X(04) VALUE SPACES.          00006400
006500  01  WS-EVENT-ID-BUILD          PIC X(36).                       00006500
006600  01  WS-EVENT-ID-BUILD-R REDEFINES WS-EVENT-ID-BUILD.            00006600
006700      05  WS-EVID-CCYYMMDD       PIC X(08).                       00006700
006800      05  FILLER                 PIC X(01) VALUE '-'.             00006800
006900      05  WS-EVID-HHMISS         PIC X(06).                       00006900
007000      05  FILLER                 PIC X(01) VALUE '-'.             00007000
007100      05  WS-EVID-SEQ            PIC 9(06).                       00007100
007200      05  FILLER                 PIC X(14) VALUE SPACES.          00007200
007300  01  WS-CREATED-AT-BUILD        PIC X(26).                       00007300
007400  01  WS-CREATED-AT-BUILD-R REDEFINES WS-CREATED-AT-BUILD.        00007400
007500      05  WS-CRAT-CCYY           PIC X(04).                       00007500
007600      05  FILLER                 PIC X(01) VALUE '-'.             00007600
007700      05  WS-CRAT-MM             PIC X(02).                       00007700
007800      05  FILLER                 PIC X(01) VALUE '-'.             00007800
007900      05  WS-CRAT-DD             PIC X(02).                       00007900
008000      05  FILLER                 PIC X(01) VALUE 'T'.             00008000
008100      05  WS-CRAT-HH             PIC X(02).                       00008100
008200      05  FILLER                 PIC X(01) VALUE ':'.             00008200
008300      05  WS-CRAT-MI             PIC X(02).                       00008300
008400      05  FILLER                 PIC X(01) VALUE ':'.             00008400
008500      05  WS-CRAT-SS             PIC X(02).                       00008500
008600      05  FILLER                 PIC X(07) VALUE SPACES.          00008600
008700  COPY SYSCLOCK.                                                  00008700
008800  01  WS-KEY-BUILD-R REDEFINES SC-SYSTEM-CLOCK.                   00008800
008900      05  FILLER                 PIC X(LENGTH OF SC-SYSTEM-CLOCK).00008900
009000  LINKAGE SECTION.                                                00009000
009100  01  LK-USER-ID                 PIC X(36).                       00009100
009200  01  LK-EVENT-TYPE              PIC X(25).                       00009200
009300  01  LK-ENTITY-ID               PIC X(36).                       00009300
009400  01  LK-DESCRIPTION             PIC X(500).                      00009400
009500  01  LK-RETURN-CODE             PIC X(01).                       00009500
009600  PROCEDURE DIVISION USING LK-USER-ID, LK-EVENT-TYPE,             00009600
009700          LK-ENTITY-ID, LK-DESCRIPTION, LK-RETURN-CODE.           00009700
009800  000-MAIN.                                                       00009800
009900      MOVE 'N' TO LK-RETURN-CODE.                                 00009900
010000      IF LK-EVENT-TYPE = 'CLOSE-LOG'                              00010000
010100          IF NOT WS-IS-FIRST-CALL                                 00010100
010200              CLOSE EVENT-FILE                                    00010200
010300          END-IF                                                  00010300
010400          MOVE 'Y' TO LK-RETURN-CODE                              00010400
010500          GOBACK                                                  00010500
010600      END-IF.                                                     00010600
010700      IF WS-IS-FIRST-CALL                                         00010700
010800          PERFORM 100-OPEN-EVENT-FILE                             00010800
010900      END-IF.                                                     00010900
011000      PERFORM 200-BUILD-EVENT-RECORD.                             00011000
011100      PERFORM 300-WRITE-EVENT-RECORD.                             00011100
011200      GOBACK.                                                     00011200
011300  100-OPEN-EVENT-FILE.                                            00011300
011400      OPEN EXTEND EVENT-FILE.                                     00011400
011500      IF WS-EVENT-STATUS = '05' OR WS-EVENT-STATUS = '35'         00011500
011600          OPEN OUTPUT EVENT-FILE                                  00011600
011700      END-IF.                                                     00011700
011800      IF NOT WS-EVENT-STATUS-OK                                   00011800
011900          DISPLAY 'EVTLOG - UNABLE TO OPEN EVENT FILE, RC='       00011900
012000                  WS-EVENT-STATUS                                 00012000
012100      ELSE                                                        00012100
012200          MOVE 'N' TO WS-FIRST-CALL                               00012200
012300      END-IF.                                                     00012300
012400  100-EXIT.                                                       00012400
012500      EXIT.                                                       00012500
012600  200-BUILD-EVENT-RECORD.                                         00012600
012700      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00012700
012800      ACCEPT SC-NOW-TIME FROM TIME.                               00012800
012900      ADD 1 TO WS-EVENT-SEQ.                                      00012900
013000      MOVE SC-NOW-CCYY            TO WS-EVID-CCYYMMDD(1:4).       00013000
013100      MOVE SC-NOW-MM              TO WS-EVID-CCYYMMDD(5:2).       00013100
013200      MOVE SC-NOW-DD              TO WS-EVID-CCYYMMDD(7:2).       00013200
013300      MOVE SC-NOW-HH              TO WS-EVID-HHMISS(1:2).         00013300
013400      MOVE SC-NOW-MI              TO WS-EVID-HHMISS(3:2).         00013400
013500      MOVE SC-NOW-SS              TO WS-EVID-HHMISS(5:2).         00013500
013600      MOVE WS-EVENT-SEQ           TO WS-EVID-SEQ.                 00013600
013700      MOVE WS-EVENT-ID-BUILD      TO EV-EVENT-ID.                 00013700
013800      MOVE LK-USER-ID             TO EV-USER-ID.                  00013800
013900      MOVE LK-EVENT-TYPE          TO EV-EVENT-TYPE.               00013900
014000      MOVE LK-ENTITY-ID           TO EV-ENTITY-ID.                00014000
014100      MOVE LK-DESCRIPTION         TO EV-DESCRIPTION.              00014100
014200      MOVE SC-NOW-CCYY            TO WS-CRAT-CCYY.                00014200
014300      MOVE SC-NOW-MM              TO WS-CRAT-MM.                  00014300
014400      MOVE SC-NOW-DD              TO WS-CRAT-DD.                  00014400
014500      MOVE SC-NOW-HH              TO WS-CRAT-HH.                  00014500
014600      MOVE SC-NOW-MI              TO WS-CRAT-MI.                  00014600
014700      MOVE SC-NOW-SS              TO WS-CRAT-SS.                  00014700
014800      MOVE WS-CREATED-AT-BUILD    TO EV-CREATED-AT.               00014800
014900  200-EXIT.                                                       00014900
015000      EXIT.                                                       00015000
015100  300-WRITE-EVENT-RECORD.                                         00015100
015200      WRITE EV-EVENT-RECORD.                                      00015200
015300      IF WS-EVENT-STATUS-OK                                       00015300
015400          MOVE 'Y' TO LK-RETURN-CODE                              00015400
015500      ELSE                                                        00015500
015600          DISPLAY 'EVTLOG - WRITE FAILED, RC=' WS-EVENT-STATUS    00015600
015700          MOVE 'N' TO LK-RETURN-CODE                              00015700
015800      END-IF.                                                     00015800
015900  300-EXIT.                                                       00015900
016000      EXIT.                                                       00016000
016100                                                                  00016100
