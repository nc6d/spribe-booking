000100****************************************************************  00000100
000200* PROGRAM:  PAYMSVC                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  R. W. CHASE                                           00000400
000500*                                                                 00000500
000600* INSTALLATION:  DATA PROCESSING CENTER                           00000600
000700*                                                                 00000700
000800* PAYMENT LIFECYCLE BATCH DRIVER.  READS A FLAT TRANSACTION FILE  00000800
000900* OF PAYMENT REQUESTS (CREATE / PROCESS / REFUND / STATUS /       00000900
001000* BULKCAN) AND APPLIES THEM AGAINST THE PAYMENT AND BOOKING       00001000
001100* MASTER FILES.  THE GATEWAY ITSELF IS SIMULATED -- PROCESS       00001100
001200* ALWAYS SUCCEEDS ON THIS BOX, THERE IS NO REAL CARD NETWORK      00001200
001300* CALL HERE, NEVER HAS BEEN.                                      00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*    2004-06-21 RWC  INITIAL VERSION -- REQ CR-1199               00001600
001700*    2004-07-30 RWC  ADDED BULKCAN TRANSACTION FOR CANCELLING ALL 00001700
001800*                     PENDING PAYMENTS ON A BOOKING AT ONCE       00001800
001900*    1999-01-06 RWC  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS 00001900
002000*                     PROGRAM, NO CHANGE REQUIRED                 00002000
002100*    2009-08-02 LMH  REPLACED DB2 TABLE ACCESS WITH RELATIVE      00002100
002200*                     FILES AND THE PAYMTBL/BKNGTBL LOOKUP        00002200
002300*    2011-02-21 LMH  ADDED STATUS TRANSACTION FOR GENERIC         00002300
002400*                     PAYMENT-STATUS-UPDATE REQS -- REQ CR-1805   00002400
002500*    2014-04-09 JFT  600-BULK-CANCEL WAS RESETTING WS-KEY-SEQ AS  00002500
002600*                     A MATCH COUNTER -- SAME FIELD 950 USES FOR  00002600
002700*                     THE NEW-ID SUFFIX.  A BULKCAN BETWEEN TWO   00002700
002800*                     CREATES IN ONE CLOCK SECOND COULD DUPLICATE 00002800
002900*                     A PAYMENT-ID.  GAVE THE CANCEL LOOP ITS OWN 00002900
003000*                     WS-CANCEL-COUNT -- REQ CR-2018              00003000
003100*    2014-04-09 JFT  ADDED RUN TIME (HH:MI) TO THE REPORT HEADER  00003100
003200*                     SO OPS CAN TELL TWO SAME-DAY RUNS APART --  00003200
003300*                     REQ CR-2019                                 00003300
003400                                                                  00003400
003500****************************************************************  00003500
003600  IDENTIFICATION DIVISION.                                        00003600
003700  PROGRAM-ID.    PAYMSVC.                                         00003700
003800  AUTHOR.        R. W. CHASE.                                     00003800
003900  INSTALLATION.  DATA PROCESSING CENTER.                          00003900
004000  DATE-WRITTEN.  06/21/2004.                                      00004000
004100  DATE-COMPILED.                                                  00004100
004200  SECURITY.      NON-CONFIDENTIAL.                                00004200
004300  ENVIRONMENT DIVISION.                                           00004300
004400  CONFIGURATION SECTION.                                          00004400
004500  SPECIAL-NAMES.                                                  00004500
004600      C01 IS TOP-OF-FORM.                                         00004600
004700  INPUT-OUTPUT SECTION.                                           00004700
004800  FILE-CONTROL.                                                   00004800
004900      SELECT TRANSACTION-FILE ASSIGN TO PAYMTRAN                  00004900
005000          FILE STATUS IS WS-TRAN-STATUS.                          00005000
005100      SELECT PAYMENT-FILE ASSIGN TO PAYMMSTR                      00005100
005200          ORGANIZATION IS RELATIVE                                00005200
005300          ACCESS IS RANDOM                                        00005300
005400          RELATIVE KEY IS WS-PAYM-RRN                             00005400
005500          FILE STATUS IS WS-PAYM-STATUS.                          00005500
005600      SELECT BOOKING-FILE ASSIGN TO BKNGMSTR                      00005600
005700          ORGANIZATION IS RELATIVE                                00005700
005800          ACCESS IS RANDOM                                        00005800
005900          RELATIVE KEY IS WS-BKNG-RRN                             00005900
006000          FILE STATUS IS WS-BKNG-STATUS.                          00006000
006100      SELECT REPORT-FILE ASSIGN TO PAYMRPT                        00006100
006200          FILE STATUS IS WS-RPT-STATUS.                           00006200
006300  DATA DIVISION.                                                  00006300
006400  FILE SECTION.                                                   00006400
006500  FD  TRANSACTION-FILE                                            00006500
006600      RECORDING MODE IS F.                                        00006600
006700  01  TRAN-RECORD.                                                00006700
006800      05  TRAN-CODE                  PIC X(08).                   00006800
006900          88  TRAN-IS-CREATE             VALUE 'CREATE  '.        00006900
007000          88  TRAN-IS-PROCESS            VALUE 'PROCESS '.        00007000
007100          88  TRAN-IS-REFUND             VALUE 'REFUND  '.        00007100
007200          88  TRAN-IS-STATUS             VALUE 'STATUS  '.        00007200
007300          88  TRAN-IS-BULKCAN            VALUE 'BULKCAN '.        00007300
007400      05  TRAN-PAYMENT-ID             PIC X(36).                  00007400
007500      05  TRAN-BOOKING-ID             PIC X(36).                  00007500
007600      05  TRAN-AMOUNT                 PIC S9(9)V99 COMP-3.        00007600
007700      05  TRAN-PAYMENT-METHOD         PIC X(15).                  00007700
007800      05  TRAN-TRANSACTION-ID         PIC X(50).                  00007800
007900      05  TRAN-NEW-STATUS             PIC X(10).                  00007900
008000      05  FILLER                      PIC X(61).                  00008000
008100  FD  PAYMENT-FILE                                                00008100
008200      RECORDING MODE IS F.                                        00008200
008300  COPY PAYMREC.                                                   00008300
008400  FD  BOOKING-FILE                                                00008400
008500      RECORDING MODE IS F.                                        00008500
008600  COPY BKNGREC.                                                   00008600
008700  FD  REPORT-FILE                                                 00008700
008800      RECORDING MODE IS F.                                        00008800
008900  01  REPORT-RECORD                  PIC X(132).                  00008900
009000  WORKING-STORAGE SECTION.                                        00009000
009100  01  WS-FIELDS.                                                  00009100
009200      05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.      00009200
009300      05  WS-PAYM-STATUS             PIC X(02) VALUE SPACES.      00009300
009400      05  WS-BKNG-STATUS             PIC X(02) VALUE SPACES.      00009400
009500      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00009500
009600      05  WS-TRAN-EOF                PIC X(01) VALUE 'N'.         00009600
009700          88  WS-AT-TRAN-EOF             VALUE 'Y'.               00009700
009800      05  WS-PAYM-RRN                PIC 9(09) COMP.              00009800
009900      05  WS-BKNG-RRN                PIC 9(09) COMP.              00009900
010000      05  WS-TRAN-OK                 PIC X(01) VALUE 'Y'.         00010000
010100          88  WS-TRAN-ACCEPTED           VALUE 'Y'.               00010100
010200      05  WS-REJECT-REASON           PIC X(40) VALUE SPACES.      00010200
010300      05  FILLER                     PIC X(04) VALUE SPACES.      00010300
010400  01  WS-COUNTERS.                                                00010400
010500      05  WS-CREATE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00010500
010600      05  WS-CREATE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00010600
010700      05  WS-PROCESS-REQUESTS        PIC S9(7) COMP-3 VALUE 0.    00010700
010800      05  WS-PROCESS-ACCEPTED        PIC S9(7) COMP-3 VALUE 0.    00010800
010900      05  WS-REFUND-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00010900
011000      05  WS-REFUND-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00011000
011100      05  WS-STATUS-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00011100
011200      05  WS-STATUS-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00011200
011300      05  WS-BULKCAN-REQUESTS        PIC S9(7) COMP-3 VALUE 0.    00011300
011400      05  WS-BULKCAN-ACCEPTED        PIC S9(7) COMP-3 VALUE 0.    00011400
011500      05  WS-KEY-SEQ                 PIC 9(06) COMP VALUE 0.      00011500
011600      05  WS-CANCEL-COUNT            PIC 9(06) COMP VALUE 0.      00011600
011700      05  FILLER                     PIC X(06) VALUE SPACES.      00011700
011800  01  PT-SRT-WORK.                                                00011800
011900      05  PT-SRT-I                   PIC 9(05) COMP.              00011900
012000      05  PT-SRT-J                   PIC 9(05) COMP.              00012000
012100      05  PT-SRT-HOLD-ID             PIC X(36).                   00012100
012200      05  PT-SRT-HOLD-RRN            PIC 9(09) COMP.              00012200
012300      05  FILLER                     PIC X(04) VALUE SPACES.      00012300
012400  01  BT-SRT-WORK.                                                00012400
012500      05  BT-SRT-I                   PIC 9(05) COMP.              00012500
012600      05  BT-SRT-J                   PIC 9(05) COMP.              00012600
012700      05  BT-SRT-HOLD-ID             PIC X(36).                   00012700
012800      05  BT-SRT-HOLD-RRN            PIC 9(09) COMP.              00012800
012900      05  FILLER                     PIC X(04) VALUE SPACES.      00012900
013000  01  WK-FIELDS.                                                  00013000
013100      05  WK-NEW-PAYMENT-ID          PIC X(36).                   00013100
013200      05  WK-NOW-ISO                 PIC X(26).                   00013200
013300      05  WK-EVENT-DESC              PIC X(60).                   00013300
013400      05  WK-RETURN-CODE             PIC X(01).                   00013400
013500      05  FILLER                     PIC X(03) VALUE SPACES.      00013500
013600  01  WK-NOW-R REDEFINES WK-NOW-ISO.                              00013600
013700      05  FILLER                     PIC X(11).                   00013700
013800      05  WK-NOW-HH                  PIC 9(02).                   00013800
013900      05  FILLER                     PIC X(01).                   00013900
014000      05  WK-NOW-MI                  PIC 9(02).                   00014000
014100      05  FILLER                     PIC X(10).                   00014100
014200  COPY PAYMTBL.                                                   00014200
014300  COPY BKNGTBL.                                                   00014300
014400  COPY SYSCLOCK.                                                  00014400
014500  01  RPT-HEADER1.                                                00014500
014600      05  FILLER  PIC X(40) VALUE 'PAYMENT SERVICE RESULT REPORT'.00014600
014700      05  FILLER  PIC X(06) VALUE 'TIME: '.                       00014700
014800      05  RPT-HDR-HH                 PIC X(02).                   00014800
014900      05  FILLER                     PIC X(01) VALUE ':'.         00014900
015000      05  RPT-HDR-MI                 PIC X(02).                   00015000
015100      05  FILLER  PIC X(81) VALUE SPACES.                         00015100
015200  01  RPT-DETAIL-LINE.                                            00015200
015300      05  RPT-DTL-CODE               PIC X(08).                   00015300
015400      05  FILLER                     PIC X(02) VALUE SPACES.      00015400
015500      05  RPT-DTL-KEY                PIC X(36).                   00015500
015600      05  FILLER                     PIC X(02) VALUE SPACES.      00015600
015700      05  RPT-DTL-RESULT             PIC X(08).                   00015700
015800      05  FILLER                     PIC X(02) VALUE SPACES.      00015800
015900      05  RPT-DTL-REASON             PIC X(40).                   00015900
016000      05  FILLER                     PIC X(34) VALUE SPACES.      00016000
016100  01  RPT-TOTALS-HDR.                                             00016100
016200      05  FILLER  PIC X(30) VALUE 'TRANSACTION TOTALS'.           00016200
016300      05  FILLER  PIC X(102) VALUE SPACES.                        00016300
016400  01  RPT-TOTALS-DETAIL.                                          00016400
016500      05  RPT-TOT-CODE               PIC X(10).                   00016500
016600      05  RPT-TOT-REQ                PIC ZZZ,ZZ9.                 00016600
016700      05  FILLER                     PIC X(03) VALUE SPACES.      00016700
016800      05  RPT-TOT-ACC                PIC ZZZ,ZZ9.                 00016800
016900      05  FILLER                     PIC X(99) VALUE SPACES.      00016900
017000  PROCEDURE DIVISION.                                             00017000
017100  000-MAIN-PROC.                                                  00017100
017200      PERFORM 700-OPEN-FILES.                                     00017200
017300      PERFORM 800-LOAD-TABLES.                                    00017300
017400      PERFORM 810-WRITE-REPORT-HEADER.                            00017400
017500      PERFORM 100-READ-TRANSACTION.                               00017500
017600      PERFORM 150-PROCESS-TRANSACTION                             00017600
017700          UNTIL WS-AT-TRAN-EOF.                                   00017700
017800      PERFORM 850-WRITE-REPORT-TOTALS.                            00017800
017900      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00017900
018000          WK-RETURN-CODE.                                         00018000
018100      PERFORM 790-CLOSE-FILES.                                    00018100
018200      GOBACK.                                                     00018200
018300  100-READ-TRANSACTION.                                           00018300
018400      READ TRANSACTION-FILE                                       00018400
018500          AT END MOVE 'Y' TO WS-TRAN-EOF.                         00018500
018600  100-EXIT.                                                       00018600
018700      EXIT.                                                       00018700
018800  150-PROCESS-TRANSACTION.                                        00018800
018900      MOVE 'Y' TO WS-TRAN-OK.                                     00018900
019000      MOVE SPACES TO WS-REJECT-REASON.                            00019000
019100      PERFORM 960-CAPTURE-NOW.                                    00019100
019200      EVALUATE TRUE                                               00019200
019300          WHEN TRAN-IS-CREATE                                     00019300
019400              ADD 1 TO WS-CREATE-REQUESTS                         00019400
019500              PERFORM 200-CREATE-PAYMENT THRU 200-EXIT            00019500
019600              IF WS-TRAN-ACCEPTED                                 00019600
019700                  ADD 1 TO WS-CREATE-ACCEPTED                     00019700
019800              END-IF                                              00019800
019900          WHEN TRAN-IS-PROCESS                                    00019900
020000              ADD 1 TO WS-PROCESS-REQUESTS                        00020000
020100              PERFORM 300-PROCESS-PAYMENT THRU 300-EXIT           00020100
020200              IF WS-TRAN-ACCEPTED                                 00020200
020300                  ADD 1 TO WS-PROCESS-ACCEPTED                    00020300
020400              END-IF                                              00020400
020500          WHEN TRAN-IS-REFUND                                     00020500
020600              ADD 1 TO WS-REFUND-REQUESTS                         00020600
020700              PERFORM 400-REFUND-PAYMENT THRU 400-EXIT            00020700
020800              IF WS-TRAN-ACCEPTED                                 00020800
020900                  ADD 1 TO WS-REFUND-ACCEPTED                     00020900
021000              END-IF                                              00021000
021100          WHEN TRAN-IS-STATUS                                     00021100
021200              ADD 1 TO WS-STATUS-REQUESTS                         00021200
021300              PERFORM 500-UPDATE-STATUS THRU 500-EXIT             00021300
021400              IF WS-TRAN-ACCEPTED                                 00021400
021500                  ADD 1 TO WS-STATUS-ACCEPTED                     00021500
021600              END-IF                                              00021600
021700          WHEN TRAN-IS-BULKCAN                                    00021700
021800              ADD 1 TO WS-BULKCAN-REQUESTS                        00021800
021900              PERFORM 600-BULK-CANCEL THRU 600-EXIT               00021900
022000              IF WS-TRAN-ACCEPTED                                 00022000
022100                  ADD 1 TO WS-BULKCAN-ACCEPTED                    00022100
022200              END-IF                                              00022200
022300          WHEN OTHER                                              00022300
022400              MOVE 'N' TO WS-TRAN-OK                              00022400
022500              MOVE 'UNKNOWN TRAN CODE' TO WS-REJECT-REASON        00022500
022600      END-EVALUATE.                                               00022600
022700      PERFORM 820-WRITE-DETAIL-LINE.                              00022700
022800      PERFORM 100-READ-TRANSACTION.                               00022800
022900  150-EXIT.                                                       00022900
023000      EXIT.                                                       00023000
023100  200-CREATE-PAYMENT.                                             00023100
023200      PERFORM 310-FIND-BOOKING.                                   00023200
023300      IF NOT WS-TRAN-ACCEPTED                                     00023300
023400          GO TO 200-EXIT                                          00023400
023500      END-IF.                                                     00023500
023600      IF NOT BK-PENDING-PAYMENT                                   00023600
023700          MOVE 'N' TO WS-TRAN-OK                                  00023700
023800          MOVE 'BOOKING NOT PENDING PAYMENT' TO WS-REJECT-REASON  00023800
023900          GO TO 200-EXIT                                          00023900
024000      END-IF.                                                     00024000
024100      IF TRAN-AMOUNT NOT > 0                                      00024100
024200          MOVE 'N' TO WS-TRAN-OK                                  00024200
024300          MOVE 'AMOUNT MUST BE POSITIVE' TO WS-REJECT-REASON      00024300
024400          GO TO 200-EXIT                                          00024400
024500      END-IF.                                                     00024500
024600      PERFORM 950-GENERATE-PAYMENT-ID.                            00024600
024700      MOVE WK-NEW-PAYMENT-ID  TO PM-PAYMENT-ID.                   00024700
024800      MOVE TRAN-BOOKING-ID    TO PM-BOOKING-ID.                   00024800
024900      MOVE TRAN-AMOUNT        TO PM-AMOUNT.                       00024900
025000      MOVE 'PENDING'          TO PM-STATUS.                       00025000
025100      MOVE TRAN-PAYMENT-METHOD TO PM-PAYMENT-METHOD.              00025100
025200      MOVE TRAN-TRANSACTION-ID TO PM-TRANSACTION-ID.              00025200
025300      MOVE WK-NOW-ISO         TO PM-CREATED-AT.                   00025300
025400      MOVE WK-NOW-ISO         TO PM-UPDATED-AT.                   00025400
025500      ADD 1 TO PT-PAYMENT-COUNT.                                  00025500
025600      MOVE PM-PAYMENT-ID TO PT-PAYMENT-ID(PT-PAYMENT-COUNT).      00025600
025700      COMPUTE WS-PAYM-RRN = PT-PAYMENT-COUNT.                     00025700
025800      MOVE WS-PAYM-RRN TO PT-PAYMENT-RRN(PT-PAYMENT-COUNT).       00025800
025900      WRITE PM-PAYMENT-RECORD                                     00025900
026000          INVALID KEY                                             00026000
026100              MOVE 'N' TO WS-TRAN-OK                              00026100
026200              MOVE 'PAYMENT WRITE FAILED' TO WS-REJECT-REASON.    00026200
026300      PERFORM PT-SORT-TABLE.                                      00026300
026400      IF WS-TRAN-ACCEPTED                                         00026400
026500          MOVE 'Payment created' TO WK-EVENT-DESC(1:15)           00026500
026600          CALL 'EVTLOG' USING SPACES, 'PAYMENT_CREATED',          00026600
026700              WK-NEW-PAYMENT-ID, WK-EVENT-DESC, WK-RETURN-CODE    00026700
026800      END-IF.                                                     00026800
026900  200-EXIT.                                                       00026900
027000      EXIT.                                                       00027000
027100  300-PROCESS-PAYMENT.                                            00027100
027200      PERFORM 210-FIND-PAYMENT.                                   00027200
027300      IF NOT WS-TRAN-ACCEPTED                                     00027300
027400          GO TO 300-EXIT                                          00027400
027500      END-IF.                                                     00027500
027600      IF NOT PM-PENDING                                           00027600
027700          MOVE 'N' TO WS-TRAN-OK                                  00027700
027800          MOVE 'PAYMENT NOT PENDING' TO WS-REJECT-REASON          00027800
027900          GO TO 300-EXIT                                          00027900
028000      END-IF.                                                     00028000
028100      MOVE 'COMPLETED' TO PM-STATUS.                              00028100
028200      MOVE WK-NOW-ISO TO PM-UPDATED-AT.                           00028200
028300      REWRITE PM-PAYMENT-RECORD                                   00028300
028400          INVALID KEY                                             00028400
028500              MOVE 'N' TO WS-TRAN-OK                              00028500
028600              MOVE 'PAYMENT REWRITE FAILED' TO WS-REJECT-REASON.  00028600
028700      IF NOT WS-TRAN-ACCEPTED                                     00028700
028800          GO TO 300-EXIT                                          00028800
028900      END-IF.                                                     00028900
029000      MOVE PM-BOOKING-ID TO TRAN-BOOKING-ID.                      00029000
029100      PERFORM 310-FIND-BOOKING.                                   00029100
029200      IF WS-TRAN-ACCEPTED                                         00029200
029300          MOVE 'CONFIRMED' TO BK-STATUS                           00029300
029400          MOVE WK-NOW-ISO TO BK-UPDATED-AT                        00029400
029500          REWRITE BK-BOOKING-RECORD                               00029500
029600              INVALID KEY                                         00029600
029700                  DISPLAY 'PAYMSVC - BOOKING REWRITE FAILED '     00029700
029800                      TRAN-BOOKING-ID                             00029800
029900          END-REWRITE                                             00029900
030000      END-IF.                                                     00030000
030100      MOVE 'Y' TO WS-TRAN-OK.                                     00030100
030200      MOVE 'Payment completed' TO WK-EVENT-DESC(1:18).            00030200
030300      CALL 'EVTLOG' USING SPACES, 'PAYMENT_COMPLETED',            00030300
030400          TRAN-PAYMENT-ID, WK-EVENT-DESC, WK-RETURN-CODE.         00030400
030500  300-EXIT.                                                       00030500
030600      EXIT.                                                       00030600
030700  400-REFUND-PAYMENT.                                             00030700
030800      PERFORM 210-FIND-PAYMENT.                                   00030800
030900      IF NOT WS-TRAN-ACCEPTED                                     00030900
031000          GO TO 400-EXIT                                          00031000
031100      END-IF.                                                     00031100
031200      IF NOT PM-COMPLETED                                         00031200
031300          MOVE 'N' TO WS-TRAN-OK                                  00031300
031400          MOVE 'PAYMENT NOT COMPLETED' TO WS-REJECT-REASON        00031400
031500          GO TO 400-EXIT                                          00031500
031600      END-IF.                                                     00031600
031700      MOVE 'REFUNDED' TO PM-STATUS.                               00031700
031800      MOVE WK-NOW-ISO TO PM-UPDATED-AT.                           00031800
031900      REWRITE PM-PAYMENT-RECORD                                   00031900
032000          INVALID KEY                                             00032000
032100              MOVE 'N' TO WS-TRAN-OK                              00032100
032200              MOVE 'PAYMENT REWRITE FAILED' TO WS-REJECT-REASON.  00032200
032300      IF WS-TRAN-ACCEPTED                                         00032300
032400          MOVE 'Payment refunded' TO WK-EVENT-DESC(1:17)          00032400
032500          CALL 'EVTLOG' USING SPACES, 'PAYMENT_REFUNDED',         00032500
032600              TRAN-PAYMENT-ID, WK-EVENT-DESC, WK-RETURN-CODE      00032600
032700      END-IF.                                                     00032700
032800  400-EXIT.                                                       00032800
032900      EXIT.                                                       00032900
033000  500-UPDATE-STATUS.                                              00033000
033100      PERFORM 210-FIND-PAYMENT.                                   00033100
033200      IF NOT WS-TRAN-ACCEPTED                                     00033200
033300          GO TO 500-EXIT                                          00033300
033400      END-IF.                                                     00033400
033500      MOVE TRAN-NEW-STATUS TO PM-STATUS.                          00033500
033600      MOVE WK-NOW-ISO TO PM-UPDATED-AT.                           00033600
033700      REWRITE PM-PAYMENT-RECORD                                   00033700
033800          INVALID KEY                                             00033800
033900              MOVE 'N' TO WS-TRAN-OK                              00033900
034000              MOVE 'PAYMENT REWRITE FAILED' TO WS-REJECT-REASON.  00034000
034100      IF WS-TRAN-ACCEPTED                                         00034100
034200          MOVE 'Payment status updated' TO WK-EVENT-DESC(1:23)    00034200
034300          CALL 'EVTLOG' USING SPACES,                             00034300
034400              'PAYMENT_STATUS_UPDATED',                           00034400
034500              TRAN-PAYMENT-ID, WK-EVENT-DESC, WK-RETURN-CODE      00034500
034600      END-IF.                                                     00034600
034700  500-EXIT.                                                       00034700
034800      EXIT.                                                       00034800
034900  600-BULK-CANCEL.                                                00034900
035000      MOVE 0 TO WS-CANCEL-COUNT.                                  00035000
035100      PERFORM 601-CANCEL-ONE-PAYMENT VARYING PT-SRT-I FROM 1 BY 1 00035100
035200              UNTIL PT-SRT-I > PT-PAYMENT-COUNT.                  00035200
035300      IF WS-CANCEL-COUNT = 0                                      00035300
035400          MOVE 'N' TO WS-TRAN-OK                                  00035400
035500          MOVE 'NO PENDING PAYMENTS FOUND' TO WS-REJECT-REASON    00035500
035600      END-IF.                                                     00035600
035700  600-EXIT.                                                       00035700
035800      EXIT.                                                       00035800
035900  601-CANCEL-ONE-PAYMENT.                                         00035900
036000      MOVE PT-PAYMENT-RRN(PT-SRT-I) TO WS-PAYM-RRN.               00036000
036100      READ PAYMENT-FILE                                           00036100
036200          INVALID KEY CONTINUE                                    00036200
036300          NOT INVALID KEY                                         00036300
036400              IF PM-BOOKING-ID = TRAN-BOOKING-ID                  00036400
036500                  AND PM-PENDING                                  00036500
036600                  MOVE 'CANCELLED' TO PM-STATUS                   00036600
036700                  MOVE WK-NOW-ISO TO PM-UPDATED-AT                00036700
036800                  REWRITE PM-PAYMENT-RECORD                       00036800
036900                      INVALID KEY CONTINUE                        00036900
037000                      NOT INVALID KEY                             00037000
037100                          ADD 1 TO WS-CANCEL-COUNT                00037100
037200                          MOVE 'Bulk cancel'                      00037200
037300                              TO WK-EVENT-DESC(1:12)              00037300
037400                          CALL 'EVTLOG' USING SPACES,             00037400
037500                              'PAYMENT_CANCELLED',                00037500
037600                              PM-PAYMENT-ID, WK-EVENT-DESC,       00037600
037700                              WK-RETURN-CODE                      00037700
037800                  END-REWRITE                                     00037800
037900              END-IF                                              00037900
038000      END-READ.                                                   00038000
038100  601-EXIT.                                                       00038100
038200      EXIT.                                                       00038200
038300  210-FIND-PAYMENT.                                               00038300
038400      SET PT-PAYMENT-IDX TO 1.                                    00038400
038500      SEARCH ALL PT-PAYMENT-ENTRY                                 00038500
038600          AT END                                                  00038600
038700              MOVE 'N' TO WS-TRAN-OK                              00038700
038800              MOVE 'PAYMENT NOT FOUND' TO WS-REJECT-REASON        00038800
038900          WHEN PT-PAYMENT-ID(PT-PAYMENT-IDX) = TRAN-PAYMENT-ID    00038900
039000              MOVE PT-PAYMENT-RRN(PT-PAYMENT-IDX) TO WS-PAYM-RRN  00039000
039100              READ PAYMENT-FILE                                   00039100
039200                  INVALID KEY                                     00039200
039300                      MOVE 'N' TO WS-TRAN-OK                      00039300
039400                      MOVE 'PAYMENT READ FAILED'                  00039400
039500                          TO WS-REJECT-REASON                     00039500
039600              END-READ                                            00039600
039700      END-SEARCH.                                                 00039700
039800  210-EXIT.                                                       00039800
039900      EXIT.                                                       00039900
040000  310-FIND-BOOKING.                                               00040000
040100      SET BT-BOOKING-IDX TO 1.                                    00040100
040200      SEARCH ALL BT-BOOKING-ENTRY                                 00040200
040300          AT END                                                  00040300
040400              MOVE 'N' TO WS-TRAN-OK                              00040400
040500              MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON        00040500
040600          WHEN BT-BOOKING-ID(BT-BOOKING-IDX) = TRAN-BOOKING-ID    00040600
040700              MOVE BT-BOOKING-RRN(BT-BOOKING-IDX) TO WS-BKNG-RRN  00040700
040800              READ BOOKING-FILE                                   00040800
040900                  INVALID KEY                                     00040900
041000                      MOVE 'N' TO WS-TRAN-OK                      00041000
041100                      MOVE 'BOOKING READ FAILED'                  00041100
041200                          TO WS-REJECT-REASON                     00041200
041300              END-READ                                            00041300
041400      END-SEARCH.                                                 00041400
041500  310-EXIT.                                                       00041500
041600      EXIT.                                                       00041600
041700  700-OPEN-FILES.                                                 00041700
041800      OPEN INPUT  TRANSACTION-FILE.                               00041800
041900      OPEN I-O    PAYMENT-FILE.                                   00041900
042000      OPEN I-O    BOOKING-FILE.                                   00042000
042100      OPEN OUTPUT REPORT-FILE.                                    00042100
042200  790-CLOSE-FILES.                                                00042200
042300      CLOSE TRANSACTION-FILE.                                     00042300
042400      CLOSE PAYMENT-FILE.                                         00042400
042500      CLOSE BOOKING-FILE.                                         00042500
042600      CLOSE REPORT-FILE.                                          00042600
042700  800-LOAD-TABLES.                                                00042700
042800      MOVE 0 TO PT-PAYMENT-COUNT.                                 00042800
042900      MOVE 1 TO WS-PAYM-RRN.                                      00042900
043000      PERFORM 801-LOAD-ONE-PAYMENT                                00043000
043100          UNTIL WS-PAYM-STATUS = '23' OR WS-PAYM-STATUS = '10'.   00043100
043200      PERFORM PT-SORT-TABLE.                                      00043200
043300      MOVE 0 TO BT-BOOKING-COUNT.                                 00043300
043400      MOVE 1 TO WS-BKNG-RRN.                                      00043400
043500      PERFORM 802-LOAD-ONE-BOOKING                                00043500
043600          UNTIL WS-BKNG-STATUS = '23' OR WS-BKNG-STATUS = '10'.   00043600
043700      PERFORM BT-SORT-TABLE.                                      00043700
043800      MOVE SPACES TO WS-PAYM-STATUS.                              00043800
043900      MOVE SPACES TO WS-BKNG-STATUS.                              00043900
044000  800-EXIT.                                                       00044000
044100      EXIT.                                                       00044100
044200  801-LOAD-ONE-PAYMENT.                                           00044200
044300      READ PAYMENT-FILE                                           00044300
044400          INVALID KEY MOVE '10' TO WS-PAYM-STATUS                 00044400
044500          NOT INVALID KEY                                         00044500
044600              ADD 1 TO PT-PAYMENT-COUNT                           00044600
044700              MOVE PM-PAYMENT-ID                                  00044700
044800                 TO PT-PAYMENT-ID(PT-PAYMENT-COUNT)               00044800
044900              MOVE WS-PAYM-RRN                                    00044900
045000                 TO PT-PAYMENT-RRN(PT-PAYMENT-COUNT)              00045000
045100              ADD 1 TO WS-PAYM-RRN                                00045100
045200      END-READ.                                                   00045200
045300  801-EXIT.                                                       00045300
045400      EXIT.                                                       00045400
045500  802-LOAD-ONE-BOOKING.                                           00045500
045600      READ BOOKING-FILE                                           00045600
045700          INVALID KEY MOVE '10' TO WS-BKNG-STATUS                 00045700
045800          NOT INVALID KEY                                         00045800
045900              ADD 1 TO BT-BOOKING-COUNT                           00045900
046000              MOVE BK-BOOKING-ID                                  00046000
046100                 TO BT-BOOKING-ID(BT-BOOKING-COUNT)               00046100
046200              MOVE WS-BKNG-RRN                                    00046200
046300                 TO BT-BOOKING-RRN(BT-BOOKING-COUNT)              00046300
046400              ADD 1 TO WS-BKNG-RRN                                00046400
046500      END-READ.                                                   00046500
046600  802-EXIT.                                                       00046600
046700      EXIT.                                                       00046700
046800* PT-SORT-TABLE AND BT-SORT-TABLE BELOW ARE SUPPLIED BY THE       00046800
046900* SHOP-WIDE TBLSORT MEMBER -- SAME INSERTION SORT DROPPED INTO    00046900
047000* EVERY PROGRAM THAT KEEPS A KEY/RRN LOOKUP TABLE.                00047000
047100  COPY TBLSORT REPLACING ==:TAG:== BY ==PT==                      00047100
047200                          ==:CNT:== BY ==PT-PAYMENT-COUNT==       00047200
047300                          ==:ENT:== BY ==PT-PAYMENT-ENTRY==       00047300
047400                          ==:KEY:== BY ==PT-PAYMENT-ID==          00047400
047500                          ==:RRN:== BY ==PT-PAYMENT-RRN==.        00047500
047600  COPY TBLSORT REPLACING ==:TAG:== BY ==BT==                      00047600
047700                          ==:CNT:== BY ==BT-BOOKING-COUNT==       00047700
047800                          ==:ENT:== BY ==BT-BOOKING-ENTRY==       00047800
047900                          ==:KEY:== BY ==BT-BOOKING-ID==          00047900
048000                          ==:RRN:== BY ==BT-BOOKING-RRN==.        00048000
048100  810-WRITE-REPORT-HEADER.                                        00048100
048200      PERFORM 960-CAPTURE-NOW.                                    00048200
048300      MOVE WK-NOW-HH TO RPT-HDR-HH.                               00048300
048400      MOVE WK-NOW-MI TO RPT-HDR-MI.                               00048400
048500      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00048500
048600  820-WRITE-DETAIL-LINE.                                          00048600
048700      EVALUATE TRUE                                               00048700
048800          WHEN TRAN-IS-CREATE                                     00048800
048900              MOVE TRAN-BOOKING-ID TO RPT-DTL-KEY                 00048900
049000          WHEN OTHER                                              00049000
049100              MOVE TRAN-PAYMENT-ID TO RPT-DTL-KEY                 00049100
049200      END-EVALUATE.                                               00049200
049300      MOVE TRAN-CODE TO RPT-DTL-CODE.                             00049300
049400      IF WS-TRAN-ACCEPTED                                         00049400
049500          MOVE 'ACCEPTED' TO RPT-DTL-RESULT                       00049500
049600      ELSE                                                        00049600
049700          MOVE 'REJECTED' TO RPT-DTL-RESULT                       00049700
049800      END-IF.                                                     00049800
049900      MOVE WS-REJECT-REASON TO RPT-DTL-REASON.                    00049900
050000      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00050000
050100  850-WRITE-REPORT-TOTALS.                                        00050100
050200      WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.            00050200
050300      MOVE 'CREATE'  TO RPT-TOT-CODE.                             00050300
050400      MOVE WS-CREATE-REQUESTS TO RPT-TOT-REQ.                     00050400
050500      MOVE WS-CREATE-ACCEPTED TO RPT-TOT-ACC.                     00050500
050600      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00050600
050700      MOVE 'PROCESS' TO RPT-TOT-CODE.                             00050700
050800      MOVE WS-PROCESS-REQUESTS TO RPT-TOT-REQ.                    00050800
050900      MOVE WS-PROCESS-ACCEPTED TO RPT-TOT-ACC.                    00050900
051000      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00051000
051100      MOVE 'REFUND'  TO RPT-TOT-CODE.                             00051100
051200      MOVE WS-REFUND-REQUESTS TO RPT-TOT-REQ.                     00051200
051300      MOVE WS-REFUND-ACCEPTED TO RPT-TOT-ACC.                     00051300
051400      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00051400
051500      MOVE 'STATUS'  TO RPT-TOT-CODE.                             00051500
051600      MOVE WS-STATUS-REQUESTS TO RPT-TOT-REQ.                     00051600
051700      MOVE WS-STATUS-ACCEPTED TO RPT-TOT-ACC.                     00051700
051800      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00051800
051900      MOVE 'BULKCAN' TO RPT-TOT-CODE.                             00051900
052000      MOVE WS-BULKCAN-REQUESTS TO RPT-TOT-REQ.                    00052000
052100      MOVE WS-BULKCAN-ACCEPTED TO RPT-TOT-ACC.                    00052100
052200      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00052200
052300  950-GENERATE-PAYMENT-ID.                                        00052300
052400      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00052400
052500      ACCEPT SC-NOW-TIME FROM TIME.                               00052500
052600      ADD 1 TO WS-KEY-SEQ.                                        00052600
052700      MOVE SPACES TO WK-NEW-PAYMENT-ID.                           00052700
052800      MOVE SC-NOW-CCYY TO WK-NEW-PAYMENT-ID(1:4).                 00052800
052900      MOVE SC-NOW-MM   TO WK-NEW-PAYMENT-ID(5:2).                 00052900
053000      MOVE SC-NOW-DD   TO WK-NEW-PAYMENT-ID(7:2).                 00053000
053100      MOVE '-'         TO WK-NEW-PAYMENT-ID(9:1).                 00053100
053200      MOVE SC-NOW-HH   TO WK-NEW-PAYMENT-ID(10:2).                00053200
053300      MOVE SC-NOW-MI   TO WK-NEW-PAYMENT-ID(12:2).                00053300
053400      MOVE SC-NOW-SS   TO WK-NEW-PAYMENT-ID(14:2).                00053400
053500      MOVE '-PM'       TO WK-NEW-PAYMENT-ID(16:3).                00053500
053600      MOVE WS-KEY-SEQ  TO WK-NEW-PAYMENT-ID(19:6).                00053600
053700  960-CAPTURE-NOW.                                                00053700
053800      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00053800
053900      ACCEPT SC-NOW-TIME FROM TIME.                               00053900
054000      MOVE SPACES TO WK-NOW-ISO.                                  00054000
054100      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00054100
054200      MOVE '-'         TO WK-NOW-ISO(5:1).                        00054200
054300      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00054300
054400      MOVE '-'         TO WK-NOW-ISO(8:1).                        00054400
054500      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00054500
054600      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00054600
054700      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00054700
054800      MOVE ':'         TO WK-NOW-ISO(14:1).                       00054800
054900      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00054900
055000      MOVE ':'         TO WK-NOW-ISO(17:1).                       00055000
055100      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00055100
055200                                                                  00055200
