000100****************************************************************  00000100
000200* PROGRAM:  USERMNT                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  P. A. DEMARCO                                         00000400
000500*                                                                 00000500
000600* INSTALLATION:  DATA PROCESSING CENTER                           00000600
000700*                                                                 00000700
000800* USER MAINTENANCE BATCH DRIVER.  CREATE / UPDATE / DELETE        00000800
000900* AGAINST THE USER MASTER.  EVERY CREATE AND EVERY EMAIL CHANGE   00000900
001000* ON UPDATE MUST CLEAR THE EMAIL-UNIQUENESS CHECK AGAINST THE     00001000
001100* WHOLE FILE BEFORE IT IS ALLOWED.  NEW USERS ALWAYS COME IN AS   00001100
001200* ROLE USER REGARDLESS OF WHAT THE REQUEST CARRIES -- ADMINS ARE  00001200
001300* PROMOTED BY A SEPARATE, MANUAL DBA STEP, NEVER BY THIS JOB.     00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600*    2004-10-05 PAD  INITIAL VERSION -- REQ CR-1215, REWORKED     00001600
001700*                     FROM THE OLD CICS INQUIRY/UPDATE SCREEN     00001700
001800*    1999-01-06 PAD  Y2K REVIEW -- US-CREATED-AT / US-UPDATED-AT  00001800
001900*                     ARE ALREADY 4-DIGIT-YEAR ISO STRINGS        00001900
002000*    2009-08-27 LMH  REPLACED DB2 TABLE ACCESS WITH RELATIVE      00002000
002100*                     FILE AND THE USERTBL LOOKUP                 00002100
002200*    2011-05-16 JFT  ADDED EMAIL-UNIQUENESS SCAN ON UPDATE, NOT   00002200
002300*                     JUST CREATE -- REQ CR-1822                  00002300
002400*    2014-04-09 JFT  ADDED RUN TIME (HH:MI) TO THE REPORT HEADER  00002400
002500*                     SO OPS CAN TELL TWO SAME-DAY RUNS APART --  00002500
002600*                     REQ CR-2019                                 00002600
002700****************************************************************  00002700
002800  IDENTIFICATION DIVISION.                                        00002800
002900  PROGRAM-ID.    USERMNT.                                         00002900
003000  AUTHOR.        P. A. DEMARCO.                                   00003000
003100  INSTALLATION.  DATA PROCESSING CENTER.                          00003100
003200  DATE-WRITTEN.  10/05/2004.                                      00003200
003300  DATE-COMPILED.                                                  00003300
003400  SECURITY.      NON-CONFIDENTIAL.                                00003400
003500  ENVIRONMENT DIVISION.                                           00003500
003600  CONFIGURATION SECTION.                                          00003600
003700  SPECIAL-NAMES.                                                  00003700
003800      C01 IS TOP-OF-FORM.                                         00003800
003900  INPUT-OUTPUT SECTION.                                           00003900
004000  FILE-CONTROL.                                                   00004000
004100      SELECT TRANSACTION-FILE ASSIGN TO USERTRAN                  00004100
004200          FILE STATUS IS WS-TRAN-STATUS.                          00004200
004300      SELECT USER-FILE ASSIGN TO USERMSTR                         00004300
004400          ORGANIZATION IS RELATIVE                                00004400
004500          ACCESS IS RANDOM                                        00004500
004600          RELATIVE KEY IS WS-USER-RRN                             00004600
004700          FILE STATUS IS WS-USER-STATUS.                          00004700
004800      SELECT REPORT-FILE ASSIGN TO USERRPT                        00004800
004900          FILE STATUS IS WS-RPT-STATUS.                           00004900
005000  DATA DIVISION.                                                  00005000
005100  FILE SECTION.                                                   00005100
005200  FD  TRANSACTION-FILE                                            00005200
005300      RECORDING MODE IS F.                                        00005300
005400  01  TRAN-RECORD.                                                00005400
005500      05  TRAN-CODE                  PIC X(01).                   00005500
005600          88  TRAN-IS-ADD                VALUE 'A'.               00005600
005700          88  TRAN-IS-UPDATE             VALUE 'U'.               00005700
005800          88  TRAN-IS-DELETE             VALUE 'D'.               00005800
005900      05  TRAN-USER-ID                PIC X(36).                  00005900
006000      05  TRAN-EMAIL                  PIC X(255).                 00006000
006100      05  TRAN-FIRST-NAME             PIC X(100).                 00006100
006200      05  TRAN-LAST-NAME              PIC X(100).                 00006200
006300      05  FILLER                      PIC X(07).                  00006300
006400  FD  USER-FILE                                                   00006400
006500      RECORDING MODE IS F.                                        00006500
006600  COPY USERREC.                                                   00006600
006700  FD  REPORT-FILE                                                 00006700
006800      RECORDING MODE IS F.                                        00006800
006900  01  REPORT-RECORD                  PIC X(132).                  00006900
007000  WORKING-STORAGE SECTION.                                        00007000
007100  01  WS-SELECTION.                                               00007100
007200      05  WS-SEL-CODE                PIC X(01).                   00007200
007300          88  WS-SEL-VALID               VALUES 'A', 'U', 'D'.    00007300
007400      05  FILLER                     PIC X(03) VALUE SPACES.      00007400
007500  01  WS-FIELDS.                                                  00007500
007600      05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.      00007600
007700      05  WS-USER-STATUS             PIC X(02) VALUE SPACES.      00007700
007800      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00007800
007900      05  WS-TRAN-EOF                PIC X(01) VALUE 'N'.         00007900
008000          88  WS-AT-TRAN-EOF             VALUE 'Y'.               00008000
008100      05  WS-USER-RRN                PIC 9(09) COMP.              00008100
008200      05  WS-TRAN-OK                 PIC X(01) VALUE 'Y'.         00008200
008300          88  WS-TRAN-ACCEPTED           VALUE 'Y'.               00008300
008400      05  WS-ERR-LINE.                                            00008400
008500          10  FILLER                 PIC X(20)                    00008500
008600              VALUE 'USERMNT REJECTED -- '.                       00008600
008700          10  WS-ERR-REASON          PIC X(40) VALUE SPACES.      00008700
008800          10  FILLER                 PIC X(20) VALUE SPACES.      00008800
008900  01  WS-COUNTERS.                                                00008900
009000      05  WS-ADD-REQUESTS            PIC S9(7) COMP-3 VALUE 0.    00009000
009100      05  WS-ADD-ACCEPTED            PIC S9(7) COMP-3 VALUE 0.    00009100
009200      05  WS-UPDATE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00009200
009300      05  WS-UPDATE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00009300
009400      05  WS-DELETE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00009400
009500      05  WS-DELETE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00009500
009600      05  FILLER                     PIC X(04) VALUE SPACES.      00009600
009700  01  UX-SRT-WORK.                                                00009700
009800      05  UX-SRT-I                   PIC 9(05) COMP.              00009800
009900      05  UX-SRT-J                   PIC 9(05) COMP.              00009900
010000      05  UX-SRT-HOLD-ID             PIC X(36).                   00010000
010100      05  UX-SRT-HOLD-RRN            PIC 9(09) COMP.              00010100
010200      05  UX-SRT-HOLD-EMAIL          PIC X(255).                  00010200
010300      05  FILLER                     PIC X(04) VALUE SPACES.      00010300
010400  01  WK-FIELDS.                                                  00010400
010500      05  WK-NOW-ISO                 PIC X(26).                   00010500
010600      05  WK-EVENT-DESC              PIC X(30).                   00010600
010700      05  WK-RETURN-CODE             PIC X(01).                   00010700
010800      05  WK-EMAIL-IN-USE            PIC X(01).                   00010800
010900          88  WK-EMAIL-IS-IN-USE         VALUE 'Y'.               00010900
011000      05  FILLER                     PIC X(04) VALUE SPACES.      00011000
011100  01  WK-NOW-R REDEFINES WK-NOW-ISO.                              00011100
011200      05  FILLER                     PIC X(11).                   00011200
011300      05  WK-NOW-HH                  PIC 9(02).                   00011300
011400      05  FILLER                     PIC X(01).                   00011400
011500      05  WK-NOW-MI                  PIC 9(02).                   00011500
011600      05  FILLER                     PIC X(10).                   00011600
011700  COPY USERTBL.                                                   00011700
011800  COPY SYSCLOCK.                                                  00011800
011900  01  RPT-HEADER1.                                                00011900
012000      05  FILLER  PIC X(30)                                       00012000
012100          VALUE 'USER MAINTENANCE RESULT REPORT'.                 00012100
012200      05  FILLER  PIC X(06) VALUE 'TIME: '.                       00012200
012300      05  RPT-HDR-HH                 PIC X(02).                   00012300
012400      05  FILLER                     PIC X(01) VALUE ':'.         00012400
012500      05  RPT-HDR-MI                 PIC X(02).                   00012500
012600      05  FILLER  PIC X(91) VALUE SPACES.                         00012600
012700  01  RPT-HEADER1-R REDEFINES RPT-HEADER1.                        00012700
012800      05  FILLER                     PIC X(132).                  00012800
012900  01  RPT-DETAIL-LINE.                                            00012900
013000      05  RPT-DTL-CODE               PIC X(01).                   00013000
013100      05  FILLER                     PIC X(02) VALUE SPACES.      00013100
013200      05  RPT-DTL-KEY                PIC X(36).                   00013200
013300      05  FILLER                     PIC X(02) VALUE SPACES.      00013300
013400      05  RPT-DTL-RESULT             PIC X(08).                   00013400
013500      05  FILLER                     PIC X(02) VALUE SPACES.      00013500
013600      05  RPT-DTL-REASON             PIC X(40).                   00013600
013700      05  FILLER                     PIC X(41) VALUE SPACES.      00013700
013800  01  RPT-TOTALS-HDR.                                             00013800
013900      05  FILLER  PIC X(30) VALUE 'TRANSACTION TOTALS'.           00013900
014000      05  FILLER  PIC X(102) VALUE SPACES.                        00014000
014100  01  RPT-TOTALS-DETAIL.                                          00014100
014200      05  RPT-TOT-CODE               PIC X(10).                   00014200
014300      05  RPT-TOT-REQ                PIC ZZZ,ZZ9.                 00014300
014400      05  FILLER                     PIC X(03) VALUE SPACES.      00014400
014500      05  RPT-TOT-ACC                PIC ZZZ,ZZ9.                 00014500
014600      05  FILLER                     PIC X(99) VALUE SPACES.      00014600
014700  PROCEDURE DIVISION.                                             00014700
014800  000-MAIN-PROC.                                                  00014800
014900      PERFORM 700-OPEN-FILES.                                     00014900
015000      PERFORM 800-LOAD-TABLE.                                     00015000
015100      PERFORM 810-WRITE-REPORT-HEADER.                            00015100
015200      PERFORM 100-READ-TRANSACTION.                               00015200
015300      PERFORM 150-PROCESS-TRANSACTION                             00015300
015400          UNTIL WS-AT-TRAN-EOF.                                   00015400
015500      PERFORM 850-WRITE-REPORT-TOTALS.                            00015500
015600      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00015600
015700          WK-RETURN-CODE.                                         00015700
015800      PERFORM 790-CLOSE-FILES.                                    00015800
015900      GOBACK.                                                     00015900
016000  100-READ-TRANSACTION.                                           00016000
016100      READ TRANSACTION-FILE                                       00016100
016200          AT END MOVE 'Y' TO WS-TRAN-EOF.                         00016200
016300  100-EXIT.                                                       00016300
016400      EXIT.                                                       00016400
016500  150-PROCESS-TRANSACTION.                                        00016500
016600      MOVE 'Y' TO WS-TRAN-OK.                                     00016600
016700      MOVE SPACES TO WS-ERR-REASON.                               00016700
016800      MOVE TRAN-CODE TO WS-SEL-CODE.                              00016800
016900      PERFORM 960-CAPTURE-NOW.                                    00016900
017000      IF NOT WS-SEL-VALID                                         00017000
017100          MOVE 'N' TO WS-TRAN-OK                                  00017100
017200          MOVE 'INVALID TRANSACTION CODE' TO WS-ERR-REASON        00017200
017300      ELSE                                                        00017300
017400          EVALUATE TRUE                                           00017400
017500              WHEN TRAN-IS-ADD                                    00017500
017600                  ADD 1 TO WS-ADD-REQUESTS                        00017600
017700                  PERFORM 200-ADD-USER THRU 200-EXIT              00017700
017800                  IF WS-TRAN-ACCEPTED                             00017800
017900                      ADD 1 TO WS-ADD-ACCEPTED                    00017900
018000                  END-IF                                          00018000
018100              WHEN TRAN-IS-UPDATE                                 00018100
018200                  ADD 1 TO WS-UPDATE-REQUESTS                     00018200
018300                  PERFORM 300-UPDATE-USER THRU 300-EXIT           00018300
018400                  IF WS-TRAN-ACCEPTED                             00018400
018500                      ADD 1 TO WS-UPDATE-ACCEPTED                 00018500
018600                  END-IF                                          00018600
018700              WHEN TRAN-IS-DELETE                                 00018700
018800                  ADD 1 TO WS-DELETE-REQUESTS                     00018800
018900                  PERFORM 400-DELETE-USER THRU 400-EXIT           00018900
019000                  IF WS-TRAN-ACCEPTED                             00019000
019100                      ADD 1 TO WS-DELETE-ACCEPTED                 00019100
019200                  END-IF                                          00019200
019300          END-EVALUATE                                            00019300
019400      END-IF.                                                     00019400
019500      PERFORM 820-WRITE-DETAIL-LINE.                              00019500
019600      PERFORM 100-READ-TRANSACTION.                               00019600
019700  150-EXIT.                                                       00019700
019800      EXIT.                                                       00019800
019900  200-ADD-USER.                                                   00019900
020000      PERFORM 250-CHECK-EMAIL-UNIQUE.                             00020000
020100      IF WK-EMAIL-IS-IN-USE                                       00020100
020200          MOVE 'N' TO WS-TRAN-OK                                  00020200
020300          MOVE 'EMAIL ALREADY IN USE' TO WS-ERR-REASON            00020300
020400          GO TO 200-EXIT                                          00020400
020500      END-IF.                                                     00020500
020600      MOVE TRAN-USER-ID           TO US-USER-ID.                  00020600
020700      MOVE TRAN-EMAIL             TO US-EMAIL.                    00020700
020800      MOVE TRAN-FIRST-NAME        TO US-FIRST-NAME.               00020800
020900      MOVE TRAN-LAST-NAME         TO US-LAST-NAME.                00020900
021000      MOVE 'USER'                 TO US-ROLE.                     00021000
021100      MOVE WK-NOW-ISO              TO US-CREATED-AT.              00021100
021200      MOVE WK-NOW-ISO              TO US-UPDATED-AT.              00021200
021300      ADD 1 TO UX-USER-COUNT.                                     00021300
021400      MOVE US-USER-ID TO UX-USER-ID(UX-USER-COUNT).               00021400
021500      MOVE US-EMAIL TO UX-USER-EMAIL(UX-USER-COUNT).              00021500
021600      COMPUTE WS-USER-RRN = UX-USER-COUNT.                        00021600
021700      MOVE WS-USER-RRN TO UX-USER-RRN(UX-USER-COUNT).             00021700
021800      WRITE US-USER-RECORD                                        00021800
021900          INVALID KEY                                             00021900
022000              MOVE 'N' TO WS-TRAN-OK                              00022000
022100              MOVE 'USER WRITE FAILED' TO WS-ERR-REASON.          00022100
022200      PERFORM UX-SORT-TABLE.                                      00022200
022300      IF WS-TRAN-ACCEPTED                                         00022300
022400          MOVE 'User created' TO WK-EVENT-DESC(1:12)              00022400
022500          CALL 'EVTLOG' USING TRAN-USER-ID, 'USER_CREATED',       00022500
022600              TRAN-USER-ID, WK-EVENT-DESC, WK-RETURN-CODE         00022600
022700      END-IF.                                                     00022700
022800  200-EXIT.                                                       00022800
022900      EXIT.                                                       00022900
023000  300-UPDATE-USER.                                                00023000
023100      PERFORM 210-FIND-USER.                                      00023100
023200      IF NOT WS-TRAN-ACCEPTED                                     00023200
023300          GO TO 300-EXIT                                          00023300
023400      END-IF.                                                     00023400
023500      IF TRAN-EMAIL NOT = US-EMAIL                                00023500
023600          PERFORM 250-CHECK-EMAIL-UNIQUE                          00023600
023700          IF WK-EMAIL-IS-IN-USE                                   00023700
023800              MOVE 'N' TO WS-TRAN-OK                              00023800
023900              MOVE 'EMAIL ALREADY IN USE' TO WS-ERR-REASON        00023900
024000              GO TO 300-EXIT                                      00024000
024100          END-IF                                                  00024100
024200      END-IF.                                                     00024200
024300      MOVE TRAN-EMAIL             TO US-EMAIL.                    00024300
024400      MOVE TRAN-FIRST-NAME        TO US-FIRST-NAME.               00024400
024500      MOVE TRAN-LAST-NAME         TO US-LAST-NAME.                00024500
024600      MOVE WK-NOW-ISO              TO US-UPDATED-AT.              00024600
024700      REWRITE US-USER-RECORD                                      00024700
024800          INVALID KEY                                             00024800
024900              MOVE 'N' TO WS-TRAN-OK                              00024900
025000              MOVE 'USER REWRITE FAILED' TO WS-ERR-REASON.        00025000
025100      IF WS-TRAN-ACCEPTED                                         00025100
025200          SET UX-USER-IDX TO 1                                    00025200
025300          SEARCH ALL UX-USER-ENTRY                                00025300
025400              AT END CONTINUE                                     00025400
025500              WHEN UX-USER-ID(UX-USER-IDX) = TRAN-USER-ID         00025500
025600                  MOVE US-EMAIL TO UX-USER-EMAIL(UX-USER-IDX)     00025600
025700          END-SEARCH                                              00025700
025800          MOVE 'User updated' TO WK-EVENT-DESC(1:12)              00025800
025900          CALL 'EVTLOG' USING TRAN-USER-ID, 'USER_UPDATED',       00025900
026000              TRAN-USER-ID, WK-EVENT-DESC, WK-RETURN-CODE         00026000
026100      END-IF.                                                     00026100
026200  300-EXIT.                                                       00026200
026300      EXIT.                                                       00026300
026400  400-DELETE-USER.                                                00026400
026500      PERFORM 210-FIND-USER.                                      00026500
026600      IF NOT WS-TRAN-ACCEPTED                                     00026600
026700          GO TO 400-EXIT                                          00026700
026800      END-IF.                                                     00026800
026900      DELETE USER-FILE                                            00026900
027000          INVALID KEY                                             00027000
027100              MOVE 'N' TO WS-TRAN-OK                              00027100
027200              MOVE 'USER DELETE FAILED' TO WS-ERR-REASON.         00027200
027300      IF WS-TRAN-ACCEPTED                                         00027300
027400          MOVE 'User deleted' TO WK-EVENT-DESC(1:12)              00027400
027500          CALL 'EVTLOG' USING TRAN-USER-ID, 'USER_DELETED',       00027500
027600              TRAN-USER-ID, WK-EVENT-DESC, WK-RETURN-CODE         00027600
027700      END-IF.                                                     00027700
027800  400-EXIT.                                                       00027800
027900      EXIT.                                                       00027900
028000  210-FIND-USER.                                                  00028000
028100      SET UX-USER-IDX TO 1.                                       00028100
028200      SEARCH ALL UX-USER-ENTRY                                    00028200
028300          AT END                                                  00028300
028400              MOVE 'N' TO WS-TRAN-OK                              00028400
028500              MOVE 'USER NOT FOUND' TO WS-ERR-REASON              00028500
028600          WHEN UX-USER-ID(UX-USER-IDX) = TRAN-USER-ID             00028600
028700              MOVE UX-USER-RRN(UX-USER-IDX) TO WS-USER-RRN        00028700
028800              READ USER-FILE                                      00028800
028900                  INVALID KEY                                     00028900
029000                      MOVE 'N' TO WS-TRAN-OK                      00029000
029100                      MOVE 'USER READ FAILED' TO WS-ERR-REASON    00029100
029200              END-READ                                            00029200
029300      END-SEARCH.                                                 00029300
029400  210-EXIT.                                                       00029400
029500      EXIT.                                                       00029500
029600  250-CHECK-EMAIL-UNIQUE.                                         00029600
029700      MOVE 'N' TO WK-EMAIL-IN-USE.                                00029700
029800      PERFORM 251-CHECK-ONE-EMAIL VARYING UX-SRT-I FROM 1 BY 1    00029800
029900              UNTIL UX-SRT-I > UX-USER-COUNT.                     00029900
030000  250-EXIT.                                                       00030000
030100      EXIT.                                                       00030100
030200  251-CHECK-ONE-EMAIL.                                            00030200
030300      IF UX-USER-EMAIL(UX-SRT-I) = TRAN-EMAIL                     00030300
030400          MOVE 'Y' TO WK-EMAIL-IN-USE                             00030400
030500      END-IF.                                                     00030500
030600  251-EXIT.                                                       00030600
030700      EXIT.                                                       00030700
030800  700-OPEN-FILES.                                                 00030800
030900      OPEN INPUT  TRANSACTION-FILE.                               00030900
031000      OPEN I-O    USER-FILE.                                      00031000
031100      OPEN OUTPUT REPORT-FILE.                                    00031100
031200  790-CLOSE-FILES.                                                00031200
031300      CLOSE TRANSACTION-FILE.                                     00031300
031400      CLOSE USER-FILE.                                            00031400
031500      CLOSE REPORT-FILE.                                          00031500
031600  800-LOAD-TABLE.                                                 00031600
031700      MOVE 0 TO UX-USER-COUNT.                                    00031700
031800      MOVE 1 TO WS-USER-RRN.                                      00031800
031900      PERFORM 801-LOAD-ONE-USER                                   00031900
032000          UNTIL WS-USER-STATUS = '23' OR WS-USER-STATUS = '10'.   00032000
032100      PERFORM UX-SORT-TABLE.                                      00032100
032200      MOVE SPACES TO WS-USER-STATUS.                              00032200
032300  800-EXIT.                                                       00032300
032400      EXIT.                                                       00032400
032500  801-LOAD-ONE-USER.                                              00032500
032600      READ USER-FILE                                              00032600
032700          INVALID KEY MOVE '10' TO WS-USER-STATUS                 00032700
032800          NOT INVALID KEY                                         00032800
032900              ADD 1 TO UX-USER-COUNT                              00032900
033000              MOVE US-USER-ID TO UX-USER-ID(UX-USER-COUNT)        00033000
033100              MOVE US-EMAIL TO UX-USER-EMAIL(UX-USER-COUNT)       00033100
033200              MOVE WS-USER-RRN TO UX-USER-RRN(UX-USER-COUNT)      00033200
033300              ADD 1 TO WS-USER-RRN                                00033300
033400      END-READ.                                                   00033400
033500  801-EXIT.                                                       00033500
033600      EXIT.                                                       00033600
033700  810-WRITE-REPORT-HEADER.                                        00033700
033800      PERFORM 960-CAPTURE-NOW.                                    00033800
033900      MOVE WK-NOW-HH TO RPT-HDR-HH.                               00033900
034000      MOVE WK-NOW-MI TO RPT-HDR-MI.                               00034000
034100      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00034100
034200  820-WRITE-DETAIL-LINE.                                          00034200
034300      MOVE TRAN-CODE TO RPT-DTL-CODE.                             00034300
034400      MOVE TRAN-USER-ID TO RPT-DTL-KEY.                           00034400
034500      IF WS-TRAN-ACCEPTED                                         00034500
034600          MOVE 'ACCEPTED' TO RPT-DTL-RESULT                       00034600
034700      ELSE                                                        00034700
034800          MOVE 'REJECTED' TO RPT-DTL-RESULT                       00034800
034900      END-IF.                                                     00034900
035000      MOVE WS-ERR-REASON TO RPT-DTL-REASON.                       00035000
035100      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00035100
035200  850-WRITE-REPORT-TOTALS.                                        00035200
035300      WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.            00035300
035400      MOVE 'ADD'     TO RPT-TOT-CODE.                             00035400
035500      MOVE WS-ADD-REQUESTS TO RPT-TOT-REQ.                        00035500
035600      MOVE WS-ADD-ACCEPTED TO RPT-TOT-ACC.                        00035600
035700      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00035700
035800      MOVE 'UPDATE'  TO RPT-TOT-CODE.                             00035800
035900      MOVE WS-UPDATE-REQUESTS TO RPT-TOT-REQ.                     00035900
036000      MOVE WS-UPDATE-ACCEPTED TO RPT-TOT-ACC.                     00036000
036100      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00036100
036200      MOVE 'DELETE'  TO RPT-TOT-CODE.                             00036200
036300      MOVE WS-DELETE-REQUESTS TO RPT-TOT-REQ.                     00036300
036400      MOVE WS-DELETE-ACCEPTED TO RPT-TOT-ACC.                     00036400
036500      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00036500
036600  960-CAPTURE-NOW.                                                00036600
036700      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00036700
036800      ACCEPT SC-NOW-TIME FROM TIME.                               00036800
036900      MOVE SPACES TO WK-NOW-ISO.                                  00036900
037000      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00037000
037100      MOVE '-'         TO WK-NOW-ISO(5:1).                        00037100
037200      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00037200
037300      MOVE '-'         TO WK-NOW-ISO(8:1).                        00037300
037400      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00037400
037500      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00037500
037600      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00037600
037700      MOVE ':'         TO WK-NOW-ISO(14:1).                       00037700
037800      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00037800
037900      MOVE ':'         TO WK-NOW-ISO(17:1).                       00037900
038000      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00038000
038100* THE UX-USER-TABLE CARRIES A THIRD PARALLEL FIELD (THE EMAIL)    00038100
038200* THAT THE GENERIC TBLSORT MEMBER KNOWS NOTHING ABOUT, SO THIS    00038200
038300* TABLE GETS ITS OWN INSERTION SORT HERE RATHER THAN COPY TBLSORT 00038300
038400* REPLACING -- SAME ALGORITHM, ONE MORE FIELD CARRIED EACH SWAP.  00038400
038500  UX-SORT-TABLE.                                                  00038500
038600      IF UX-USER-COUNT > 1                                        00038600
038700          PERFORM UX-SORT-ONE VARYING UX-SRT-I FROM 2 BY 1        00038700
038800                  UNTIL UX-SRT-I > UX-USER-COUNT                  00038800
038900      END-IF.                                                     00038900
039000  UX-SORT-ONE.                                                    00039000
039100      MOVE UX-USER-ID(UX-SRT-I)    TO UX-SRT-HOLD-ID.             00039100
039200      MOVE UX-USER-RRN(UX-SRT-I)   TO UX-SRT-HOLD-RRN.            00039200
039300      MOVE UX-USER-EMAIL(UX-SRT-I) TO UX-SRT-HOLD-EMAIL.          00039300
039400      MOVE UX-SRT-I                TO UX-SRT-J.                   00039400
039500      PERFORM UX-SORT-SHIFT UNTIL UX-SRT-J <= 1                   00039500
039600          OR UX-USER-ID(UX-SRT-J - 1) <= UX-SRT-HOLD-ID.          00039600
039700      MOVE UX-SRT-HOLD-ID    TO UX-USER-ID(UX-SRT-J).             00039700
039800      MOVE UX-SRT-HOLD-RRN   TO UX-USER-RRN(UX-SRT-J).            00039800
039900      MOVE UX-SRT-HOLD-EMAIL TO UX-USER-EMAIL(UX-SRT-J).          00039900
040000  UX-SORT-SHIFT.                                                  00040000
040100      MOVE UX-USER-ID(UX-SRT-J - 1) TO UX-USER-ID(UX-SRT-J).      00040100
040200      MOVE UX-USER-RRN(UX-SRT-J - 1) TO UX-USER-RRN(UX-SRT-J).    00040200
040300      MOVE UX-USER-EMAIL(UX-SRT-J - 1) TO UX-USER-EMAIL(UX-SRT-J).00040300
040400      SUBTRACT 1 FROM UX-SRT-J.                                   00040400
040500                                                                  00040500
