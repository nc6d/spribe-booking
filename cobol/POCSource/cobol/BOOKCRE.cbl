000100****************************************************************  00000100
000200* PROGRAM:  BOOKCRE                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  R. W. CHASE                                           00000400
000500*                                                                 00000500
000600* INSTALLATION:  DATA PROCESSING CENTER                           00000600
000700*                                                                 00000700
000800* BOOKING CREATE / CONFIRM / CANCEL BATCH DRIVER.  READS A FLAT   00000800
000900* TRANSACTION FILE OF BOOKING REQUESTS (ONE TRAN-CODE OF CREATE,  00000900
001000* CONFIRM OR CANCEL PER RECORD) AND APPLIES THE SAME RULES THE    00001000
001100* ONLINE BOOKING SERVICE APPLIES, AGAINST THE UNIT AND BOOKING    00001100
001200* MASTER FILES.  EVERY ACCEPTED TRANSACTION APPENDS ONE EVENT     00001200
001300* RECORD VIA EVTLOG.  PRODUCES A TRANSACTION-RESULT REPORT WITH   00001300
001400* ACCEPT/REJECT COUNTS BY TRANSACTION TYPE.                       00001400
001500*                                                                 00001500
001600* THIS COMPILER HAS NO ISAM ACCESS METHOD, SO THE UNIT AND        00001600
001700* BOOKING MASTER FILES ARE CARRIED RELATIVE AND LOCATED THROUGH   00001700
001800* AN IN-MEMORY KEY TABLE (SEE COPYBOOKS UNITTBL / BKNGTBL) BUILT  00001800
001900* AT OPEN TIME AND KEPT IN ASCENDING ORDER BY TBLSORT.            00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*    2004-03-15 RWC  INITIAL VERSION -- REQ CR-1188               00002200
002300*    2004-04-25 RWC  ADDED CONFIRM / CANCEL TRANSACTION CODES     00002300
002400*    1999-01-06 RWC  Y2K REVIEW -- ALL DATE FIELDS ARE ALREADY    00002400
002500*                     4-DIGIT-YEAR ISO-8601 STRINGS, NO CHANGE    00002500
002600*    2009-07-11 LMH  REPLACED DB2 TABLE ACCESS WITH RELATIVE      00002600
002700*                     FILES AND THE UNITTBL/BKNGTBL LOOKUP, SINCE 00002700
002800*                     THE NEW BOX HAS NO DB2 SUBSYSTEM            00002800
002900*    2011-02-14 LMH  OVERLAP CHECK NOW SCANS THE BOOKING TABLE    00002900
003000*                     IN MEMORY INSTEAD OF A CURSOR -- REQ CR-180100003000
003100*    2014-04-16 JFT  970-ADD-TIMEOUT-MINUTES WAS LEAVING AN       00003100
003200*                     INVALID 24:MI DEADLINE ON BOOKINGS CREATED  00003200
003300*                     NEAR MIDNIGHT.  GAVE THE DEADLINE A REAL    00003300
003400*                     CCYY-MM-DD SO THE HOUR CARRY CAN ROLL INTO  00003400
003500*                     THE NEXT CALENDAR DAY, WITH MONTH/YEAR      00003500
003600*                     CARRY OFF A MONTH-LENGTH TABLE -- CR-2022   00003600
003700****************************************************************  00003700
003800  IDENTIFICATION DIVISION.                                        00003800
003900  PROGRAM-ID.    BOOKCRE.                                         00003900
004000  AUTHOR.        R. W. CHASE.                                     00004000
004100  INSTALLATION.  DATA PROCESSING CENTER.                          00004100
004200  DATE-WRITTEN.  03/15/2004.                                      00004200
004300  DATE-COMPILED.                                                  00004300
004400  SECURITY.      NON-CONFIDENTIAL.                                00004400
004500  ENVIRONMENT DIVISION.                                           00004500
004600  CONFIGURATION SECTION.                                          00004600
004700  SPECIAL-NAMES.                                                  00004700
004800      C01 IS TOP-OF-FORM.                                         00004800
004900  INPUT-OUTPUT SECTION.                                           00004900
005000  FILE-CONTROL.                                                   00005000
005100      SELECT TRANSACTION-FILE ASSIGN TO BOOKTRAN                  00005100
005200          FILE STATUS IS WS-TRAN-STATUS.                          00005200
005300      SELECT UNIT-FILE ASSIGN TO UNITMSTR                         00005300
005400          ORGANIZATION IS RELATIVE                                00005400
005500          ACCESS IS RANDOM                                        00005500
005600          RELATIVE KEY IS WS-UNIT-RRN                             00005600
005700          FILE STATUS IS WS-UNIT-STATUS.                          00005700
005800      SELECT BOOKING-FILE ASSIGN TO BKNGMSTR                      00005800
005900          ORGANIZATION IS RELATIVE                                00005900
006000          ACCESS IS RANDOM                                        00006000
006100          RELATIVE KEY IS WS-BKNG-RRN                             00006100
006200          FILE STATUS IS WS-BKNG-STATUS.                          00006200
006300      SELECT REPORT-FILE ASSIGN TO BOOKRPT                        00006300
006400          FILE STATUS IS WS-RPT-STATUS.                           00006400
006500  DATA DIVISION.                                                  00006500
006600  FILE SECTION.                                                   00006600
006700  FD  TRANSACTION-FILE                                            00006700
006800      RECORDING MODE IS F.                                        00006800
006900  01  TRAN-RECORD.                                                00006900
007000      05  TRAN-CODE                  PIC X(08).                   00007000
007100          88  TRAN-IS-CREATE             VALUE 'CREATE  '.        00007100
007200          88  TRAN-IS-CONFIRM            VALUE 'CONFIRM '.        00007200
007300          88  TRAN-IS-CANCEL             VALUE 'CANCEL  '.        00007300
007400      05  TRAN-BOOKING-ID             PIC X(36).                  00007400
007500      05  TRAN-UNIT-ID                PIC X(36).                  00007500
007600      05  TRAN-USER-ID                PIC X(36).                  00007600
007700      05  TRAN-CHECK-IN               PIC X(26).                  00007700
007800      05  TRAN-CHECK-OUT              PIC X(26).                  00007800
007900      05  FILLER                      PIC X(32).                  00007900
008000  FD  UNIT-FILE                                                   00008000
008100      RECORDING MODE IS F.                                        00008100
008200  COPY UNITREC.                                                   00008200
008300  FD  BOOKING-FILE                                                00008300
008400      RECORDING MODE IS F.                                        00008400
008500  COPY BKNGREC.                                                   00008500
008600  FD  REPORT-FILE                                                 00008600
008700      RECORDING MODE IS F.                                        00008700
008800  01  REPORT-RECORD                  PIC X(132).                  00008800
008900  WORKING-STORAGE SECTION.                                        00008900
009000  01  WS-FIELDS.                                                  00009000
009100      05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.      00009100
009200      05  WS-UNIT-STATUS             PIC X(02) VALUE SPACES.      00009200
009300      05  WS-BKNG-STATUS             PIC X(02) VALUE SPACES.      00009300
009400      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00009400
009500          88  WS-RPT-STATUS-OK           VALUE '00'.              00009500
009600      05  WS-TRAN-EOF                PIC X(01) VALUE 'N'.         00009600
009700          88  WS-AT-TRAN-EOF             VALUE 'Y'.               00009700
009800      05  WS-UNIT-RRN                PIC 9(09) COMP.              00009800
009900      05  FILLER                     PIC X(04) VALUE SPACES.      00009900
010000      05  WS-BKNG-RRN                PIC 9(09) COMP.              00010000
010100      05  WS-BKNG-EOF-SW             PIC X(01) VALUE 'N'.         00010100
010200      05  WS-TRAN-OK                 PIC X(01) VALUE 'Y'.         00010200
010300          88  WS-TRAN-ACCEPTED           VALUE 'Y'.               00010300
010400      05  WS-REJECT-REASON           PIC X(40) VALUE SPACES.      00010400
010500  01  WS-COUNTERS.                                                00010500
010600      05  WS-CREATE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00010600
010700      05  WS-CREATE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00010700
010800      05  WS-CONFIRM-REQUESTS        PIC S9(7) COMP-3 VALUE 0.    00010800
010900      05  WS-CONFIRM-ACCEPTED        PIC S9(7) COMP-3 VALUE 0.    00010900
011000      05  WS-CANCEL-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00011000
011100      05  WS-CANCEL-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00011100
011200      05  WS-KEY-SEQ                 PIC 9(06) COMP VALUE 0.      00011200
011300      05  FILLER                     PIC X(06) VALUE SPACES.      00011300
011400  01  UT-SRT-WORK.                                                00011400
011500      05  UT-SRT-I                   PIC 9(05) COMP.              00011500
011600      05  UT-SRT-J                   PIC 9(05) COMP.              00011600
011700      05  UT-SRT-HOLD-ID             PIC X(36).                   00011700
011800      05  UT-SRT-HOLD-RRN            PIC 9(09) COMP.              00011800
011900      05  FILLER                     PIC X(04) VALUE SPACES.      00011900
012000  01  BT-SRT-WORK.                                                00012000
012100      05  BT-SRT-I                   PIC 9(05) COMP.              00012100
012200      05  BT-SRT-J                   PIC 9(05) COMP.              00012200
012300      05  BT-SRT-HOLD-ID             PIC X(36).                   00012300
012400      05  BT-SRT-HOLD-RRN            PIC 9(09) COMP.              00012400
012500      05  FILLER                     PIC X(04) VALUE SPACES.      00012500
012600  01  WK-CALC-FIELDS.                                             00012600
012700      05  WK-MARKUP-FACTOR           PIC S9(3)V9999 COMP-3.       00012700
012800      05  WK-NEW-BOOKING-ID          PIC X(36).                   00012800
012900      05  WK-NOW-ISO                 PIC X(26).                   00012900
013000      05  WK-DEADLINE-ISO            PIC X(26).                   00013000
013100      05  FILLER                     PIC X(04) VALUE SPACES.      00013100
013200  01  WK-DEADLINE-R REDEFINES WK-DEADLINE-ISO.                    00013200
013300      05  WK-DL-CCYY                 PIC 9(04).                   00013300
013400      05  FILLER                     PIC X(01).                   00013400
013500      05  WK-DL-MM                   PIC 9(02).                   00013500
013600      05  FILLER                     PIC X(01).                   00013600
013700      05  WK-DL-DD                   PIC 9(02).                   00013700
013800      05  FILLER                     PIC X(01).                   00013800
013900      05  WK-DL-HH                   PIC 9(02).                   00013900
014000      05  FILLER                     PIC X(01).                   00014000
014100      05  WK-DL-MI                   PIC 9(02).                   00014100
014200      05  FILLER                     PIC X(10).                   00014200
014300      05  WK-EVENT-DESC              PIC X(80).                   00014300
014400      05  WK-RETURN-CODE             PIC X(01).                   00014400
014500  01  WK-MINUTE-CARRY.                                            00014500
014600      05  WK-MI-TOTAL                PIC S9(05) COMP.             00014600
014700      05  WK-HH-CARRY                PIC S9(05) COMP.             00014700
014800      05  FILLER                     PIC X(04) VALUE SPACES.      00014800
014900*    MONTH-LENGTH TABLE FOR THE DEADLINE DAY-ROLLOVER CHECK IN    00014900
015000*    975-ADD-ONE-DAY.  FEBRUARY HOLDS THE COMMON-YEAR VALUE --    00015000
015100*    980-CHECK-LEAP-YEAR OVERRIDES IT TO 29 IN A LEAP YEAR.       00015100
015200  01  WK-MONTH-DAYS-VALUES.                                       00015200
015300      05  FILLER  PIC 9(02) VALUE 31.                             00015300
015400      05  FILLER  PIC 9(02) VALUE 28.                             00015400
015500      05  FILLER  PIC 9(02) VALUE 31.                             00015500
015600      05  FILLER  PIC 9(02) VALUE 30.                             00015600
015700      05  FILLER  PIC 9(02) VALUE 31.                             00015700
015800      05  FILLER  PIC 9(02) VALUE 30.                             00015800
015900      05  FILLER  PIC 9(02) VALUE 31.                             00015900
016000      05  FILLER  PIC 9(02) VALUE 31.                             00016000
016100      05  FILLER  PIC 9(02) VALUE 30.                             00016100
016200      05  FILLER  PIC 9(02) VALUE 31.                             00016200
016300      05  FILLER  PIC 9(02) VALUE 30.                             00016300
016400      05  FILLER  PIC 9(02) VALUE 31.                             00016400
016500  01  WK-MONTH-DAYS-TABLE REDEFINES WK-MONTH-DAYS-VALUES.         00016500
016600      05  WK-MONTH-DAYS-ENTRY OCCURS 12 TIMES                     00016600
016700              PIC 9(02).                                          00016700
016800  01  WK-DL-MAX-DAYS                PIC 9(02) COMP.               00016800
016900  01  WK-LEAP-CHECK.                                              00016900
017000      05  WK-LEAP-QUOT               PIC 9(06) COMP.              00017000
017100      05  WK-LEAP-REM-4              PIC 9(04) COMP.              00017100
017200      05  WK-LEAP-REM-100            PIC 9(04) COMP.              00017200
017300      05  WK-LEAP-REM-400            PIC 9(04) COMP.              00017300
017400      05  WK-LEAP-SW                 PIC X(01) VALUE 'N'.         00017400
017500          88  WK-YEAR-IS-LEAP            VALUE 'Y'.               00017500
017600      05  FILLER                     PIC X(04) VALUE SPACES.      00017600
017700  COPY UNITTBL.                                                   00017700
017800  COPY BKNGTBL.                                                   00017800
017900  COPY SYSPARM.                                                   00017900
018000  COPY SYSCLOCK.                                                  00018000
018100  01  RPT-HEADER1.                                                00018100
018200      05  FILLER  PIC X(45) VALUE                                 00018200
018300          'BOOKING CREATE/CONFIRM/CANCEL RESULT REPORT'.          00018300
018400      05  FILLER  PIC X(87) VALUE SPACES.                         00018400
018500  01  RPT-DETAIL-LINE.                                            00018500
018600      05  RPT-DTL-CODE               PIC X(08).                   00018600
018700      05  FILLER                     PIC X(02) VALUE SPACES.      00018700
018800      05  RPT-DTL-KEY                PIC X(36).                   00018800
018900      05  FILLER                     PIC X(02) VALUE SPACES.      00018900
019000      05  RPT-DTL-RESULT             PIC X(08).                   00019000
019100      05  FILLER                     PIC X(02) VALUE SPACES.      00019100
019200      05  RPT-DTL-REASON             PIC X(40).                   00019200
019300      05  FILLER                     PIC X(34) VALUE SPACES.      00019300
019400  01  RPT-TOTALS-HDR.                                             00019400
019500      05  FILLER  PIC X(30) VALUE 'TRANSACTION TOTALS'.           00019500
019600      05  FILLER  PIC X(102) VALUE SPACES.                        00019600
019700  01  RPT-TOTALS-DETAIL.                                          00019700
019800      05  RPT-TOT-CODE               PIC X(10).                   00019800
019900      05  RPT-TOT-REQ                PIC ZZZ,ZZ9.                 00019900
020000      05  FILLER                     PIC X(03) VALUE SPACES.      00020000
020100      05  RPT-TOT-ACC                PIC ZZZ,ZZ9.                 00020100
020200      05  FILLER                     PIC X(99) VALUE SPACES.      00020200
020300  PROCEDURE DIVISION.                                             00020300
020400  000-MAIN-PROC.                                                  00020400
020500      PERFORM 700-OPEN-FILES.                                     00020500
020600      PERFORM 800-LOAD-TABLES.                                    00020600
020700      PERFORM 810-WRITE-REPORT-HEADER.                            00020700
020800      PERFORM 100-READ-TRANSACTION.                               00020800
020900      PERFORM 150-PROCESS-TRANSACTION                             00020900
021000          UNTIL WS-AT-TRAN-EOF.                                   00021000
021100      PERFORM 850-WRITE-REPORT-TOTALS.                            00021100
021200      MOVE 'CLOSE-LOG' TO WK-EVENT-DESC(1:9).                     00021200
021300      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00021300
021400          WK-RETURN-CODE.                                         00021400
021500      PERFORM 790-CLOSE-FILES.                                    00021500
021600      GOBACK.                                                     00021600
021700  100-READ-TRANSACTION.                                           00021700
021800      READ TRANSACTION-FILE                                       00021800
021900          AT END MOVE 'Y' TO WS-TRAN-EOF.                         00021900
022000  100-EXIT.                                                       00022000
022100      EXIT.                                                       00022100
022200  150-PROCESS-TRANSACTION.                                        00022200
022300      MOVE 'Y' TO WS-TRAN-OK.                                     00022300
022400      MOVE SPACES TO WS-REJECT-REASON.                            00022400
022500      EVALUATE TRUE                                               00022500
022600          WHEN TRAN-IS-CREATE                                     00022600
022700              ADD 1 TO WS-CREATE-REQUESTS                         00022700
022800              PERFORM 200-CREATE-BOOKING THRU 200-EXIT            00022800
022900              IF WS-TRAN-ACCEPTED                                 00022900
023000                  ADD 1 TO WS-CREATE-ACCEPTED                     00023000
023100              END-IF                                              00023100
023200          WHEN TRAN-IS-CONFIRM                                    00023200
023300              ADD 1 TO WS-CONFIRM-REQUESTS                        00023300
023400              PERFORM 300-CONFIRM-BOOKING THRU 300-EXIT           00023400
023500              IF WS-TRAN-ACCEPTED                                 00023500
023600                  ADD 1 TO WS-CONFIRM-ACCEPTED                    00023600
023700              END-IF                                              00023700
023800          WHEN TRAN-IS-CANCEL                                     00023800
023900              ADD 1 TO WS-CANCEL-REQUESTS                         00023900
024000              PERFORM 400-CANCEL-BOOKING THRU 400-EXIT            00024000
024100              IF WS-TRAN-ACCEPTED                                 00024100
024200                  ADD 1 TO WS-CANCEL-ACCEPTED                     00024200
024300              END-IF                                              00024300
024400          WHEN OTHER                                              00024400
024500              MOVE 'N' TO WS-TRAN-OK                              00024500
024600              MOVE 'UNKNOWN TRAN CODE' TO WS-REJECT-REASON        00024600
024700      END-EVALUATE.                                               00024700
024800      PERFORM 820-WRITE-DETAIL-LINE.                              00024800
024900      PERFORM 100-READ-TRANSACTION.                               00024900
025000  150-EXIT.                                                       00025000
025100      EXIT.                                                       00025100
025200  200-CREATE-BOOKING.                                             00025200
025300      PERFORM 210-FIND-UNIT.                                      00025300
025400      IF NOT WS-TRAN-ACCEPTED                                     00025400
025500          GO TO 200-EXIT                                          00025500
025600      END-IF.                                                     00025600
025700      PERFORM 220-CHECK-AVAILABLE.                                00025700
025800      IF NOT WS-TRAN-ACCEPTED                                     00025800
025900          GO TO 200-EXIT                                          00025900
026000      END-IF.                                                     00026000
026100      PERFORM 230-VALIDATE-DATES.                                 00026100
026200      IF NOT WS-TRAN-ACCEPTED                                     00026200
026300          GO TO 200-EXIT                                          00026300
026400      END-IF.                                                     00026400
026500      PERFORM 240-CHECK-OVERLAP.                                  00026500
026600      IF NOT WS-TRAN-ACCEPTED                                     00026600
026700          GO TO 200-EXIT                                          00026700
026800      END-IF.                                                     00026800
026900      PERFORM 250-COMPUTE-PRICE.                                  00026900
027000      PERFORM 260-COMPUTE-DEADLINE.                               00027000
027100      PERFORM 270-MARK-UNIT-UNAVAILABLE.                          00027100
027200      PERFORM 280-WRITE-NEW-BOOKING.                              00027200
027300      MOVE 'Booking created' TO WK-EVENT-DESC(1:15).              00027300
027400      CALL 'EVTLOG' USING TRAN-USER-ID, 'BOOKING_CREATED',        00027400
027500          WK-NEW-BOOKING-ID, WK-EVENT-DESC, WK-RETURN-CODE.       00027500
027600  200-EXIT.                                                       00027600
027700      EXIT.                                                       00027700
027800  210-FIND-UNIT.                                                  00027800
027900      SET UT-UNIT-IDX TO 1.                                       00027900
028000      SEARCH ALL UT-UNIT-ENTRY                                    00028000
028100          AT END                                                  00028100
028200              MOVE 'N' TO WS-TRAN-OK                              00028200
028300              MOVE 'UNIT NOT FOUND' TO WS-REJECT-REASON           00028300
028400          WHEN UT-UNIT-ID(UT-UNIT-IDX) = TRAN-UNIT-ID             00028400
028500              MOVE UT-UNIT-RRN(UT-UNIT-IDX) TO WS-UNIT-RRN        00028500
028600              READ UNIT-FILE                                      00028600
028700                  INVALID KEY                                     00028700
028800                      MOVE 'N' TO WS-TRAN-OK                      00028800
028900                      MOVE 'UNIT READ FAILED' TO WS-REJECT-REASON 00028900
029000              END-READ                                            00029000
029100      END-SEARCH.                                                 00029100
029200  210-EXIT.                                                       00029200
029300      EXIT.                                                       00029300
029400  220-CHECK-AVAILABLE.                                            00029400
029500      IF UN-IS-NOT-AVAILABLE                                      00029500
029600          MOVE 'N' TO WS-TRAN-OK                                  00029600
029700          MOVE 'UNIT NOT AVAILABLE' TO WS-REJECT-REASON           00029700
029800      END-IF.                                                     00029800
029900  220-EXIT.                                                       00029900
030000      EXIT.                                                       00030000
030100  230-VALIDATE-DATES.                                             00030100
030200      PERFORM 960-CAPTURE-NOW.                                    00030200
030300      IF TRAN-CHECK-IN NOT > WK-NOW-ISO                           00030300
030400          MOVE 'N' TO WS-TRAN-OK                                  00030400
030500          MOVE 'CHECK-IN NOT IN FUTURE' TO WS-REJECT-REASON       00030500
030600      END-IF.                                                     00030600
030700      IF WS-TRAN-OK = 'Y' AND TRAN-CHECK-OUT NOT > WK-NOW-ISO     00030700
030800          MOVE 'N' TO WS-TRAN-OK                                  00030800
030900          MOVE 'CHECK-OUT NOT IN FUTURE' TO WS-REJECT-REASON      00030900
031000      END-IF.                                                     00031000
031100      IF WS-TRAN-OK = 'Y' AND TRAN-CHECK-OUT NOT > TRAN-CHECK-IN  00031100
031200          MOVE 'N' TO WS-TRAN-OK                                  00031200
031300          MOVE 'CHECK-OUT NOT AFTER CHECK-IN' TO WS-REJECT-REASON 00031300
031400      END-IF.                                                     00031400
031500  230-EXIT.                                                       00031500
031600      EXIT.                                                       00031600
031700  240-CHECK-OVERLAP.                                              00031700
031800      PERFORM 241-CHECK-ONE-OVERLAP VARYING BT-SRT-I FROM 1 BY 1  00031800
031900              UNTIL BT-SRT-I > BT-BOOKING-COUNT                   00031900
032000                 OR WS-TRAN-OK = 'N'.                             00032000
032100  240-EXIT.                                                       00032100
032200      EXIT.                                                       00032200
032300  241-CHECK-ONE-OVERLAP.                                          00032300
032400      MOVE BT-BOOKING-RRN(BT-SRT-I) TO WS-BKNG-RRN.               00032400
032500      READ BOOKING-FILE                                           00032500
032600          INVALID KEY CONTINUE                                    00032600
032700      END-READ.                                                   00032700
032800      IF BK-UNIT-ID = TRAN-UNIT-ID                                00032800
032900          AND (BK-PENDING-PAYMENT OR BK-CONFIRMED)                00032900
033000          AND BK-CHECK-IN-DATE NOT > TRAN-CHECK-OUT               00033000
033100          AND BK-CHECK-OUT-DATE NOT < TRAN-CHECK-IN               00033100
033200          MOVE 'N' TO WS-TRAN-OK                                  00033200
033300          MOVE 'UNIT ALREADY BOOKED FOR DATES'                    00033300
033400              TO WS-REJECT-REASON                                 00033400
033500      END-IF.                                                     00033500
033600  241-EXIT.                                                       00033600
033700      EXIT.                                                       00033700
033800  250-COMPUTE-PRICE.                                              00033800
033900      COMPUTE WK-MARKUP-FACTOR ROUNDED =                          00033900
034000          1 + (SY-MARKUP-PCT / 100).                              00034000
034100      COMPUTE BK-TOTAL-PRICE ROUNDED =                            00034100
034200          UN-BASE-PRICE * WK-MARKUP-FACTOR.                       00034200
034300  250-EXIT.                                                       00034300
034400      EXIT.                                                       00034400
034500  260-COMPUTE-DEADLINE.                                           00034500
034600      PERFORM 960-CAPTURE-NOW.                                    00034600
034700      MOVE WK-NOW-ISO TO WK-DEADLINE-ISO.                         00034700
034800      PERFORM 970-ADD-TIMEOUT-MINUTES.                            00034800
034900  260-EXIT.                                                       00034900
035000      EXIT.                                                       00035000
035100  270-MARK-UNIT-UNAVAILABLE.                                      00035100
035200      MOVE 'N' TO UN-AVAILABLE-FLAG.                              00035200
035300      REWRITE UN-UNIT-RECORD                                      00035300
035400          INVALID KEY                                             00035400
035500              MOVE 'N' TO WS-TRAN-OK                              00035500
035600              MOVE 'UNIT REWRITE FAILED' TO WS-REJECT-REASON.     00035600
035700  270-EXIT.                                                       00035700
035800      EXIT.                                                       00035800
035900  280-WRITE-NEW-BOOKING.                                          00035900
036000      PERFORM 950-GENERATE-BOOKING-ID.                            00036000
036100      MOVE WK-NEW-BOOKING-ID  TO BK-BOOKING-ID.                   00036100
036200      MOVE TRAN-UNIT-ID       TO BK-UNIT-ID.                      00036200
036300      MOVE TRAN-USER-ID       TO BK-USER-ID.                      00036300
036400      MOVE TRAN-CHECK-IN      TO BK-CHECK-IN-DATE.                00036400
036500      MOVE TRAN-CHECK-OUT     TO BK-CHECK-OUT-DATE.               00036500
036600      MOVE 'PENDING_PAYMENT'  TO BK-STATUS.                       00036600
036700      MOVE WK-NOW-ISO         TO BK-CREATED-AT.                   00036700
036800      MOVE WK-NOW-ISO         TO BK-UPDATED-AT.                   00036800
036900      MOVE WK-DEADLINE-ISO    TO BK-PAYMENT-DEADLINE.             00036900
037000      ADD 1 TO BT-BOOKING-COUNT.                                  00037000
037100      MOVE BK-BOOKING-ID TO BT-BOOKING-ID(BT-BOOKING-COUNT).      00037100
037200      COMPUTE WS-BKNG-RRN = BT-BOOKING-COUNT.                     00037200
037300      MOVE WS-BKNG-RRN TO BT-BOOKING-RRN(BT-BOOKING-COUNT).       00037300
037400      WRITE BK-BOOKING-RECORD                                     00037400
037500          INVALID KEY                                             00037500
037600              MOVE 'N' TO WS-TRAN-OK                              00037600
037700              MOVE 'BOOKING WRITE FAILED' TO WS-REJECT-REASON.    00037700
037800      PERFORM BT-SORT-TABLE.                                      00037800
037900  280-EXIT.                                                       00037900
038000      EXIT.                                                       00038000
038100  300-CONFIRM-BOOKING.                                            00038100
038200      PERFORM 310-FIND-BOOKING.                                   00038200
038300      IF NOT WS-TRAN-ACCEPTED                                     00038300
038400          GO TO 300-EXIT                                          00038400
038500      END-IF.                                                     00038500
038600      IF BK-USER-ID NOT = TRAN-USER-ID                            00038600
038700          MOVE 'N' TO WS-TRAN-OK                                  00038700
038800          MOVE 'USER ID MISMATCH' TO WS-REJECT-REASON             00038800
038900          GO TO 300-EXIT                                          00038900
039000      END-IF.                                                     00039000
039100      IF NOT BK-PENDING-PAYMENT                                   00039100
039200          MOVE 'N' TO WS-TRAN-OK                                  00039200
039300          MOVE 'BOOKING NOT PENDING PAYMENT' TO WS-REJECT-REASON  00039300
039400          GO TO 300-EXIT                                          00039400
039500      END-IF.                                                     00039500
039600      MOVE 'CONFIRMED' TO BK-STATUS.                              00039600
039700      PERFORM 960-CAPTURE-NOW.                                    00039700
039800      MOVE WK-NOW-ISO TO BK-UPDATED-AT.                           00039800
039900      REWRITE BK-BOOKING-RECORD                                   00039900
040000          INVALID KEY                                             00040000
040100              MOVE 'N' TO WS-TRAN-OK                              00040100
040200              MOVE 'BOOKING REWRITE FAILED' TO WS-REJECT-REASON.  00040200
040300      IF WS-TRAN-ACCEPTED                                         00040300
040400          MOVE 'Booking confirmed' TO WK-EVENT-DESC(1:18)         00040400
040500          CALL 'EVTLOG' USING TRAN-USER-ID, 'BOOKING_CONFIRMED',  00040500
040600              TRAN-BOOKING-ID, WK-EVENT-DESC, WK-RETURN-CODE      00040600
040700      END-IF.                                                     00040700
040800  300-EXIT.                                                       00040800
040900      EXIT.                                                       00040900
041000  310-FIND-BOOKING.                                               00041000
041100      SET BT-BOOKING-IDX TO 1.                                    00041100
041200      SEARCH ALL BT-BOOKING-ENTRY                                 00041200
041300          AT END                                                  00041300
041400              MOVE 'N' TO WS-TRAN-OK                              00041400
041500              MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON        00041500
041600          WHEN BT-BOOKING-ID(BT-BOOKING-IDX) = TRAN-BOOKING-ID    00041600
041700              MOVE BT-BOOKING-RRN(BT-BOOKING-IDX) TO WS-BKNG-RRN  00041700
041800              READ BOOKING-FILE                                   00041800
041900                  INVALID KEY                                     00041900
042000                      MOVE 'N' TO WS-TRAN-OK                      00042000
042100                      MOVE 'BOOKING READ FAILED'                  00042100
042200                         TO WS-REJECT-REASON                      00042200
042300              END-READ                                            00042300
042400      END-SEARCH.                                                 00042400
042500  310-EXIT.                                                       00042500
042600      EXIT.                                                       00042600
042700  400-CANCEL-BOOKING.                                             00042700
042800      PERFORM 310-FIND-BOOKING.                                   00042800
042900      IF NOT WS-TRAN-ACCEPTED                                     00042900
043000          GO TO 400-EXIT                                          00043000
043100      END-IF.                                                     00043100
043200      IF BK-USER-ID NOT = TRAN-USER-ID                            00043200
043300          MOVE 'N' TO WS-TRAN-OK                                  00043300
043400          MOVE 'USER ID MISMATCH' TO WS-REJECT-REASON             00043400
043500          GO TO 400-EXIT                                          00043500
043600      END-IF.                                                     00043600
043700      IF BK-CANCELLED                                             00043700
043800          MOVE 'N' TO WS-TRAN-OK                                  00043800
043900          MOVE 'BOOKING ALREADY CANCELLED' TO WS-REJECT-REASON    00043900
044000          GO TO 400-EXIT                                          00044000
044100      END-IF.                                                     00044100
044200      MOVE 'CANCELLED' TO BK-STATUS.                              00044200
044300      PERFORM 960-CAPTURE-NOW.                                    00044300
044400      MOVE WK-NOW-ISO TO BK-UPDATED-AT.                           00044400
044500      REWRITE BK-BOOKING-RECORD                                   00044500
044600          INVALID KEY                                             00044600
044700              MOVE 'N' TO WS-TRAN-OK                              00044700
044800              MOVE 'BOOKING REWRITE FAILED' TO WS-REJECT-REASON.  00044800
044900      IF WS-TRAN-ACCEPTED                                         00044900
045000          PERFORM 410-RELEASE-UNIT                                00045000
045100          MOVE 'Booking cancelled' TO WK-EVENT-DESC(1:18)         00045100
045200          CALL 'EVTLOG' USING TRAN-USER-ID, 'BOOKING_CANCELLED',  00045200
045300              TRAN-BOOKING-ID, WK-EVENT-DESC, WK-RETURN-CODE      00045300
045400      END-IF.                                                     00045400
045500  400-EXIT.                                                       00045500
045600      EXIT.                                                       00045600
045700  410-RELEASE-UNIT.                                               00045700
045800      SET UT-UNIT-IDX TO 1.                                       00045800
045900      SEARCH ALL UT-UNIT-ENTRY                                    00045900
046000          AT END CONTINUE                                         00046000
046100          WHEN UT-UNIT-ID(UT-UNIT-IDX) = BK-UNIT-ID               00046100
046200              MOVE UT-UNIT-RRN(UT-UNIT-IDX) TO WS-UNIT-RRN        00046200
046300              READ UNIT-FILE                                      00046300
046400                  INVALID KEY CONTINUE                            00046400
046500              END-READ                                            00046500
046600              MOVE 'Y' TO UN-AVAILABLE-FLAG                       00046600
046700              REWRITE UN-UNIT-RECORD                              00046700
046800                  INVALID KEY CONTINUE                            00046800
046900              END-REWRITE                                         00046900
047000      END-SEARCH.                                                 00047000
047100  410-EXIT.                                                       00047100
047200      EXIT.                                                       00047200
047300  700-OPEN-FILES.                                                 00047300
047400      OPEN INPUT  TRANSACTION-FILE.                               00047400
047500      OPEN I-O    UNIT-FILE.                                      00047500
047600      OPEN I-O    BOOKING-FILE.                                   00047600
047700      OPEN OUTPUT REPORT-FILE.                                    00047700
047800  790-CLOSE-FILES.                                                00047800
047900      CLOSE TRANSACTION-FILE.                                     00047900
048000      CLOSE UNIT-FILE.                                            00048000
048100      CLOSE BOOKING-FILE.                                         00048100
048200      CLOSE REPORT-FILE.                                          00048200
048300  800-LOAD-TABLES.                                                00048300
048400      MOVE 0 TO UT-UNIT-COUNT.                                    00048400
048500      MOVE 1 TO WS-UNIT-RRN.                                      00048500
048600      PERFORM 801-LOAD-ONE-UNIT                                   00048600
048700          UNTIL WS-UNIT-STATUS = '23' OR WS-UNIT-STATUS = '10'.   00048700
048800      PERFORM UT-SORT-TABLE.                                      00048800
048900      MOVE 0 TO BT-BOOKING-COUNT.                                 00048900
049000      MOVE 1 TO WS-BKNG-RRN.                                      00049000
049100      PERFORM 802-LOAD-ONE-BOOKING                                00049100
049200          UNTIL WS-BKNG-STATUS = '23' OR WS-BKNG-STATUS = '10'.   00049200
049300      PERFORM BT-SORT-TABLE.                                      00049300
049400      MOVE SPACES TO WS-UNIT-STATUS.                              00049400
049500      MOVE SPACES TO WS-BKNG-STATUS.                              00049500
049600  800-EXIT.                                                       00049600
049700      EXIT.                                                       00049700
049800  801-LOAD-ONE-UNIT.                                              00049800
049900      READ UNIT-FILE                                              00049900
050000          INVALID KEY MOVE '10' TO WS-UNIT-STATUS                 00050000
050100          NOT INVALID KEY                                         00050100
050200              ADD 1 TO UT-UNIT-COUNT                              00050200
050300              MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT)        00050300
050400              MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT)      00050400
050500              ADD 1 TO WS-UNIT-RRN                                00050500
050600      END-READ.                                                   00050600
050700  801-EXIT.                                                       00050700
050800      EXIT.                                                       00050800
050900  802-LOAD-ONE-BOOKING.                                           00050900
051000      READ BOOKING-FILE                                           00051000
051100          INVALID KEY MOVE '10' TO WS-BKNG-STATUS                 00051100
051200          NOT INVALID KEY                                         00051200
051300              ADD 1 TO BT-BOOKING-COUNT                           00051300
051400              MOVE BK-BOOKING-ID                                  00051400
051500                 TO BT-BOOKING-ID(BT-BOOKING-COUNT)               00051500
051600              MOVE WS-BKNG-RRN                                    00051600
051700                 TO BT-BOOKING-RRN(BT-BOOKING-COUNT)              00051700
051800              ADD 1 TO WS-BKNG-RRN                                00051800
051900      END-READ.                                                   00051900
052000  802-EXIT.                                                       00052000
052100      EXIT.                                                       00052100
052200* UT-SORT-TABLE AND BT-SORT-TABLE BELOW ARE SUPPLIED BY THE       00052200
052300* SHOP-WIDE TBLSORT MEMBER -- SAME INSERTION SORT DROPPED INTO    00052300
052400* EVERY PROGRAM THAT KEEPS A KEY/RRN LOOKUP TABLE.                00052400
052500  COPY TBLSORT REPLACING ==:TAG:== BY ==UT==                      00052500
052600                          ==:CNT:== BY ==UT-UNIT-COUNT==          00052600
052700                          ==:ENT:== BY ==UT-UNIT-ENTRY==          00052700
052800                          ==:KEY:== BY ==UT-UNIT-ID==             00052800
052900                          ==:RRN:== BY ==UT-UNIT-RRN==.           00052900
053000  COPY TBLSORT REPLACING ==:TAG:== BY ==BT==                      00053000
053100                          ==:CNT:== BY ==BT-BOOKING-COUNT==       00053100
053200                          ==:ENT:== BY ==BT-BOOKING-ENTRY==       00053200
053300                          ==:KEY:== BY ==BT-BOOKING-ID==          00053300
053400                          ==:RRN:== BY ==BT-BOOKING-RRN==.        00053400
053500  810-WRITE-REPORT-HEADER.                                        00053500
053600      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00053600
053700  820-WRITE-DETAIL-LINE.                                          00053700
053800      MOVE TRAN-CODE TO RPT-DTL-CODE.                             00053800
053900      EVALUATE TRUE                                               00053900
054000          WHEN TRAN-IS-CONFIRM OR TRAN-IS-CANCEL                  00054000
054100              MOVE TRAN-BOOKING-ID TO RPT-DTL-KEY                 00054100
054200          WHEN OTHER                                              00054200
054300              MOVE TRAN-UNIT-ID TO RPT-DTL-KEY                    00054300
054400      END-EVALUATE.                                               00054400
054500      IF WS-TRAN-ACCEPTED                                         00054500
054600          MOVE 'ACCEPTED' TO RPT-DTL-RESULT                       00054600
054700      ELSE                                                        00054700
054800          MOVE 'REJECTED' TO RPT-DTL-RESULT                       00054800
054900      END-IF.                                                     00054900
055000      MOVE WS-REJECT-REASON TO RPT-DTL-REASON.                    00055000
055100      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00055100
055200  850-WRITE-REPORT-TOTALS.                                        00055200
055300      WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.            00055300
055400      MOVE 'CREATE'  TO RPT-TOT-CODE.                             00055400
055500      MOVE WS-CREATE-REQUESTS TO RPT-TOT-REQ.                     00055500
055600      MOVE WS-CREATE-ACCEPTED TO RPT-TOT-ACC.                     00055600
055700      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00055700
055800      MOVE 'CONFIRM' TO RPT-TOT-CODE.                             00055800
055900      MOVE WS-CONFIRM-REQUESTS TO RPT-TOT-REQ.                    00055900
056000      MOVE WS-CONFIRM-ACCEPTED TO RPT-TOT-ACC.                    00056000
056100      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00056100
056200      MOVE 'CANCEL'  TO RPT-TOT-CODE.                             00056200
056300      MOVE WS-CANCEL-REQUESTS TO RPT-TOT-REQ.                     00056300
056400      MOVE WS-CANCEL-ACCEPTED TO RPT-TOT-ACC.                     00056400
056500      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00056500
056600  950-GENERATE-BOOKING-ID.                                        00056600
056700      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00056700
056800      ACCEPT SC-NOW-TIME FROM TIME.                               00056800
056900      ADD 1 TO WS-KEY-SEQ.                                        00056900
057000      MOVE SPACES TO WK-NEW-BOOKING-ID.                           00057000
057100      MOVE SC-NOW-CCYY TO WK-NEW-BOOKING-ID(1:4).                 00057100
057200      MOVE SC-NOW-MM   TO WK-NEW-BOOKING-ID(5:2).                 00057200
057300      MOVE SC-NOW-DD   TO WK-NEW-BOOKING-ID(7:2).                 00057300
057400      MOVE '-'         TO WK-NEW-BOOKING-ID(9:1).                 00057400
057500      MOVE SC-NOW-HH   TO WK-NEW-BOOKING-ID(10:2).                00057500
057600      MOVE SC-NOW-MI   TO WK-NEW-BOOKING-ID(12:2).                00057600
057700      MOVE SC-NOW-SS   TO WK-NEW-BOOKING-ID(14:2).                00057700
057800      MOVE '-BK'       TO WK-NEW-BOOKING-ID(16:3).                00057800
057900      MOVE WS-KEY-SEQ  TO WK-NEW-BOOKING-ID(19:6).                00057900
058000  960-CAPTURE-NOW.                                                00058000
058100      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00058100
058200      ACCEPT SC-NOW-TIME FROM TIME.                               00058200
058300      MOVE SPACES TO WK-NOW-ISO.                                  00058300
058400      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00058400
058500      MOVE '-'         TO WK-NOW-ISO(5:1).                        00058500
058600      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00058600
058700      MOVE '-'         TO WK-NOW-ISO(8:1).                        00058700
058800      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00058800
058900      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00058900
059000      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00059000
059100      MOVE ':'         TO WK-NOW-ISO(14:1).                       00059100
059200      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00059200
059300      MOVE ':'         TO WK-NOW-ISO(17:1).                       00059300
059400      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00059400
059500  970-ADD-TIMEOUT-MINUTES.                                        00059500
059600*    ADDS SY-PAYMENT-TIMEOUT-MINS TO THE MINUTE/HOUR PORTION OF   00059600
059700*    WK-DEADLINE-ISO (VIA THE WK-DEADLINE-R NUMERIC REDEFINES),   00059700
059800*    CARRYING MINUTES INTO HOURS AND, WHEN THE HOUR RUNS PAST     00059800
059900*    23, ON INTO THE CALENDAR DAY VIA 975-ADD-ONE-DAY.            00059900
060000      COMPUTE WK-MI-TOTAL = WK-DL-MI + SY-PAYMENT-TIMEOUT-MINS.   00060000
060100      IF WK-MI-TOTAL > 59                                         00060100
060200          COMPUTE WK-HH-CARRY = WK-DL-HH + 1                      00060200
060300          SUBTRACT 60 FROM WK-MI-TOTAL                            00060300
060400          MOVE WK-HH-CARRY TO WK-DL-HH                            00060400
060500      END-IF.                                                     00060500
060600      MOVE WK-MI-TOTAL TO WK-DL-MI.                               00060600
060700      IF WK-DL-HH > 23                                            00060700
060800          SUBTRACT 24 FROM WK-DL-HH                               00060800
060900          PERFORM 975-ADD-ONE-DAY                                 00060900
061000      END-IF.                                                     00061000
061100  970-EXIT.                                                       00061100
061200      EXIT.                                                       00061200
061300  975-ADD-ONE-DAY.                                                00061300
061400*    ROLLS WK-DL-DD FORWARD ONE CALENDAR DAY, CARRYING INTO       00061400
061500*    WK-DL-MM AND WK-DL-CCYY WHEN THE DAY RUNS PAST THE END OF    00061500
061600*    THE MONTH.  WK-MONTH-DAYS-ENTRY GIVES THE MONTH LENGTH;      00061600
061700*    FEBRUARY IS RECHECKED AGAINST 980-CHECK-LEAP-YEAR.           00061700
061800      ADD 1 TO WK-DL-DD.                                          00061800
061900      MOVE WK-MONTH-DAYS-ENTRY (WK-DL-MM) TO WK-DL-MAX-DAYS.      00061900
062000      IF WK-DL-MM = 2                                             00062000
062100          PERFORM 980-CHECK-LEAP-YEAR                             00062100
062200          IF WK-YEAR-IS-LEAP                                      00062200
062300              MOVE 29 TO WK-DL-MAX-DAYS                           00062300
062400          END-IF                                                  00062400
062500      END-IF.                                                     00062500
062600      IF WK-DL-DD > WK-DL-MAX-DAYS                                00062600
062700          MOVE 1 TO WK-DL-DD                                      00062700
062800          ADD 1 TO WK-DL-MM                                       00062800
062900          IF WK-DL-MM > 12                                        00062900
063000              MOVE 1 TO WK-DL-MM                                  00063000
063100              ADD 1 TO WK-DL-CCYY                                 00063100
063200          END-IF                                                  00063200
063300      END-IF.                                                     00063300
063400  975-EXIT.                                                       00063400
063500      EXIT.                                                       00063500
063600  980-CHECK-LEAP-YEAR.                                            00063600
063700*    SETS WK-YEAR-IS-LEAP FOR WK-DL-CCYY.  A YEAR DIVISIBLE BY 4  00063700
063800*    IS A LEAP YEAR UNLESS IT IS ALSO A CENTURY YEAR, IN WHICH    00063800
063900*    CASE IT MUST DIVIDE EVENLY BY 400 AS WELL (1900 WAS NOT A    00063900
064000*    LEAP YEAR, 2000 WAS).                                        00064000
064100      MOVE 'N' TO WK-LEAP-SW.                                     00064100
064200      DIVIDE WK-DL-CCYY BY 4 GIVING WK-LEAP-QUOT                  00064200
064300          REMAINDER WK-LEAP-REM-4.                                00064300
064400      IF WK-LEAP-REM-4 = 0                                        00064400
064500          MOVE 'Y' TO WK-LEAP-SW                                  00064500
064600          DIVIDE WK-DL-CCYY BY 100 GIVING WK-LEAP-QUOT            00064600
064700              REMAINDER WK-LEAP-REM-100                           00064700
064800          IF WK-LEAP-REM-100 = 0                                  00064800
064900              MOVE 'N' TO WK-LEAP-SW                              00064900
065000              DIVIDE WK-DL-CCYY BY 400 GIVING WK-LEAP-QUOT        00065000
065100                  REMAINDER WK-LEAP-REM-400                       00065100
065200              IF WK-LEAP-REM-400 = 0                              00065200
065300                  MOVE 'Y' TO WK-LEAP-SW                          00065300
065400              END-IF                                              00065400
065500          END-IF                                                  00065500
065600      END-IF.                                                     00065600
065700  980-EXIT.                                                       00065700
065800      EXIT.                                                       00065800
065900                                                                  00065900
