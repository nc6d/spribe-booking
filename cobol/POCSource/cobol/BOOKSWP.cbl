000100****************************************************************  00000100
000200* PROGRAM:  BOOKSWP                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  D. G. STOUT                                           00000400
000500*                                                                 00000500
000600* INSTALLATION:  DATA PROCESSING CENTER                           00000600
000700*                                                                 00000700
000800* EXPIRED-BOOKING SWEEP -- THE ONE TRUE BATCH JOB IN THE WHOLE    00000800
000900* SUITE.  RUNS END TO END OVER THE BOOKING MASTER, CANCELS ANY    00000900
001000* BOOKING STILL PENDING_PAYMENT PAST ITS PAYMENT-DEADLINE, FLIPS  00001000
001100* THE ASSOCIATED UNIT BACK TO AVAILABLE, LOGS ONE EVENT PER       00001100
001200* EXPIRED BOOKING, AND PRINTS A CONTROL-TOTAL REPORT AT END OF    00001200
001300* RUN.  SCHEDULE THIS JOB AS OFTEN AS THE SHOP WANTS THE SWEEP    00001300
001400* INTERVAL TO BE -- THE ONLINE SYSTEM USED TO RUN IT ON A TIMER,  00001400
001500* WE RUN IT AS A STEP IN THE NIGHTLY BOOKING CYCLE.               00001500
001600*                                                                 00001600
001700* CHANGE LOG                                                      00001700
001800*    2004-05-03 DGS  INITIAL VERSION -- REQ CR-1190               00001800
001900*    1999-01-06 DGS  Y2K REVIEW -- PAYMENT-DEADLINE IS ALREADY A  00001900
002000*                     4-DIGIT-YEAR ISO STRING, COMPARED BY STRING 00002000
002100*                     ORDER, NO CHANGE REQUIRED                   00002100
002200*    2009-07-18 LMH  REPLACED DB2 CURSOR WITH SEQUENTIAL PASS     00002200
002300*                     OVER THE RELATIVE BOOKING FILE -- NEW BOX   00002300
002400*                     HAS NO DB2 SUBSYSTEM                        00002400
002500*    2011-03-01 LMH  ADDED TOTAL-VALUE-RELEASED CONTROL TOTAL TO  00002500
002600*                     THE REPORT PER OPS REQUEST                  00002600
002700*    2014-04-09 JFT  ADDED RUN TIME (HH:MI) TO THE REPORT HEADER  00002700
002800*                     SO OPS CAN TELL TWO SAME-DAY SWEEPS APART --00002800
002900*                     REQ CR-2019                                 00002900
003000****************************************************************  00003000
003100  IDENTIFICATION DIVISION.                                        00003100
003200  PROGRAM-ID.    BOOKSWP.                                         00003200
003300  AUTHOR.        D. G. STOUT.                                     00003300
003400  INSTALLATION.  DATA PROCESSING CENTER.                          00003400
003500  DATE-WRITTEN.  05/03/2004.                                      00003500
003600  DATE-COMPILED.                                                  00003600
003700  SECURITY.      NON-CONFIDENTIAL.                                00003700
003800  ENVIRONMENT DIVISION.                                           00003800
003900  CONFIGURATION SECTION.                                          00003900
004000  SPECIAL-NAMES.                                                  00004000
004100      C01 IS TOP-OF-FORM.                                         00004100
004200  INPUT-OUTPUT SECTION.                                           00004200
004300  FILE-CONTROL.                                                   00004300
004400      SELECT BOOKING-FILE ASSIGN TO BKNGMSTR                      00004400
004500          ORGANIZATION IS RELATIVE                                00004500
004600          ACCESS IS RANDOM                                        00004600
004700          RELATIVE KEY IS WS-BKNG-RRN                             00004700
004800          FILE STATUS IS WS-BKNG-STATUS.                          00004800
004900      SELECT UNIT-FILE ASSIGN TO UNITMSTR                         00004900
005000          ORGANIZATION IS RELATIVE                                00005000
005100          ACCESS IS RANDOM                                        00005100
005200          RELATIVE KEY IS WS-UNIT-RRN                             00005200
005300          FILE STATUS IS WS-UNIT-STATUS.                          00005300
005400      SELECT REPORT-FILE ASSIGN TO SWEEPRPT                       00005400
005500          FILE STATUS IS WS-RPT-STATUS.                           00005500
005600  DATA DIVISION.                                                  00005600
005700  FILE SECTION.                                                   00005700
005800  FD  BOOKING-FILE                                                00005800
005900      RECORDING MODE IS F.                                        00005900
006000  COPY BKNGREC.                                                   00006000
006100  FD  UNIT-FILE                                                   00006100
006200      RECORDING MODE IS F.                                        00006200
006300  COPY UNITREC.                                                   00006300
006400  FD  REPORT-FILE                                                 00006400
006500      RECORDING MODE IS F.                                        00006500
006600  01  REPORT-RECORD                  PIC X(132).                  00006600
006700  WORKING-STORAGE SECTION.                                        00006700
006800  01  WS-FIELDS.                                                  00006800
006900      05  WS-BKNG-STATUS             PIC X(02) VALUE SPACES.      00006900
007000          88  WS-BKNG-STATUS-OK         VALUE '00'.               00007000
007100      05  WS-UNIT-STATUS             PIC X(02) VALUE SPACES.      00007100
007200      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00007200
007300      05  WS-BKNG-RRN                PIC 9(09) COMP.              00007300
007400      05  WS-UNIT-RRN                PIC 9(09) COMP.              00007400
007500      05  WS-BKNG-EOF                PIC X(01) VALUE 'N'.         00007500
007600          88  WS-AT-BKNG-EOF             VALUE 'Y'.               00007600
007700      05  FILLER                     PIC X(04) VALUE SPACES.      00007700
007800  01  WS-COUNTERS.                                                00007800
007900      05  WS-BOOKINGS-READ           PIC S9(9) COMP-3 VALUE 0.    00007900
008000      05  WS-BOOKINGS-EXPIRED        PIC S9(9) COMP-3 VALUE 0.    00008000
008100      05  WS-UNITS-RELEASED          PIC S9(9) COMP-3 VALUE 0.    00008100
008200      05  WS-TOTAL-VALUE-RELEASED    PIC S9(9)V99 COMP-3 VALUE 0. 00008200
008300      05  FILLER                     PIC X(04) VALUE SPACES.      00008300
008400  01  WK-FIELDS.                                                  00008400
008500      05  WK-NOW-ISO                 PIC X(26).                   00008500
008600      05  WK-EVENT-DESC              PIC X(30)                    00008600
008700          VALUE 'Booking expired and cancelled'.                  00008700
008800      05  WK-RETURN-CODE             PIC X(01).                   00008800
008900      05  FILLER                     PIC X(03) VALUE SPACES.      00008900
009000  01  WK-NOW-R REDEFINES WK-NOW-ISO.                              00009000
009100      05  FILLER                     PIC X(11).                   00009100
009200      05  WK-NOW-HH                  PIC 9(02).                   00009200
009300      05  FILLER                     PIC X(01).                   00009300
009400      05  WK-NOW-MI                  PIC 9(02).                   00009400
009500      05  FILLER                     PIC X(10).                   00009500
009600  01  UT-SRT-WORK.                                                00009600
009700      05  UT-SRT-I                   PIC 9(05) COMP.              00009700
009800      05  UT-SRT-J                   PIC 9(05) COMP.              00009800
009900      05  UT-SRT-HOLD-ID             PIC X(36).                   00009900
010000      05  UT-SRT-HOLD-RRN            PIC 9(09) COMP.              00010000
010100      05  FILLER                     PIC X(04) VALUE SPACES.      00010100
010200  COPY UNITTBL.                                                   00010200
010300  COPY SYSCLOCK.                                                  00010300
010400  01  RPT-HEADER1.                                                00010400
010500      05  FILLER  PIC X(40)                                       00010500
010600          VALUE 'BOOKING EXPIRATION SWEEP       DATE: '.          00010600
010700      05  RPT-MM                     PIC X(02).                   00010700
010800      05  FILLER                     PIC X(01) VALUE '/'.         00010800
010900      05  RPT-DD                     PIC X(02).                   00010900
011000      05  FILLER                     PIC X(01) VALUE '/'.         00011000
011100      05  RPT-CCYY                   PIC X(04).                   00011100
011200      05  FILLER                     PIC X(07) VALUE SPACES.      00011200
011300      05  FILLER                     PIC X(06) VALUE 'TIME: '.    00011300
011400      05  RPT-HH                     PIC X(02).                   00011400
011500      05  FILLER                     PIC X(01) VALUE ':'.         00011500
011600      05  RPT-MI                     PIC X(02).                   00011600
011700      05  FILLER                     PIC X(64) VALUE SPACES.      00011700
011800  01  RPT-DETAIL-LINE.                                            00011800
011900      05  FILLER                     PIC X(04) VALUE SPACES.      00011900
012000      05  RPT-DTL-BOOKING-ID         PIC X(36).                   00012000
012100      05  FILLER                     PIC X(04) VALUE SPACES.      00012100
012200      05  RPT-DTL-UNIT-ID            PIC X(36).                   00012200
012300      05  FILLER                     PIC X(04) VALUE SPACES.      00012300
012400      05  RPT-DTL-PRICE              PIC ZZZ,ZZ9.99.              00012400
012500      05  FILLER                     PIC X(39) VALUE SPACES.      00012500
012600  01  RPT-TOTALS-HDR.                                             00012600
012700      05  FILLER PIC X(30) VALUE 'SWEEP CONTROL TOTALS'.          00012700
012800      05  FILLER PIC X(102) VALUE SPACES.                         00012800
012900  01  RPT-TOT-READ.                                               00012900
013000      05  FILLER PIC X(28) VALUE 'BOOKINGS READ  . . . . . . '.   00013000
013100      05  RPT-TOT-READ-N             PIC ZZZ,ZZ9.                 00013100
013200      05  FILLER PIC X(97) VALUE SPACES.                          00013200
013300  01  RPT-TOT-EXPIRED.                                            00013300
013400      05  FILLER PIC X(28) VALUE 'BOOKINGS EXPIRED  . . . . .'.   00013400
013500      05  RPT-TOT-EXPIRED-N          PIC ZZZ,ZZ9.                 00013500
013600      05  FILLER PIC X(97) VALUE SPACES.                          00013600
013700  01  RPT-TOT-RELEASED.                                           00013700
013800      05  FILLER PIC X(28) VALUE 'UNITS RELEASED  . . . . . .'.   00013800
013900      05  RPT-TOT-RELEASED-N         PIC ZZZ,ZZ9.                 00013900
014000      05  FILLER PIC X(97) VALUE SPACES.                          00014000
014100  01  RPT-TOT-VALUE.                                              00014100
014200      05  FILLER PIC X(28) VALUE 'TOTAL VALUE RELEASED  . . .'.   00014200
014300      05  RPT-TOT-VALUE-N            PIC ZZZ,ZZZ,ZZ9.99.          00014300
014400      05  FILLER PIC X(91) VALUE SPACES.                          00014400
014500  PROCEDURE DIVISION.                                             00014500
014600  000-MAIN-PROC.                                                  00014600
014700      PERFORM 700-OPEN-FILES.                                     00014700
014800      PERFORM 960-CAPTURE-NOW.                                    00014800
014900      PERFORM 800-WRITE-REPORT-HEADER.                            00014900
015000      MOVE 1 TO WS-BKNG-RRN.                                      00015000
015100      PERFORM 100-READ-NEXT-BOOKING.                              00015100
015200      PERFORM 150-PROCESS-BOOKING                                 00015200
015300          UNTIL WS-AT-BKNG-EOF.                                   00015300
015400      PERFORM 850-WRITE-REPORT-TOTALS.                            00015400
015500      MOVE 'CLOSE-LOG' TO WK-EVENT-DESC.                          00015500
015600      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00015600
015700          WK-RETURN-CODE.                                         00015700
015800      PERFORM 790-CLOSE-FILES.                                    00015800
015900      GOBACK.                                                     00015900
016000  100-READ-NEXT-BOOKING.                                          00016000
016100      READ BOOKING-FILE                                           00016100
016200          INVALID KEY MOVE 'Y' TO WS-BKNG-EOF                     00016200
016300          NOT INVALID KEY                                         00016300
016400              ADD 1 TO WS-BOOKINGS-READ                           00016400
016500      END-READ.                                                   00016500
016600  100-EXIT.                                                       00016600
016700      EXIT.                                                       00016700
016800  150-PROCESS-BOOKING.                                            00016800
016900      IF BK-PENDING-PAYMENT                                       00016900
017000          AND BK-PAYMENT-DEADLINE < WK-NOW-ISO                    00017000
017100          PERFORM 200-EXPIRE-BOOKING                              00017100
017200      END-IF.                                                     00017200
017300      ADD 1 TO WS-BKNG-RRN.                                       00017300
017400      PERFORM 100-READ-NEXT-BOOKING.                              00017400
017500  150-EXIT.                                                       00017500
017600      EXIT.                                                       00017600
017700  200-EXPIRE-BOOKING.                                             00017700
017800      ADD 1 TO WS-BOOKINGS-EXPIRED.                               00017800
017900      ADD BK-TOTAL-PRICE TO WS-TOTAL-VALUE-RELEASED.              00017900
018000      MOVE 'CANCELLED' TO BK-STATUS.                              00018000
018100      MOVE WK-NOW-ISO TO BK-UPDATED-AT.                           00018100
018200      REWRITE BK-BOOKING-RECORD                                   00018200
018300          INVALID KEY                                             00018300
018400              DISPLAY 'BOOKSWP - BOOKING REWRITE FAILED '         00018400
018500                  BK-BOOKING-ID.                                  00018500
018600      PERFORM 210-RELEASE-UNIT.                                   00018600
018700      MOVE BK-BOOKING-ID TO RPT-DTL-BOOKING-ID.                   00018700
018800      MOVE BK-UNIT-ID TO RPT-DTL-UNIT-ID.                         00018800
018900      MOVE BK-TOTAL-PRICE TO RPT-DTL-PRICE.                       00018900
019000      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00019000
019100      CALL 'EVTLOG' USING BK-USER-ID, 'BOOKING_EXPIRED',          00019100
019200          BK-BOOKING-ID, WK-EVENT-DESC, WK-RETURN-CODE.           00019200
019300  200-EXIT.                                                       00019300
019400      EXIT.                                                       00019400
019500  210-RELEASE-UNIT.                                               00019500
019600      SET UT-UNIT-IDX TO 1.                                       00019600
019700      SEARCH ALL UT-UNIT-ENTRY                                    00019700
019800          AT END                                                  00019800
019900              DISPLAY 'BOOKSWP - UNIT NOT IN TABLE ' BK-UNIT-ID   00019900
020000          WHEN UT-UNIT-ID(UT-UNIT-IDX) = BK-UNIT-ID               00020000
020100              MOVE UT-UNIT-RRN(UT-UNIT-IDX) TO WS-UNIT-RRN        00020100
020200              READ UNIT-FILE                                      00020200
020300                  INVALID KEY                                     00020300
020400                      DISPLAY 'BOOKSWP - UNIT READ FAILED '       00020400
020500                          BK-UNIT-ID                              00020500
020600                  NOT INVALID KEY                                 00020600
020700                      MOVE 'Y' TO UN-AVAILABLE-FLAG               00020700
020800                      REWRITE UN-UNIT-RECORD                      00020800
020900                          INVALID KEY                             00020900
021000                              DISPLAY                             00021000
021100                                  'BOOKSWP - UNIT REWRITE FAILED '00021100
021200                                  BK-UNIT-ID                      00021200
021300                          NOT INVALID KEY                         00021300
021400                              ADD 1 TO WS-UNITS-RELEASED          00021400
021500                      END-REWRITE                                 00021500
021600              END-READ                                            00021600
021700      END-SEARCH.                                                 00021700
021800  210-EXIT.                                                       00021800
021900      EXIT.                                                       00021900
022000  700-OPEN-FILES.                                                 00022000
022100      OPEN I-O    BOOKING-FILE.                                   00022100
022200      OPEN I-O    UNIT-FILE.                                      00022200
022300      OPEN OUTPUT REPORT-FILE.                                    00022300
022400      PERFORM 710-LOAD-UNIT-TABLE.                                00022400
022500  700-EXIT.                                                       00022500
022600      EXIT.                                                       00022600
022700  710-LOAD-UNIT-TABLE.                                            00022700
022800      MOVE 0 TO UT-UNIT-COUNT.                                    00022800
022900      MOVE 1 TO WS-UNIT-RRN.                                      00022900
023000      PERFORM 711-LOAD-ONE-UNIT                                   00023000
023100          UNTIL WS-UNIT-STATUS = '23' OR WS-UNIT-STATUS = '10'.   00023100
023200      PERFORM UT-SORT-TABLE.                                      00023200
023300      MOVE SPACES TO WS-UNIT-STATUS.                              00023300
023400  710-EXIT.                                                       00023400
023500      EXIT.                                                       00023500
023600  711-LOAD-ONE-UNIT.                                              00023600
023700      READ UNIT-FILE                                              00023700
023800          INVALID KEY MOVE '10' TO WS-UNIT-STATUS                 00023800
023900          NOT INVALID KEY                                         00023900
024000              ADD 1 TO UT-UNIT-COUNT                              00024000
024100              MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT)        00024100
024200              MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT)      00024200
024300              ADD 1 TO WS-UNIT-RRN                                00024300
024400      END-READ.                                                   00024400
024500  711-EXIT.                                                       00024500
024600      EXIT.                                                       00024600
024700* UT-SORT-TABLE BELOW IS SUPPLIED BY THE SHOP-WIDE TBLSORT        00024700
024800* MEMBER -- SAME INSERTION SORT DROPPED INTO EVERY PROGRAM        00024800
024900* THAT KEEPS A KEY/RRN LOOKUP TABLE.                              00024900
025000  COPY TBLSORT REPLACING ==:TAG:== BY ==UT==                      00025000
025100                          ==:CNT:== BY ==UT-UNIT-COUNT==          00025100
025200                          ==:ENT:== BY ==UT-UNIT-ENTRY==          00025200
025300                          ==:KEY:== BY ==UT-UNIT-ID==             00025300
025400                          ==:RRN:== BY ==UT-UNIT-RRN==.           00025400
025500  790-CLOSE-FILES.                                                00025500
025600      CLOSE BOOKING-FILE.                                         00025600
025700      CLOSE UNIT-FILE.                                            00025700
025800      CLOSE REPORT-FILE.                                          00025800
025900  790-EXIT.                                                       00025900
026000      EXIT.                                                       00026000
026100  800-WRITE-REPORT-HEADER.                                        00026100
026200      MOVE SC-ISO-MM   TO RPT-MM.                                 00026200
026300      MOVE SC-ISO-DD   TO RPT-DD.                                 00026300
026400      MOVE SC-ISO-CCYY TO RPT-CCYY.                               00026400
026500      MOVE WK-NOW-HH   TO RPT-HH.                                 00026500
026600      MOVE WK-NOW-MI   TO RPT-MI.                                 00026600
026700      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00026700
026800  800-EXIT.                                                       00026800
026900      EXIT.                                                       00026900
027000  850-WRITE-REPORT-TOTALS.                                        00027000
027100      WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.            00027100
027200      MOVE WS-BOOKINGS-READ TO RPT-TOT-READ-N.                    00027200
027300      WRITE REPORT-RECORD FROM RPT-TOT-READ.                      00027300
027400      MOVE WS-BOOKINGS-EXPIRED TO RPT-TOT-EXPIRED-N.              00027400
027500      WRITE REPORT-RECORD FROM RPT-TOT-EXPIRED.                   00027500
027600      MOVE WS-UNITS-RELEASED TO RPT-TOT-RELEASED-N.               00027600
027700      WRITE REPORT-RECORD FROM RPT-TOT-RELEASED.                  00027700
027800      MOVE WS-TOTAL-VALUE-RELEASED TO RPT-TOT-VALUE-N.            00027800
027900      WRITE REPORT-RECORD FROM RPT-TOT-VALUE.                     00027900
028000  850-EXIT.                                                       00028000
028100      EXIT.                                                       00028100
028200  960-CAPTURE-NOW.                                                00028200
028300      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00028300
028400      ACCEPT SC-NOW-TIME FROM TIME.                               00028400
028500      MOVE SPACES TO WK-NOW-ISO.                                  00028500
028600      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00028600
028700      MOVE '-'         TO WK-NOW-ISO(5:1).                        00028700
028800      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00028800
028900      MOVE '-'         TO WK-NOW-ISO(8:1).                        00028900
029000      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00029000
029100      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00029100
029200      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00029200
029300      MOVE ':'         TO WK-NOW-ISO(14:1).                       00029300
029400      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00029400
029500      MOVE ':'         TO WK-NOW-ISO(17:1).                       00029500
029600      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00029600
029700      MOVE SC-NOW-CCYY TO SC-ISO-CCYY.                            00029700
029800      MOVE SC-NOW-MM   TO SC-ISO-MM.                              00029800
029900      MOVE SC-NOW-DD   TO SC-ISO-DD.                              00029900
030000  960-EXIT.                                                       00030000
030100      EXIT.                                                       00030100
030200                                                                  00030200
