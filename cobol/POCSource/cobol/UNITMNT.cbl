000100****************************************************************  00000100
000200* PROGRAM:  UNITMNT                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  P. A. DEMARCO                                         00000400
000500*                                                                 00000500
000600* INSTALLATION:  DATA PROCESSING CENTER                           00000600
000700*                                                                 00000700
000800* UNIT MAINTENANCE BATCH DRIVER.  CREATE / UPDATE / DELETE        00000800
000900* AGAINST THE UNIT MASTER, TRANSACTION-CODE DRIVEN THE SAME AS    00000900
001000* THE OLD ONLINE ADD-A-RECORD SCREEN PROGRAM THIS WAS LIFTED      00001000
001100* FROM, MINUS THE SCREEN I/O (THIS BOX HAS NO CICS REGION).       00001100
001200*                                                                 00001200
001300* CHANGE LOG                                                      00001300
001400*    2004-09-14 PAD  INITIAL VERSION -- REQ CR-1210, REWORKED     00001400
001500*                     FROM THE OLD CICS ADD SCREEN FOR BATCH USE  00001500
001600*    1999-01-06 PAD  Y2K REVIEW -- UN-CREATED-AT / UN-UPDATED-AT  00001600
001700*                     ARE ALREADY 4-DIGIT-YEAR ISO STRINGS        00001700
001800*    2009-08-20 LMH  REPLACED DB2 TABLE ACCESS WITH RELATIVE      00001800
001900*                     FILE AND THE UNITTBL LOOKUP                 00001900
002000*    2012-04-02 JFT  NOTE -- BASE-PRICE IS NEVER COPIED INTO      00002000
002100*                     TOTAL-PRICE HERE ON PURPOSE.  THE ONLINE    00002100
002200*                     SYSTEM NEVER DID EITHER.  DO NOT "FIX"      00002200
002300*                     THIS WITHOUT A SIGNED CHANGE REQUEST.       00002300
002400*    2014-04-09 JFT  ADDED RUN TIME (HH:MI) TO THE REPORT HEADER  00002400
002500*                     SO OPS CAN TELL TWO SAME-DAY RUNS APART --  00002500
002600*                     REQ CR-2019                                 00002600
002700****************************************************************  00002700
002800  IDENTIFICATION DIVISION.                                        00002800
002900  PROGRAM-ID.    UNITMNT.                                         00002900
003000  AUTHOR.        P. A. DEMARCO.                                   00003000
003100  INSTALLATION.  DATA PROCESSING CENTER.                          00003100
003200  DATE-WRITTEN.  09/14/2004.                                      00003200
003300  DATE-COMPILED.                                                  00003300
003400  SECURITY.      NON-CONFIDENTIAL.                                00003400
003500  ENVIRONMENT DIVISION.                                           00003500
003600  CONFIGURATION SECTION.                                          00003600
003700  SPECIAL-NAMES.                                                  00003700
003800      C01 IS TOP-OF-FORM.                                         00003800
003900  INPUT-OUTPUT SECTION.                                           00003900
004000  FILE-CONTROL.                                                   00004000
004100      SELECT TRANSACTION-FILE ASSIGN TO UNITTRAN                  00004100
004200          FILE STATUS IS WS-TRAN-STATUS.                          00004200
004300      SELECT UNIT-FILE ASSIGN TO UNITMSTR                         00004300
004400          ORGANIZATION IS RELATIVE                                00004400
004500          ACCESS IS RANDOM                                        00004500
004600          RELATIVE KEY IS WS-UNIT-RRN                             00004600
004700          FILE STATUS IS WS-UNIT-STATUS.                          00004700
004800      SELECT REPORT-FILE ASSIGN TO UNITRPT                        00004800
004900          FILE STATUS IS WS-RPT-STATUS.                           00004900
005000  DATA DIVISION.                                                  00005000
005100  FILE SECTION.                                                   00005100
005200  FD  TRANSACTION-FILE                                            00005200
005300      RECORDING MODE IS F.                                        00005300
005400  01  TRAN-RECORD.                                                00005400
005500      05  TRAN-CODE                  PIC X(01).                   00005500
005600          88  TRAN-IS-ADD                VALUE 'A'.               00005600
005700          88  TRAN-IS-UPDATE             VALUE 'U'.               00005700
005800          88  TRAN-IS-DELETE             VALUE 'D'.               00005800
005900      05  TRAN-UNIT-ID                PIC X(36).                  00005900
006000      05  TRAN-NUMBER-OF-ROOMS        PIC 9(03).                  00006000
006100      05  TRAN-UNIT-TYPE              PIC X(12).                  00006100
006200      05  TRAN-FLOOR                  PIC 9(03).                  00006200
006300      05  TRAN-BASE-PRICE             PIC S9(9)V99 COMP-3.        00006300
006400      05  TRAN-DESCRIPTION            PIC X(200).                 00006400
006500      05  FILLER                      PIC X(14).                  00006500
006600  FD  UNIT-FILE                                                   00006600
006700      RECORDING MODE IS F.                                        00006700
006800  COPY UNITREC.                                                   00006800
006900  FD  REPORT-FILE                                                 00006900
007000      RECORDING MODE IS F.                                        00007000
007100  01  REPORT-RECORD                  PIC X(132).                  00007100
007200  WORKING-STORAGE SECTION.                                        00007200
007300  01  WS-SELECTION.                                               00007300
007400      05  WS-SEL-CODE                PIC X(01).                   00007400
007500          88  WS-SEL-VALID               VALUES 'A', 'U', 'D'.    00007500
007600      05  FILLER                     PIC X(03) VALUE SPACES.      00007600
007700  01  WS-FIELDS.                                                  00007700
007800      05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.      00007800
007900      05  WS-UNIT-STATUS             PIC X(02) VALUE SPACES.      00007900
008000      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00008000
008100      05  WS-TRAN-EOF                PIC X(01) VALUE 'N'.         00008100
008200          88  WS-AT-TRAN-EOF             VALUE 'Y'.               00008200
008300      05  WS-UNIT-RRN                PIC 9(09) COMP.              00008300
008400      05  WS-TRAN-OK                 PIC X(01) VALUE 'Y'.         00008400
008500          88  WS-TRAN-ACCEPTED           VALUE 'Y'.               00008500
008600      05  WS-ERR-LINE.                                            00008600
008700          10  FILLER                 PIC X(20)                    00008700
008800              VALUE 'UNITMNT REJECTED -- '.                       00008800
008900          10  WS-ERR-REASON          PIC X(40) VALUE SPACES.      00008900
009000          10  FILLER                 PIC X(20) VALUE SPACES.      00009000
009100  01  WS-COUNTERS.                                                00009100
009200      05  WS-ADD-REQUESTS            PIC S9(7) COMP-3 VALUE 0.    00009200
009300      05  WS-ADD-ACCEPTED            PIC S9(7) COMP-3 VALUE 0.    00009300
009400      05  WS-UPDATE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00009400
009500      05  WS-UPDATE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00009500
009600      05  WS-DELETE-REQUESTS         PIC S9(7) COMP-3 VALUE 0.    00009600
009700      05  WS-DELETE-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00009700
009800      05  FILLER                     PIC X(04) VALUE SPACES.      00009800
009900  01  UT-SRT-WORK.                                                00009900
010000      05  UT-SRT-I                   PIC 9(05) COMP.              00010000
010100      05  UT-SRT-J                   PIC 9(05) COMP.              00010100
010200      05  UT-SRT-HOLD-ID             PIC X(36).                   00010200
010300      05  UT-SRT-HOLD-RRN            PIC 9(09) COMP.              00010300
010400      05  FILLER                     PIC X(04) VALUE SPACES.      00010400
010500  01  WK-FIELDS.                                                  00010500
010600      05  WK-NOW-ISO                 PIC X(26).                   00010600
010700      05  WK-EVENT-DESC              PIC X(30).                   00010700
010800      05  WK-RETURN-CODE             PIC X(01).                   00010800
010900      05  FILLER                     PIC X(03) VALUE SPACES.      00010900
011000  01  WK-NOW-R REDEFINES WK-NOW-ISO.                              00011000
011100      05  FILLER                     PIC X(11).                   00011100
011200      05  WK-NOW-HH                  PIC 9(02).                   00011200
011300      05  FILLER                     PIC X(01).                   00011300
011400      05  WK-NOW-MI                  PIC 9(02).                   00011400
011500      05  FILLER                     PIC X(10).                   00011500
011600  COPY UNITTBL.                                                   00011600
011700  COPY SYSCLOCK.                                                  00011700
011800  01  RPT-HEADER1.                                                00011800
011900      05  FILLER  PIC X(30)                                       00011900
012000          VALUE 'UNIT MAINTENANCE RESULT REPORT'.                 00012000
012100      05  FILLER  PIC X(06) VALUE 'TIME: '.                       00012100
012200      05  RPT-HDR-HH                 PIC X(02).                   00012200
012300      05  FILLER                     PIC X(01) VALUE ':'.         00012300
012400      05  RPT-HDR-MI                 PIC X(02).                   00012400
012500      05  FILLER  PIC X(91) VALUE SPACES.                         00012500
012600  01  RPT-HEADER1-R REDEFINES RPT-HEADER1.                        00012600
012700      05  FILLER                     PIC X(132).                  00012700
012800  01  RPT-DETAIL-LINE.                                            00012800
012900      05  RPT-DTL-CODE               PIC X(01).                   00012900
013000      05  FILLER                     PIC X(02) VALUE SPACES.      00013000
013100      05  RPT-DTL-KEY                PIC X(36).                   00013100
013200      05  FILLER                     PIC X(02) VALUE SPACES.      00013200
013300      05  RPT-DTL-RESULT             PIC X(08).                   00013300
013400      05  FILLER                     PIC X(02) VALUE SPACES.      00013400
013500      05  RPT-DTL-REASON             PIC X(40).                   00013500
013600      05  FILLER                     PIC X(41) VALUE SPACES.      00013600
013700  01  RPT-TOTALS-HDR.                                             00013700
013800      05  FILLER  PIC X(30) VALUE 'TRANSACTION TOTALS'.           00013800
013900      05  FILLER  PIC X(102) VALUE SPACES.                        00013900
014000  01  RPT-TOTALS-DETAIL.                                          00014000
014100      05  RPT-TOT-CODE               PIC X(10).                   00014100
014200      05  RPT-TOT-REQ                PIC ZZZ,ZZ9.                 00014200
014300      05  FILLER                     PIC X(03) VALUE SPACES.      00014300
014400      05  RPT-TOT-ACC                PIC ZZZ,ZZ9.                 00014400
014500      05  FILLER                     PIC X(99) VALUE SPACES.      00014500
014600  PROCEDURE DIVISION.                                             00014600
014700  000-MAIN-PROC.                                                  00014700
014800      PERFORM 700-OPEN-FILES.                                     00014800
014900      PERFORM 800-LOAD-TABLE.                                     00014900
015000      PERFORM 810-WRITE-REPORT-HEADER.                            00015000
015100      PERFORM 100-READ-TRANSACTION.                               00015100
015200      PERFORM 150-PROCESS-TRANSACTION                             00015200
015300          UNTIL WS-AT-TRAN-EOF.                                   00015300
015400      PERFORM 850-WRITE-REPORT-TOTALS.                            00015400
015500      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00015500
015600          WK-RETURN-CODE.                                         00015600
015700      PERFORM 790-CLOSE-FILES.                                    00015700
015800      GOBACK.                                                     00015800
015900  100-READ-TRANSACTION.                                           00015900
016000      READ TRANSACTION-FILE                                       00016000
016100          AT END MOVE 'Y' TO WS-TRAN-EOF.                         00016100
016200  100-EXIT.                                                       00016200
016300      EXIT.                                                       00016300
016400  150-PROCESS-TRANSACTION.                                        00016400
016500      MOVE 'Y' TO WS-TRAN-OK.                                     00016500
016600      MOVE SPACES TO WS-ERR-REASON.                               00016600
016700      MOVE TRAN-CODE TO WS-SEL-CODE.                              00016700
016800      PERFORM 960-CAPTURE-NOW.                                    00016800
016900      IF NOT WS-SEL-VALID                                         00016900
017000          MOVE 'N' TO WS-TRAN-OK                                  00017000
017100          MOVE 'INVALID TRANSACTION CODE' TO WS-ERR-REASON        00017100
017200      ELSE                                                        00017200
017300          EVALUATE TRUE                                           00017300
017400              WHEN TRAN-IS-ADD                                    00017400
017500                  ADD 1 TO WS-ADD-REQUESTS                        00017500
017600                  PERFORM 200-ADD-UNIT THRU 200-EXIT              00017600
017700                  IF WS-TRAN-ACCEPTED                             00017700
017800                      ADD 1 TO WS-ADD-ACCEPTED                    00017800
017900                  END-IF                                          00017900
018000              WHEN TRAN-IS-UPDATE                                 00018000
018100                  ADD 1 TO WS-UPDATE-REQUESTS                     00018100
018200                  PERFORM 300-UPDATE-UNIT THRU 300-EXIT           00018200
018300                  IF WS-TRAN-ACCEPTED                             00018300
018400                      ADD 1 TO WS-UPDATE-ACCEPTED                 00018400
018500                  END-IF                                          00018500
018600              WHEN TRAN-IS-DELETE                                 00018600
018700                  ADD 1 TO WS-DELETE-REQUESTS                     00018700
018800                  PERFORM 400-DELETE-UNIT THRU 400-EXIT           00018800
018900                  IF WS-TRAN-ACCEPTED                             00018900
019000                      ADD 1 TO WS-DELETE-ACCEPTED                 00019000
019100                  END-IF                                          00019100
019200          END-EVALUATE                                            00019200
019300      END-IF.                                                     00019300
019400      PERFORM 820-WRITE-DETAIL-LINE.                              00019400
019500      PERFORM 100-READ-TRANSACTION.                               00019500
019600  150-EXIT.                                                       00019600
019700      EXIT.                                                       00019700
019800  200-ADD-UNIT.                                                   00019800
019900      MOVE TRAN-UNIT-ID           TO UN-UNIT-ID.                  00019900
020000      MOVE TRAN-NUMBER-OF-ROOMS   TO UN-NUMBER-OF-ROOMS.          00020000
020100      MOVE TRAN-UNIT-TYPE         TO UN-UNIT-TYPE.                00020100
020200      MOVE TRAN-FLOOR             TO UN-FLOOR.                    00020200
020300      MOVE TRAN-BASE-PRICE        TO UN-BASE-PRICE.               00020300
020400      MOVE TRAN-DESCRIPTION       TO UN-DESCRIPTION.              00020400
020500      MOVE 'Y'                    TO UN-AVAILABLE-FLAG.           00020500
020600      MOVE WK-NOW-ISO              TO UN-CREATED-AT.              00020600
020700      MOVE WK-NOW-ISO              TO UN-UPDATED-AT.              00020700
020800      ADD 1 TO UT-UNIT-COUNT.                                     00020800
020900      MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT).               00020900
021000      COMPUTE WS-UNIT-RRN = UT-UNIT-COUNT.                        00021000
021100      MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT).             00021100
021200      WRITE UN-UNIT-RECORD                                        00021200
021300          INVALID KEY                                             00021300
021400              MOVE 'N' TO WS-TRAN-OK                              00021400
021500              MOVE 'UNIT WRITE FAILED' TO WS-ERR-REASON.          00021500
021600      PERFORM UT-SORT-TABLE.                                      00021600
021700      IF WS-TRAN-ACCEPTED                                         00021700
021800          MOVE 'Unit created' TO WK-EVENT-DESC(1:12)              00021800
021900          CALL 'EVTLOG' USING SPACES, 'UNIT_CREATED',             00021900
022000              TRAN-UNIT-ID, WK-EVENT-DESC, WK-RETURN-CODE         00022000
022100      END-IF.                                                     00022100
022200  200-EXIT.                                                       00022200
022300      EXIT.                                                       00022300
022400  300-UPDATE-UNIT.                                                00022400
022500      PERFORM 210-FIND-UNIT.                                      00022500
022600      IF NOT WS-TRAN-ACCEPTED                                     00022600
022700          GO TO 300-EXIT                                          00022700
022800      END-IF.                                                     00022800
022900      MOVE TRAN-NUMBER-OF-ROOMS   TO UN-NUMBER-OF-ROOMS.          00022900
023000      MOVE TRAN-UNIT-TYPE         TO UN-UNIT-TYPE.                00023000
023100      MOVE TRAN-FLOOR             TO UN-FLOOR.                    00023100
023200      MOVE TRAN-BASE-PRICE        TO UN-BASE-PRICE.               00023200
023300      MOVE TRAN-DESCRIPTION       TO UN-DESCRIPTION.              00023300
023400      MOVE WK-NOW-ISO              TO UN-UPDATED-AT.              00023400
023500      REWRITE UN-UNIT-RECORD                                      00023500
023600          INVALID KEY                                             00023600
023700              MOVE 'N' TO WS-TRAN-OK                              00023700
023800              MOVE 'UNIT REWRITE FAILED' TO WS-ERR-REASON.        00023800
023900      IF WS-TRAN-ACCEPTED                                         00023900
024000          MOVE 'Unit updated' TO WK-EVENT-DESC(1:12)              00024000
024100          CALL 'EVTLOG' USING SPACES, 'UNIT_UPDATED',             00024100
024200              TRAN-UNIT-ID, WK-EVENT-DESC, WK-RETURN-CODE         00024200
024300      END-IF.                                                     00024300
024400  300-EXIT.                                                       00024400
024500      EXIT.                                                       00024500
024600  400-DELETE-UNIT.                                                00024600
024700      PERFORM 210-FIND-UNIT.                                      00024700
024800      IF NOT WS-TRAN-ACCEPTED                                     00024800
024900          GO TO 400-EXIT                                          00024900
025000      END-IF.                                                     00025000
025100      DELETE UNIT-FILE                                            00025100
025200          INVALID KEY                                             00025200
025300              MOVE 'N' TO WS-TRAN-OK                              00025300
025400              MOVE 'UNIT DELETE FAILED' TO WS-ERR-REASON.         00025400
025500      IF WS-TRAN-ACCEPTED                                         00025500
025600          MOVE 'Unit deleted' TO WK-EVENT-DESC(1:12)              00025600
025700          CALL 'EVTLOG' USING SPACES, 'UNIT_DELETED',             00025700
025800              TRAN-UNIT-ID, WK-EVENT-DESC, WK-RETURN-CODE         00025800
025900      END-IF.                                                     00025900
026000  400-EXIT.                                                       00026000
026100      EXIT.                                                       00026100
026200  210-FIND-UNIT.                                                  00026200
026300      SET UT-UNIT-IDX TO 1.                                       00026300
026400      SEARCH ALL UT-UNIT-ENTRY                                    00026400
026500          AT END                                                  00026500
026600              MOVE 'N' TO WS-TRAN-OK                              00026600
026700              MOVE 'UNIT NOT FOUND' TO WS-ERR-REASON              00026700
026800          WHEN UT-UNIT-ID(UT-UNIT-IDX) = TRAN-UNIT-ID             00026800
026900              MOVE UT-UNIT-RRN(UT-UNIT-IDX) TO WS-UNIT-RRN        00026900
027000              READ UNIT-FILE                                      00027000
027100                  INVALID KEY                                     00027100
027200                      MOVE 'N' TO WS-TRAN-OK                      00027200
027300                      MOVE 'UNIT READ FAILED' TO WS-ERR-REASON    00027300
027400              END-READ                                            00027400
027500      END-SEARCH.                                                 00027500
027600  210-EXIT.                                                       00027600
027700      EXIT.                                                       00027700
027800  700-OPEN-FILES.                                                 00027800
027900      OPEN INPUT  TRANSACTION-FILE.                               00027900
028000      OPEN I-O    UNIT-FILE.                                      00028000
028100      OPEN OUTPUT REPORT-FILE.                                    00028100
028200  790-CLOSE-FILES.                                                00028200
028300      CLOSE TRANSACTION-FILE.                                     00028300
028400      CLOSE UNIT-FILE.                                            00028400
028500      CLOSE REPORT-FILE.                                          00028500
028600  800-LOAD-TABLE.                                                 00028600
028700      MOVE 0 TO UT-UNIT-COUNT.                                    00028700
028800      MOVE 1 TO WS-UNIT-RRN.                                      00028800
028900      PERFORM 801-LOAD-ONE-UNIT                                   00028900
029000          UNTIL WS-UNIT-STATUS = '23' OR WS-UNIT-STATUS = '10'.   00029000
029100      PERFORM UT-SORT-TABLE.                                      00029100
029200      MOVE SPACES TO WS-UNIT-STATUS.                              00029200
029300  800-EXIT.                                                       00029300
029400      EXIT.                                                       00029400
029500  801-LOAD-ONE-UNIT.                                              00029500
029600      READ UNIT-FILE                                              00029600
029700          INVALID KEY MOVE '10' TO WS-UNIT-STATUS                 00029700
029800          NOT INVALID KEY                                         00029800
029900              ADD 1 TO UT-UNIT-COUNT                              00029900
030000              MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT)        00030000
030100              MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT)      00030100
030200              ADD 1 TO WS-UNIT-RRN                                00030200
030300      END-READ.                                                   00030300
030400  801-EXIT.                                                       00030400
030500      EXIT.                                                       00030500
030600* UT-SORT-TABLE BELOW IS SUPPLIED BY THE SHOP-WIDE TBLSORT MEMBER 00030600
030700* -- SAME INSERTION SORT DROPPED INTO EVERY PROGRAM THAT KEEPS A  00030700
030800* KEY/RRN LOOKUP TABLE.                                           00030800
030900  COPY TBLSORT REPLACING ==:TAG:== BY ==UT==                      00030900
031000                          ==:CNT:== BY ==UT-UNIT-COUNT==          00031000
031100                          ==:ENT:== BY ==UT-UNIT-ENTRY==          00031100
031200                          ==:KEY:== BY ==UT-UNIT-ID==             00031200
031300                          ==:RRN:== BY ==UT-UNIT-RRN==.           00031300
031400  810-WRITE-REPORT-HEADER.                                        00031400
031500      PERFORM 960-CAPTURE-NOW.                                    00031500
031600      MOVE WK-NOW-HH TO RPT-HDR-HH.                               00031600
031700      MOVE WK-NOW-MI TO RPT-HDR-MI.                               00031700
031800      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00031800
031900  820-WRITE-DETAIL-LINE.                                          00031900
032000      MOVE TRAN-CODE TO RPT-DTL-CODE.                             00032000
032100      MOVE TRAN-UNIT-ID TO RPT-DTL-KEY.                           00032100
032200      IF WS-TRAN-ACCEPTED                                         00032200
032300          MOVE 'ACCEPTED' TO RPT-DTL-RESULT                       00032300
032400      ELSE                                                        00032400
032500          MOVE 'REJECTED' TO RPT-DTL-RESULT                       00032500
032600      END-IF.                                                     00032600
032700      MOVE WS-ERR-REASON TO RPT-DTL-REASON.                       00032700
032800      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00032800
032900  850-WRITE-REPORT-TOTALS.                                        00032900
033000      WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.            00033000
033100      MOVE 'ADD'     TO RPT-TOT-CODE.                             00033100
033200      MOVE WS-ADD-REQUESTS TO RPT-TOT-REQ.                        00033200
033300      MOVE WS-ADD-ACCEPTED TO RPT-TOT-ACC.                        00033300
033400      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00033400
033500      MOVE 'UPDATE'  TO RPT-TOT-CODE.                             00033500
033600      MOVE WS-UPDATE-REQUESTS TO RPT-TOT-REQ.                     00033600
033700      MOVE WS-UPDATE-ACCEPTED TO RPT-TOT-ACC.                     00033700
033800      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00033800
033900      MOVE 'DELETE'  TO RPT-TOT-CODE.                             00033900
034000      MOVE WS-DELETE-REQUESTS TO RPT-TOT-REQ.                     00034000
034100      MOVE WS-DELETE-ACCEPTED TO RPT-TOT-ACC.                     00034100
034200      WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                 00034200
034300  960-CAPTURE-NOW.                                                00034300
034400      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00034400
034500      ACCEPT SC-NOW-TIME FROM TIME.                               00034500
034600      MOVE SPACES TO WK-NOW-ISO.                                  00034600
034700      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00034700
034800      MOVE '-'         TO WK-NOW-ISO(5:1).                        00034800
034900      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00034900
035000      MOVE '-'         TO WK-NOW-ISO(8:1).                        00035000
035100      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00035100
035200      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00035200
035300      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00035300
035400      MOVE ':'         TO WK-NOW-ISO(14:1).                       00035400
035500      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00035500
035600      MOVE ':'         TO WK-NOW-ISO(17:1).                       00035600
035700      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00035700
035800                                                                  00035800
