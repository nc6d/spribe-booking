000100****************************************************************  00000100
000200* PROGRAM:  CACHRCN                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  L. M. HARWELL                                         00000400
000500*                                                                 00000500
000600* AVAILABLE-UNITS CACHE-RECOVERY RECONCILIATION BATCH.  SCANS     00000600
000700* THE WHOLE UNIT FILE, COUNTS THE UNITS CURRENTLY FLAGGED         00000700
000800* AVAILABLE, AND UNCONDITIONALLY OVERWRITES THE CACHED COUNT      00000800
000900* CARRIED IN THE ONE-RECORD CACHE FILE.  THE ONLINE SYSTEM RUNS   00000900
001000* THE EQUIVALENT LOGIC EVERY FIVE MINUTES ON A TIMER; THIS BATCH  00001000
001100* STEP IS THE SAME CALCULATION RUN ON ITS OWN SCHEDULE, ONCE PER  00001100
001200* SUBMIT, FOR SHOPS THAT DO NOT KEEP THE ONLINE SYSTEM UP.        00001200
001300*                                                                 00001300
001400* THIS JOB NEVER CHANGES UNIT DATA -- IT ONLY RECONCILES THE      00001400
001500* CACHED COUNTER TO WHATEVER THE UNIT FILE ACTUALLY SAYS.  IF     00001500
001600* THE TWO DISAGREE, THE UNIT FILE WINS, NO QUESTIONS ASKED.       00001600
001700*                                                                 00001700
001800* CHANGE LOG                                                      00001800
001900*    2011-02-02 LMH  INITIAL VERSION -- REQ CR-1810               00001900
002000*    1999-01-06 LMH  Y2K REVIEW -- REPORT DATE ALREADY PULLS A    00002000
002100*                     4-DIGIT YEAR OFF SYSCLOCK, NO CHANGE MADE   00002100
002200*    2012-07-11 JFT  ADDED DISCREPANCY LINE TO THE REPORT SO THE  00002200
002300*                     OPERATOR CAN SEE THE DRIFT BEFORE IT GETS   00002300
002400*                     OVERWRITTEN -- REQ CR-1901                  00002400
002500****************************************************************  00002500
002600  IDENTIFICATION DIVISION.                                        00002600
002700  PROGRAM-ID.    CACHRCN.                                         00002700
002800  AUTHOR.        L. M. HARWELL.                                   00002800
002900  INSTALLATION.  DATA PROCESSING CENTER.                          00002900
003000  DATE-WRITTEN.  02/02/2011.                                      00003000
003100  DATE-COMPILED.                                                  00003100
003200  SECURITY.      NON-CONFIDENTIAL.                                00003200
003300  ENVIRONMENT DIVISION.                                           00003300
003400  CONFIGURATION SECTION.                                          00003400
003500  SPECIAL-NAMES.                                                  00003500
003600      C01 IS TOP-OF-FORM.                                         00003600
003700  INPUT-OUTPUT SECTION.                                           00003700
003800  FILE-CONTROL.                                                   00003800
003900      SELECT UNIT-FILE ASSIGN TO UNITMSTR                         00003900
004000          ORGANIZATION IS RELATIVE                                00004000
004100          ACCESS IS RANDOM                                        00004100
004200          RELATIVE KEY IS WS-UNIT-RRN                             00004200
004300          FILE STATUS IS WS-UNIT-STATUS.                          00004300
004400      SELECT CACHE-FILE ASSIGN TO AVAILCAC                        00004400
004500          FILE STATUS IS WS-CACHE-STATUS.                         00004500
004600      SELECT REPORT-FILE ASSIGN TO CACHRPT                        00004600
004700          FILE STATUS IS WS-RPT-STATUS.                           00004700
004800  DATA DIVISION.                                                  00004800
004900  FILE SECTION.                                                   00004900
005000  FD  UNIT-FILE                                                   00005000
005100      RECORDING MODE IS F.                                        00005100
005200  COPY UNITREC.                                                   00005200
005300  FD  CACHE-FILE                                                  00005300
005400      RECORDING MODE IS F.                                        00005400
005500  01  CACHE-RECORD.                                               00005500
005600      05  CC-CACHED-COUNT             PIC 9(09).                  00005600
005700      05  FILLER                      PIC X(71).                  00005700
005800  01  CACHE-RECORD-ALT REDEFINES CACHE-RECORD.                    00005800
005900      05  CC-RAW-TEXT                 PIC X(80).                  00005900
006000  FD  REPORT-FILE                                                 00006000
006100      RECORDING MODE IS F.                                        00006100
006200  01  REPORT-RECORD                  PIC X(132).                  00006200
006300  WORKING-STORAGE SECTION.                                        00006300
006400  01  WS-FIELDS.                                                  00006400
006500      05  WS-UNIT-STATUS             PIC X(02) VALUE SPACES.      00006500
006600      05  WS-CACHE-STATUS            PIC X(02) VALUE SPACES.      00006600
006700      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00006700
006800      05  WS-UNIT-RRN                PIC 9(09) COMP.              00006800
006900      05  WS-CACHE-EXISTED           PIC X(01) VALUE 'Y'.         00006900
007000          88  WS-CACHE-FILE-EXISTED      VALUE 'Y'.               00007000
007100      05  FILLER                     PIC X(04) VALUE SPACES.      00007100
007200  01  WS-COUNTERS.                                                00007200
007300      05  WS-UNITS-SCANNED           PIC S9(9) COMP-3 VALUE 0.    00007300
007400      05  WS-ACTUAL-COUNT            PIC S9(9) COMP-3 VALUE 0.    00007400
007500      05  WS-PRIOR-CACHED-COUNT      PIC S9(9) COMP-3 VALUE 0.    00007500
007600      05  WS-DISCREPANCY             PIC S9(9) COMP-3 VALUE 0.    00007600
007700      05  FILLER                     PIC X(04) VALUE SPACES.      00007700
007800  COPY SYSCLOCK.                                                  00007800
007900  01  RPT-HEADER1.                                                00007900
008000      05  FILLER  PIC X(08) VALUE 'CACHRCN '.                     00008000
008100      05  FILLER  PIC X(34)                                       00008100
008200          VALUE 'AVAILABLE-UNITS RECONCILIATION'.                 00008200
008300      05  FILLER  PIC X(04) VALUE SPACES.                         00008300
008400      05  RPT-HDR-CCYY               PIC X(04).                   00008400
008500      05  FILLER                     PIC X(01) VALUE '-'.         00008500
008600      05  RPT-HDR-MM                 PIC X(02).                   00008600
008700      05  FILLER                     PIC X(01) VALUE '-'.         00008700
008800      05  RPT-HDR-DD                 PIC X(02).                   00008800
008900      05  FILLER                     PIC X(76) VALUE SPACES.      00008900
009000  01  RPT-HEADER1-R REDEFINES RPT-HEADER1.                        00009000
009100      05  FILLER                     PIC X(132).                  00009100
009200  01  RPT-DETAIL-LINE.                                            00009200
009300      05  RPT-DTL-LABEL              PIC X(30).                   00009300
009400      05  RPT-DTL-VALUE              PIC ZZZ,ZZZ,ZZ9.             00009400
009500      05  FILLER                     PIC X(93) VALUE SPACES.      00009500
009600  01  RPT-DISC-LINE.                                              00009600
009700      05  RPT-DSC-LABEL              PIC X(30).                   00009700
009800      05  RPT-DSC-VALUE              PIC -ZZZ,ZZZ,ZZ9.            00009800
009900      05  FILLER                     PIC X(92) VALUE SPACES.      00009900
010000  PROCEDURE DIVISION.                                             00010000
010100  000-MAIN-PROC.                                                  00010100
010200      PERFORM 700-OPEN-FILES.                                     00010200
010300      PERFORM 800-SCAN-UNIT-FILE.                                 00010300
010400      PERFORM 810-READ-CACHE-RECORD.                              00010400
010500      COMPUTE WS-DISCREPANCY =                                    00010500
010600          WS-ACTUAL-COUNT - WS-PRIOR-CACHED-COUNT.                00010600
010700      PERFORM 820-WRITE-CACHE-RECORD.                             00010700
010800      PERFORM 850-WRITE-REPORT.                                   00010800
010900      PERFORM 790-CLOSE-FILES.                                    00010900
011000      GOBACK.                                                     00011000
011100  700-OPEN-FILES.                                                 00011100
011200      OPEN INPUT  UNIT-FILE.                                      00011200
011300      OPEN OUTPUT REPORT-FILE.                                    00011300
011400      OPEN I-O CACHE-FILE.                                        00011400
011500      IF WS-CACHE-STATUS NOT = '00'                               00011500
011600          MOVE 'N' TO WS-CACHE-EXISTED                            00011600
011700          CLOSE CACHE-FILE                                        00011700
011800          OPEN OUTPUT CACHE-FILE                                  00011800
011900          CLOSE CACHE-FILE                                        00011900
012000          OPEN I-O CACHE-FILE                                     00012000
012100      END-IF.                                                     00012100
012200  790-CLOSE-FILES.                                                00012200
012300      CLOSE UNIT-FILE.                                            00012300
012400      CLOSE CACHE-FILE.                                           00012400
012500      CLOSE REPORT-FILE.                                          00012500
012600  800-SCAN-UNIT-FILE.                                             00012600
012700      MOVE 1 TO WS-UNIT-RRN.                                      00012700
012800      PERFORM 801-SCAN-ONE-UNIT                                   00012800
012900          UNTIL WS-UNIT-STATUS = '23' OR WS-UNIT-STATUS = '10'.   00012900
013000  800-EXIT.                                                       00013000
013100      EXIT.                                                       00013100
013200  801-SCAN-ONE-UNIT.                                              00013200
013300      READ UNIT-FILE                                              00013300
013400          INVALID KEY MOVE '10' TO WS-UNIT-STATUS                 00013400
013500          NOT INVALID KEY                                         00013500
013600              ADD 1 TO WS-UNITS-SCANNED                           00013600
013700              IF UN-AVAILABLE-FLAG = 'Y'                          00013700
013800                  ADD 1 TO WS-ACTUAL-COUNT                        00013800
013900              END-IF                                              00013900
014000              ADD 1 TO WS-UNIT-RRN                                00014000
014100      END-READ.                                                   00014100
014200  801-EXIT.                                                       00014200
014300      EXIT.                                                       00014300
014400  810-READ-CACHE-RECORD.                                          00014400
014500      MOVE 0 TO WS-PRIOR-CACHED-COUNT.                            00014500
014600      IF WS-CACHE-FILE-EXISTED                                    00014600
014700          READ CACHE-FILE                                         00014700
014800              INVALID KEY CONTINUE                                00014800
014900              NOT INVALID KEY                                     00014900
015000                  MOVE CC-CACHED-COUNT TO WS-PRIOR-CACHED-COUNT   00015000
015100          END-READ                                                00015100
015200      END-IF.                                                     00015200
015300  810-EXIT.                                                       00015300
015400      EXIT.                                                       00015400
015500  820-WRITE-CACHE-RECORD.                                         00015500
015600      MOVE SPACES TO CACHE-RECORD.                                00015600
015700      MOVE WS-ACTUAL-COUNT TO CC-CACHED-COUNT.                    00015700
015800      REWRITE CACHE-RECORD                                        00015800
015900          INVALID KEY                                             00015900
016000              WRITE CACHE-RECORD                                  00016000
016100      END-REWRITE.                                                00016100
016200  820-EXIT.                                                       00016200
016300      EXIT.                                                       00016300
016400  850-WRITE-REPORT.                                               00016400
016500      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00016500
016600      MOVE SC-NOW-CCYY TO RPT-HDR-CCYY.                           00016600
016700      MOVE SC-NOW-MM   TO RPT-HDR-MM.                             00016700
016800      MOVE SC-NOW-DD   TO RPT-HDR-DD.                             00016800
016900      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00016900
017000      MOVE 'UNITS SCANNED' TO RPT-DTL-LABEL.                      00017000
017100      MOVE WS-UNITS-SCANNED TO RPT-DTL-VALUE.                     00017100
017200      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00017200
017300      MOVE 'ACTUAL AVAILABLE COUNT' TO RPT-DTL-LABEL.             00017300
017400      MOVE WS-ACTUAL-COUNT TO RPT-DTL-VALUE.                      00017400
017500      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00017500
017600      MOVE 'PRIOR CACHED COUNT' TO RPT-DTL-LABEL.                 00017600
017700      MOVE WS-PRIOR-CACHED-COUNT TO RPT-DTL-VALUE.                00017700
017800      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00017800
017900      MOVE 'DISCREPANCY (ACTUAL-PRIOR)' TO RPT-DSC-LABEL.         00017900
018000      MOVE WS-DISCREPANCY TO RPT-DSC-VALUE.                       00018000
018100      WRITE REPORT-RECORD FROM RPT-DISC-LINE.                     00018100
018200                                                                  00018200
