000100****************************************************************  00000100
000200* PROGRAM:  UNITSED                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  R. W. CHASE                                           00000400
000500*                                                                 00000500
000600* UNIT INVENTORY SEED BATCH.  RUN ONCE AT STARTUP TO STOCK AN     00000600
000700* EMPTY UNIT FILE WITH SAMPLE ACCOMMODATIONS FOR DEMONSTRATION    00000700
000800* AND LOAD-TEST SHOPS.  NO-OPS IF SY-DATA-INIT-ENABLED IS OFF.    00000800
000900* PICKS ONE RANDOM TYPE, ROOM COUNT, FLOOR AND BASE PRICE, THEN   00000900
001000* WRITES SY-NUMBER-OF-UNITS-PARM UNIT RECORDS ALL SHARING THOSE   00001000
001100* FOUR VALUES, EACH WITH ITS OWN DESCRIPTION AND AN EVENT LOGGED  00001100
001200* THE SAME AS IF UNITMNT HAD CREATED IT ONE AT A TIME.            00001200
001300*                                                                 00001300
001400* THIS COMPILER HAS NO RANDOM-NUMBER INTRINSIC, SO 900-NEXT-      00001400
001500* RANDOM CARRIES ITS OWN PARK-MILLER MULTIPLICATIVE GENERATOR,    00001500
001600* SEEDED FROM THE TIME-OF-DAY CLOCK.  NOT CRYPTOGRAPHIC -- JUST   00001600
001700* ENOUGH SCATTER FOR SAMPLE-DATA PURPOSES.                        00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*    2011-01-18 RWC  INITIAL VERSION -- REQ CR-1805               00002000
002100*    1999-01-06 RWC  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS 00002100
002200*                     PROGRAM, NO CHANGE REQUIRED                 00002200
002300*    2011-03-22 LMH  ADDED OPTIONAL SHUTDOWN CLEANUP PASS -- REQ  00002300
002400*                     CR-1829                                     00002400
002500*    2014-04-09 JFT  PULLED THE UNIT-LOOP SUBSCRIPT AND THE PRNG  00002500
002600*                     MULTIPLIER/MODULUS CONSTANTS OUT TO 77-LEVEL00002600
002700*                     ITEMS, THE WAY THE OLD SEEDING UTILITY DID  00002700
002800*    2014-04-23 JFT  920-SET-FLOOR-SUFFIX NEVER MOVED A FLOOR     00002800
002900*                     NUMBER INTO WS-FLOOR-TEXT -- EVERY SEEDED   00002900
003000*                     DESCRIPTION READ "ON THE TH FLOOR" WITH NO  00003000
003100*                     DIGITS.  NOW EDITS WS-SEED-FLOOR THROUGH    00003100
003200*                     WS-FLOOR-EDIT AND TRIMS IT IN -- REQ CR-202300003200
003300****************************************************************  00003300
003400  IDENTIFICATION DIVISION.                                        00003400
003500  PROGRAM-ID.    UNITSED.                                         00003500
003600  AUTHOR.        R. W. CHASE.                                     00003600
003700  INSTALLATION.  DATA PROCESSING CENTER.                          00003700
003800  DATE-WRITTEN.  01/18/2011.                                      00003800
003900  DATE-COMPILED.                                                  00003900
004000  SECURITY.      NON-CONFIDENTIAL.                                00004000
004100  ENVIRONMENT DIVISION.                                           00004100
004200  CONFIGURATION SECTION.                                          00004200
004300  SPECIAL-NAMES.                                                  00004300
004400      C01 IS TOP-OF-FORM.                                         00004400
004500  INPUT-OUTPUT SECTION.                                           00004500
004600  FILE-CONTROL.                                                   00004600
004700      SELECT UNIT-FILE ASSIGN TO UNITMSTR                         00004700
004800          ORGANIZATION IS RELATIVE                                00004800
004900          ACCESS IS RANDOM                                        00004900
005000          RELATIVE KEY IS WS-UNIT-RRN                             00005000
005100          FILE STATUS IS WS-UNIT-STATUS.                          00005100
005200      SELECT SEED-LOG-FILE ASSIGN TO UNITSEDL                     00005200
005300          FILE STATUS IS WS-SEDLOG-STATUS.                        00005300
005400      SELECT REPORT-FILE ASSIGN TO SEEDRPT                        00005400
005500          FILE STATUS IS WS-RPT-STATUS.                           00005500
005600  DATA DIVISION.                                                  00005600
005700  FILE SECTION.                                                   00005700
005800  FD  UNIT-FILE                                                   00005800
005900      RECORDING MODE IS F.                                        00005900
006000  COPY UNITREC.                                                   00006000
006100  FD  SEED-LOG-FILE                                               00006100
006200      RECORDING MODE IS F.                                        00006200
006300  01  SEED-LOG-RECORD.                                            00006300
006400      05  SL-UNIT-ID                  PIC X(36).                  00006400
006500      05  FILLER                      PIC X(44).                  00006500
006600  FD  REPORT-FILE                                                 00006600
006700      RECORDING MODE IS F.                                        00006700
006800  01  REPORT-RECORD                  PIC X(132).                  00006800
006900  WORKING-STORAGE SECTION.                                        00006900
007000*    STANDALONE SUBSCRIPT AND GENERATOR CONSTANTS -- SAME AS THE  00007000
007100*    OLD ONLINE SEEDING UTILITY THIS JOB WAS LIFTED FROM.         00007100
007200  77  WS-UNIT-I                      PIC 9(05) COMP.              00007200
007300  77  WS-PRNG-MULTIPLIER             PIC 9(06) COMP VALUE 16807.  00007300
007400  77  WS-PRNG-MODULUS                PIC 9(10) COMP               00007400
007500                                         VALUE 2147483647.        00007500
007600  01  WS-FIELDS.                                                  00007600
007700      05  WS-UNIT-STATUS             PIC X(02) VALUE SPACES.      00007700
007800      05  WS-SEDLOG-STATUS           PIC X(02) VALUE SPACES.      00007800
007900      05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.      00007900
008000      05  WS-UNIT-RRN                PIC 9(09) COMP.              00008000
008100      05  FILLER                     PIC X(04) VALUE SPACES.      00008100
008200  01  WS-COUNTERS.                                                00008200
008300      05  WS-UNITS-WRITTEN           PIC S9(7) COMP-3 VALUE 0.    00008300
008400      05  WS-UNITS-CLEANED           PIC S9(7) COMP-3 VALUE 0.    00008400
008500      05  FILLER                     PIC X(04) VALUE SPACES.      00008500
008600*    PARK-MILLER MULTIPLICATIVE GENERATOR WORK AREA.              00008600
008700  01  WS-PRNG-FIELDS.                                             00008700
008800      05  WS-PRNG-SEED               PIC 9(10) COMP.              00008800
008900      05  WS-PRNG-WORK               PIC 9(18) COMP.              00008900
009000      05  WS-PRNG-QUOTIENT           PIC 9(18) COMP.              00009000
009100      05  WS-PRNG-FRACTION           PIC 9V9(09).                 00009100
009200      05  FILLER                     PIC X(04) VALUE SPACES.      00009200
009300  01  WS-PRNG-FRACTION-R REDEFINES WS-PRNG-FRACTION.              00009300
009400      05  WS-PRNG-FR-WHOLE           PIC 9(01).                   00009400
009500      05  WS-PRNG-FR-DECIMAL         PIC 9(09).                   00009500
009600*    THE ONE TYPE/ROOMS/FLOOR/PRICE COMBINATION PICKED THIS RUN.  00009600
009700  01  WS-SEED-VALUES.                                             00009700
009800      05  WS-SEED-TYPE               PIC X(12).                   00009800
009900      05  WS-SEED-TYPE-LOWER         PIC X(14).                   00009900
010000      05  WS-SEED-ROOMS              PIC 9(03).                   00010000
010100      05  WS-SEED-FLOOR              PIC 9(03).                   00010100
010200      05  WS-SEED-PRICE              PIC S9(9)V99 COMP-3.         00010200
010300      05  WS-FLOOR-SUFFIX            PIC X(02).                   00010300
010400      05  WS-FLOOR-TEXT              PIC X(02) VALUE SPACES.      00010400
010500      05  WS-FLOOR-EDIT              PIC ZZ9.                     00010500
010600      05  FILLER                     PIC X(04) VALUE SPACES.      00010600
010700  01  WS-TYPE-TABLE-VALUES.                                       00010700
010800      05  FILLER  PIC X(12) VALUE 'APARTMENTS  '.                 00010800
010900      05  FILLER  PIC X(12) VALUE 'STUDIO      '.                 00010900
011000      05  FILLER  PIC X(12) VALUE 'SUITE       '.                 00011000
011100      05  FILLER  PIC X(12) VALUE 'SINGLE ROOM '.                 00011100
011200      05  FILLER  PIC X(12) VALUE 'DOUBLE ROOM '.                 00011200
011300  01  WS-TYPE-TABLE REDEFINES WS-TYPE-TABLE-VALUES.               00011300
011400      05  WS-TYPE-ENTRY OCCURS 5 TIMES                            00011400
011500              PIC X(12).                                          00011500
011600  01  WS-LOWER-TABLE-VALUES.                                      00011600
011700      05  FILLER  PIC X(14) VALUE 'apartments    '.               00011700
011800      05  FILLER  PIC X(14) VALUE 'studio        '.               00011800
011900      05  FILLER  PIC X(14) VALUE 'suite         '.               00011900
012000      05  FILLER  PIC X(14) VALUE 'single room   '.               00012000
012100      05  FILLER  PIC X(14) VALUE 'double room   '.               00012100
012200  01  WS-LOWER-TABLE REDEFINES WS-LOWER-TABLE-VALUES.             00012200
012300      05  WS-LOWER-ENTRY OCCURS 5 TIMES                           00012300
012400              PIC X(14).                                          00012400
012500  01  WK-FIELDS.                                                  00012500
012600      05  WK-NEW-UNIT-ID              PIC X(36).                  00012600
012700      05  WK-NOW-ISO                  PIC X(26).                  00012700
012800      05  WK-EVENT-DESC                PIC X(30) VALUE SPACES.    00012800
012900      05  WK-RETURN-CODE               PIC X(01).                 00012900
013000      05  WK-KEY-SEQ                   PIC 9(06) COMP VALUE 0.    00013000
013100      05  FILLER                       PIC X(06) VALUE SPACES.    00013100
013200  COPY UNITTBL.                                                   00013200
013300  COPY SYSPARM.                                                   00013300
013400  COPY SYSCLOCK.                                                  00013400
013500  01  RPT-HEADER1.                                                00013500
013600      05  FILLER  PIC X(40)                                       00013600
013700          VALUE 'UNIT INVENTORY SEED BATCH RESULT REPORT'.        00013700
013800      05  FILLER  PIC X(92) VALUE SPACES.                         00013800
013900  01  RPT-DETAIL-LINE.                                            00013900
014000      05  RPT-DTL-LABEL              PIC X(30).                   00014000
014100      05  RPT-DTL-VALUE              PIC X(40).                   00014100
014200      05  FILLER                     PIC X(62) VALUE SPACES.      00014200
014300  PROCEDURE DIVISION.                                             00014300
014400  000-MAIN-PROC.                                                  00014400
014500      IF SY-DATA-INIT-IS-OFF                                      00014500
014600          DISPLAY 'UNITSED - DATA INITIALIZER DISABLED, NO UNITS' 00014600
014700                  ' SEEDED'                                       00014700
014800          GOBACK                                                  00014800
014900      END-IF.                                                     00014900
015000      PERFORM 700-OPEN-FILES.                                     00015000
015100      PERFORM 800-LOAD-TABLE.                                     00015100
015200      PERFORM 960-CAPTURE-NOW.                                    00015200
015300      PERFORM 910-SEED-PRNG.                                      00015300
015400      PERFORM 200-PICK-SEED-VALUES.                               00015400
015500      PERFORM 300-WRITE-UNITS                                     00015500
015600          VARYING WS-UNIT-I FROM 1 BY 1                           00015600
015700              UNTIL WS-UNIT-I > SY-NUMBER-OF-UNITS-PARM.          00015700
015800      IF SY-CLEANUP-IS-ON                                         00015800
015900          PERFORM 400-CLEANUP-SEEDED-UNITS                        00015900
016000      END-IF.                                                     00016000
016100      PERFORM 810-WRITE-REPORT-HEADER.                            00016100
016200      PERFORM 850-WRITE-REPORT-TOTALS.                            00016200
016300      CALL 'EVTLOG' USING SPACES, 'CLOSE-LOG', SPACES, SPACES,    00016300
016400          WK-RETURN-CODE.                                         00016400
016500      PERFORM 790-CLOSE-FILES.                                    00016500
016600      GOBACK.                                                     00016600
016700  200-PICK-SEED-VALUES.                                           00016700
016800      PERFORM 900-NEXT-RANDOM.                                    00016800
016900      DIVIDE WS-PRNG-FR-DECIMAL BY 5 GIVING WS-PRNG-QUOTIENT      00016900
017000          REMAINDER WS-UNIT-I.                                    00017000
017100      ADD 1 TO WS-UNIT-I.                                         00017100
017200      MOVE WS-TYPE-ENTRY(WS-UNIT-I) TO WS-SEED-TYPE.              00017200
017300      MOVE WS-LOWER-ENTRY(WS-UNIT-I) TO WS-SEED-TYPE-LOWER.       00017300
017400      PERFORM 900-NEXT-RANDOM.                                    00017400
017500      DIVIDE WS-PRNG-FR-DECIMAL BY 5 GIVING                       00017500
017600          WS-PRNG-QUOTIENT REMAINDER WS-SEED-ROOMS.               00017600
017700      ADD 1 TO WS-SEED-ROOMS.                                     00017700
017800      PERFORM 900-NEXT-RANDOM.                                    00017800
017900      DIVIDE WS-PRNG-FR-DECIMAL BY 20 GIVING                      00017900
018000          WS-PRNG-QUOTIENT REMAINDER WS-SEED-FLOOR.               00018000
018100      ADD 1 TO WS-SEED-FLOOR.                                     00018100
018200      PERFORM 900-NEXT-RANDOM.                                    00018200
018300      COMPUTE WS-SEED-PRICE ROUNDED =                             00018300
018400          SY-MIN-SEED-PRICE + (WS-PRNG-FRACTION *                 00018400
018500              (SY-MAX-SEED-PRICE - SY-MIN-SEED-PRICE)).           00018500
018600      PERFORM 920-SET-FLOOR-SUFFIX.                               00018600
018700  200-EXIT.                                                       00018700
018800      EXIT.                                                       00018800
018900  300-WRITE-UNITS.                                                00018900
019000      PERFORM 950-GENERATE-UNIT-ID.                               00019000
019100      MOVE WK-NEW-UNIT-ID         TO UN-UNIT-ID.                  00019100
019200      MOVE WS-SEED-ROOMS          TO UN-NUMBER-OF-ROOMS.          00019200
019300      MOVE WS-SEED-TYPE           TO UN-UNIT-TYPE.                00019300
019400      MOVE WS-SEED-FLOOR          TO UN-FLOOR.                    00019400
019500      MOVE WS-SEED-PRICE          TO UN-BASE-PRICE.               00019500
019600      MOVE 'Y'                    TO UN-AVAILABLE-FLAG.           00019600
019700      MOVE WK-NOW-ISO              TO UN-CREATED-AT.              00019700
019800      MOVE WK-NOW-ISO              TO UN-UPDATED-AT.              00019800
019900      STRING WS-SEED-TYPE-LOWER DELIMITED BY '  '                 00019900
020000             ' with ' DELIMITED BY SIZE                           00020000
020100             WS-SEED-ROOMS(3:1) DELIMITED BY SIZE                 00020100
020200             ' room(s) on the ' DELIMITED BY SIZE                 00020200
020300             WS-FLOOR-TEXT DELIMITED BY SPACE                     00020300
020400             WS-FLOOR-SUFFIX DELIMITED BY SIZE                    00020400
020500             ' floor.' DELIMITED BY SIZE                          00020500
020600          INTO UN-DESCRIPTION.                                    00020600
020700      ADD 1 TO UT-UNIT-COUNT.                                     00020700
020800      MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT).               00020800
020900      COMPUTE WS-UNIT-RRN = UT-UNIT-COUNT.                        00020900
021000      MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT).             00021000
021100      WRITE UN-UNIT-RECORD                                        00021100
021200          INVALID KEY                                             00021200
021300              DISPLAY 'UNITSED - UNIT WRITE FAILED, RC='          00021300
021400                      WS-UNIT-STATUS.                             00021400
021500      ADD 1 TO WS-UNITS-WRITTEN.                                  00021500
021600      MOVE SPACES TO SEED-LOG-RECORD.                             00021600
021700      MOVE UN-UNIT-ID TO SL-UNIT-ID.                              00021700
021800      WRITE SEED-LOG-RECORD.                                      00021800
021900      MOVE 'Unit seeded by UNITSED' TO WK-EVENT-DESC.             00021900
022000      CALL 'EVTLOG' USING SPACES, 'UNIT_CREATED', UN-UNIT-ID,     00022000
022100          WK-EVENT-DESC, WK-RETURN-CODE.                          00022100
022200  300-EXIT.                                                       00022200
022300      EXIT.                                                       00022300
022400  400-CLEANUP-SEEDED-UNITS.                                       00022400
022500      CLOSE SEED-LOG-FILE.                                        00022500
022600      OPEN INPUT SEED-LOG-FILE.                                   00022600
022700      MOVE 1 TO WS-UNIT-RRN.                                      00022700
022800      PERFORM 401-READ-ONE-SEED-LOG UNTIL WS-SEDLOG-STATUS = '10'.00022800
022900  400-EXIT.                                                       00022900
023000      EXIT.                                                       00023000
023100  401-READ-ONE-SEED-LOG.                                          00023100
023200      READ SEED-LOG-FILE                                          00023200
023300          AT END MOVE '10' TO WS-SEDLOG-STATUS                    00023300
023400          NOT AT END                                              00023400
023500              PERFORM 410-DELETE-ONE-UNIT                         00023500
023600      END-READ.                                                   00023600
023700  401-EXIT.                                                       00023700
023800      EXIT.                                                       00023800
023900  410-DELETE-ONE-UNIT.                                            00023900
024000      SET UT-UNIT-IDX TO 1.                                       00024000
024100      SEARCH ALL UT-UNIT-ENTRY                                    00024100
024200          AT END CONTINUE                                         00024200
024300          WHEN UT-UNIT-ID(UT-UNIT-IDX) = SL-UNIT-ID               00024300
024400              MOVE UT-UNIT-RRN(UT-UNIT-IDX) TO WS-UNIT-RRN        00024400
024500              DELETE UNIT-FILE                                    00024500
024600                  INVALID KEY CONTINUE                            00024600
024700              END-DELETE                                          00024700
024800              ADD 1 TO WS-UNITS-CLEANED                           00024800
024900      END-SEARCH.                                                 00024900
025000  410-EXIT.                                                       00025000
025100      EXIT.                                                       00025100
025200  700-OPEN-FILES.                                                 00025200
025300      OPEN OUTPUT UNIT-FILE.                                      00025300
025400      CLOSE UNIT-FILE.                                            00025400
025500      OPEN I-O    UNIT-FILE.                                      00025500
025600      OPEN OUTPUT SEED-LOG-FILE.                                  00025600
025700      OPEN OUTPUT REPORT-FILE.                                    00025700
025800  790-CLOSE-FILES.                                                00025800
025900      CLOSE UNIT-FILE.                                            00025900
026000      CLOSE SEED-LOG-FILE.                                        00026000
026100      CLOSE REPORT-FILE.                                          00026100
026200  800-LOAD-TABLE.                                                 00026200
026300      MOVE 0 TO UT-UNIT-COUNT.                                    00026300
026400      MOVE 1 TO WS-UNIT-RRN.                                      00026400
026500      PERFORM 801-LOAD-ONE-UNIT                                   00026500
026600          UNTIL WS-UNIT-STATUS = '23' OR WS-UNIT-STATUS = '10'.   00026600
026700      MOVE SPACES TO WS-UNIT-STATUS.                              00026700
026800  800-EXIT.                                                       00026800
026900      EXIT.                                                       00026900
027000  801-LOAD-ONE-UNIT.                                              00027000
027100      READ UNIT-FILE                                              00027100
027200          INVALID KEY MOVE '10' TO WS-UNIT-STATUS                 00027200
027300          NOT INVALID KEY                                         00027300
027400              ADD 1 TO UT-UNIT-COUNT                              00027400
027500              MOVE UN-UNIT-ID TO UT-UNIT-ID(UT-UNIT-COUNT)        00027500
027600              MOVE WS-UNIT-RRN TO UT-UNIT-RRN(UT-UNIT-COUNT)      00027600
027700              ADD 1 TO WS-UNIT-RRN                                00027700
027800      END-READ.                                                   00027800
027900  801-EXIT.                                                       00027900
028000      EXIT.                                                       00028000
028100  810-WRITE-REPORT-HEADER.                                        00028100
028200      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00028200
028300  850-WRITE-REPORT-TOTALS.                                        00028300
028400      MOVE 'UNITS WRITTEN THIS RUN' TO RPT-DTL-LABEL.             00028400
028500      MOVE WS-UNITS-WRITTEN TO RPT-DTL-VALUE.                     00028500
028600      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.           00028600
028700      MOVE 'SEED TYPE CHOSEN' TO RPT-DTL-LABEL.                   00028700
028800      MOVE WS-SEED-TYPE TO RPT-DTL-VALUE.                         00028800
028900      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00028900
029000      MOVE 'SEED ROOMS CHOSEN' TO RPT-DTL-LABEL.                  00029000
029100      MOVE WS-SEED-ROOMS TO RPT-DTL-VALUE.                        00029100
029200      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00029200
029300      MOVE 'SEED FLOOR CHOSEN' TO RPT-DTL-LABEL.                  00029300
029400      MOVE WS-SEED-FLOOR TO RPT-DTL-VALUE.                        00029400
029500      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00029500
029600      MOVE 'UNITS CLEANED UP' TO RPT-DTL-LABEL.                   00029600
029700      MOVE WS-UNITS-CLEANED TO RPT-DTL-VALUE.                     00029700
029800      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                   00029800
029900  900-NEXT-RANDOM.                                                00029900
030000      COMPUTE WS-PRNG-WORK =                                      00030000
030100          WS-PRNG-MULTIPLIER * WS-PRNG-SEED.                      00030100
030200      DIVIDE WS-PRNG-WORK BY WS-PRNG-MODULUS GIVING               00030200
030300          WS-PRNG-QUOTIENT REMAINDER WS-PRNG-SEED.                00030300
030400      COMPUTE WS-PRNG-FRACTION =                                  00030400
030500          WS-PRNG-SEED / WS-PRNG-MODULUS.                         00030500
030600  900-EXIT.                                                       00030600
030700      EXIT.                                                       00030700
030800  910-SEED-PRNG.                                                  00030800
030900      COMPUTE WS-PRNG-SEED =                                      00030900
031000          (SC-NOW-HH * 1000000) + (SC-NOW-MI * 10000)             00031000
031100            + (SC-NOW-SS * 100) + SC-NOW-HS + 1.                  00031100
031200  910-EXIT.                                                       00031200
031300      EXIT.                                                       00031300
031400  920-SET-FLOOR-SUFFIX.                                           00031400
031500*    BUILDS THE PRINTABLE FLOOR NUMBER (WS-FLOOR-TEXT) AND ITS    00031500
031600*    ORDINAL SUFFIX (WS-FLOOR-SUFFIX) FOR 300-WRITE-UNITS' STRING.00031600
031700      MOVE SPACES TO WS-FLOOR-TEXT.                               00031700
031800      MOVE WS-SEED-FLOOR TO WS-FLOOR-EDIT.                        00031800
031900      IF WS-SEED-FLOOR > 9                                        00031900
032000          MOVE WS-FLOOR-EDIT(2:2) TO WS-FLOOR-TEXT                00032000
032100      ELSE                                                        00032100
032200          MOVE WS-FLOOR-EDIT(3:1) TO WS-FLOOR-TEXT                00032200
032300      END-IF.                                                     00032300
032400      IF WS-SEED-FLOOR = 11 OR WS-SEED-FLOOR = 12                 00032400
032500              OR WS-SEED-FLOOR = 13                               00032500
032600          MOVE 'th' TO WS-FLOOR-SUFFIX                            00032600
032700      ELSE                                                        00032700
032800          DIVIDE WS-SEED-FLOOR BY 10 GIVING WS-PRNG-QUOTIENT      00032800
032900              REMAINDER WS-UNIT-I                                 00032900
033000          EVALUATE WS-UNIT-I                                      00033000
033100              WHEN 1  MOVE 'st' TO WS-FLOOR-SUFFIX                00033100
033200              WHEN 2  MOVE 'nd' TO WS-FLOOR-SUFFIX                00033200
033300              WHEN 3  MOVE 'rd' TO WS-FLOOR-SUFFIX                00033300
033400              WHEN OTHER MOVE 'th' TO WS-FLOOR-SUFFIX             00033400
033500          END-EVALUATE                                            00033500
033600      END-IF.                                                     00033600
033700  920-EXIT.                                                       00033700
033800      EXIT.                                                       00033800
033900  950-GENERATE-UNIT-ID.                                           00033900
034000      ADD 1 TO WK-KEY-SEQ.                                        00034000
034100      MOVE SPACES TO WK-NEW-UNIT-ID.                              00034100
034200      MOVE SC-ISO-CCYY TO WK-NEW-UNIT-ID(1:4).                    00034200
034300      MOVE SC-ISO-MM   TO WK-NEW-UNIT-ID(5:2).                    00034300
034400      MOVE SC-ISO-DD   TO WK-NEW-UNIT-ID(7:2).                    00034400
034500      MOVE '-'          TO WK-NEW-UNIT-ID(9:1).                   00034500
034600      MOVE SC-ISO-HH   TO WK-NEW-UNIT-ID(10:2).                   00034600
034700      MOVE SC-ISO-MI   TO WK-NEW-UNIT-ID(12:2).                   00034700
034800      MOVE SC-ISO-SS   TO WK-NEW-UNIT-ID(14:2).                   00034800
034900      MOVE '-UT'        TO WK-NEW-UNIT-ID(16:3).                  00034900
035000      MOVE WK-KEY-SEQ   TO WK-NEW-UNIT-ID(19:6).                  00035000
035100  950-EXIT.                                                       00035100
035200      EXIT.                                                       00035200
035300  960-CAPTURE-NOW.                                                00035300
035400      ACCEPT SC-NOW-DATE FROM DATE YYYYMMDD.                      00035400
035500      ACCEPT SC-NOW-TIME FROM TIME.                               00035500
035600      MOVE SPACES TO WK-NOW-ISO.                                  00035600
035700      MOVE SC-NOW-CCYY TO WK-NOW-ISO(1:4).                        00035700
035800      MOVE '-'         TO WK-NOW-ISO(5:1).                        00035800
035900      MOVE SC-NOW-MM   TO WK-NOW-ISO(6:2).                        00035900
036000      MOVE '-'         TO WK-NOW-ISO(8:1).                        00036000
036100      MOVE SC-NOW-DD   TO WK-NOW-ISO(9:2).                        00036100
036200      MOVE 'T'         TO WK-NOW-ISO(11:1).                       00036200
036300      MOVE SC-NOW-HH   TO WK-NOW-ISO(12:2).                       00036300
036400      MOVE ':'         TO WK-NOW-ISO(14:1).                       00036400
036500      MOVE SC-NOW-MI   TO WK-NOW-ISO(15:2).                       00036500
036600      MOVE ':'         TO WK-NOW-ISO(17:1).                       00036600
036700      MOVE SC-NOW-SS   TO WK-NOW-ISO(18:2).                       00036700
036800      MOVE SC-NOW-CCYY TO SC-ISO-CCYY.                            00036800
036900      MOVE SC-NOW-MM   TO SC-ISO-MM.                              00036900
037000      MOVE SC-NOW-DD   TO SC-ISO-DD.                              00037000
037100      MOVE SC-NOW-HH   TO SC-ISO-HH.                              00037100
037200      MOVE SC-NOW-MI   TO SC-ISO-MI.                              00037200
037300      MOVE SC-NOW-SS   TO SC-ISO-SS.                              00037300
037400                                                                  00037400
